000010*****************************************
000020*                                       *
000030* Record Definition For Efficiency      *
000040*   Premium Block - Summary File        *
000050*****************************************
000060* Written by rb400 straight after the RB-Summary-Record block
000070* for the same scenario (see wsrbsum) - one per run.
000080*
000090* 29/11/25 vbc - Created, taken from wspychk header shape.
000100* 12/12/25 vbc - Added the Sweep-Detail record for the optional
000110*                sensitivity-sweep mode (EE040) - same idea as
000120*                Chk-Hdr-Record riding along with Chk-Record.
000130*
000140 01  RB-Efficiency-Metrics-Record.
000150     03  RB-Eff-Scenario-Name           pic x(30).
000160     03  RB-Eff-Total-Ineffic-Premium   pic s9(11)v99  comp-3.
000170     03  RB-Eff-Total-Bill-Ineffic      pic s9(7)v9(4) comp-3.
000180     03  RB-Eff-Pct-Bill-Ineffic        pic s9(3)v9(4) comp-3.
000190     03  filler                         pic x(12).
000200*
000210* EE020's neutralised re-run keeps its actual-vs-efficient bills
000220* in this 15-row table so EE030 can sum the premiums once both
000230* runs are complete - neither run's Year-Result-Table can be
000240* disturbed so this is a table of its own.
000250*
000260 01  RB-Efficiency-Year-Table.
000270     03  RB-Eft-Entry                 occurs 15 times
000280                                       indexed by RB-Eft-Ix.
000290         05  RB-Efte-Year-No              pic 9(2)       comp.
000300         05  RB-Efte-Actual-Opex          pic s9(11)v99  comp-3.
000310         05  RB-Efte-Efficient-Opex       pic s9(11)v99  comp-3.
000320         05  RB-Efte-Actual-Bill          pic s9(5)v9(4) comp-3.
000330         05  RB-Efte-Efficient-Bill       pic s9(5)v9(4) comp-3.
000340*
000350* Sensitivity-sweep detail line - EE040, optional mode, one row
000360* per equally-spaced parameter value tried.
000370*
000380 01  RB-Sweep-Detail-Record.
000390     03  RB-Swp-Param-Name           pic x(30).
000400     03  RB-Swp-Param-Value          pic s9(7)v9(4) comp-3.
000410     03  RB-Swp-Avg-Bill-Impact      pic s9(5)v9(4) comp-3.
000420     03  RB-Swp-Total-Bill-Impact    pic s9(7)v9(4) comp-3.
000430     03  RB-Swp-Total-Ineffic-Prem   pic s9(11)v99  comp-3.
000440     03  RB-Swp-Pct-Bill-Ineffic     pic s9(3)v9(4) comp-3.
000450     03  filler                      pic x(14).
