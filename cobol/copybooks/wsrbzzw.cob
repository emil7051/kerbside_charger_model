000010*
000020* Working-storage area for the zzrbmath helper paragraphs - copy
000030* this into WORKING-STORAGE, zzrbmath itself into PROCEDURE
000040* DIVISION, of any program that needs SQRT or E**X (rb300,
000050* rb500).
000060*
000070* 07/12/25 vbc - Created, split out of zzrbmath when it turned
000080*                out a copybook can't carry both a 01-level and
000090*                a paragraph in the same COPY.
000100* 22/01/26 vbc - Repacked off Comp-2 onto fixed-point Comp-3,
000110*                ticket RB-1162 (house rule is no binary float
000120*                anywhere on this release).  Nine integer/eight
000130*                decimal digits covers both callers comfortably -
000140*                Rb300's displacement curve never sends in more
000150*                than a handful, and Rb500's triangular-sampler
000160*                products and scaled sum-of-squares top out
000170*                around seven figures - with the extra decimal
000180*                places Zz-Exp's smallest series terms still hold
000190*                their precision out to 12 terms.
000200*
000210 01  ZZ-Math-Area.
000220     03  ZZ-Math-In             pic s9(9)v9(8) comp-3.
000230     03  ZZ-Math-Out            pic s9(9)v9(8) comp-3.
000240     03  ZZ-Math-Work           pic s9(9)v9(8) comp-3.
000250     03  ZZ-Math-Prev           pic s9(9)v9(8) comp-3.
000260     03  ZZ-Math-Term           pic s9(9)v9(8) comp-3.
000270     03  ZZ-Math-Sum            pic s9(9)v9(8) comp-3.
000280     03  ZZ-Math-Power          pic s9(9)v9(8) comp-3.
000290     03  ZZ-Math-Fact           pic s9(9)v9(8) comp-3.
000300     03  ZZ-Math-Iter           pic 9(2)  comp.
000310     03  filler                 pic x(4).
