000010*****************************************
000020*                                       *
000030* Shared Fixed-Point Math Helpers       *
000040*  Square Root & E**X Series            *
000050*  - PROCEDURE DIVISION paragraphs only *
000060*    copy into any program that has     *
000070*    declared ZZ-Math-Area in its own   *
000080*    WORKING-STORAGE (rb300, rb500)     *
000090*****************************************
000100* House rule: no intrinsic FUNCTIONs on this release (see the
000110* 1995 compiler notes pinned by the machine room) so SQRT for
000120* the triangular-distribution sampler and E**X for the
000130* competitive-market displacement curve are both worked out by
000140* hand - Newton's method for the root, a truncated power series
000150* for the exponential.  Caller sets ZZ-Math-In then PERFORMs
000160* ZZ-Sqrt or ZZ-Exp THRU the matching -Exit paragraph; answer
000170* comes back in ZZ-Math-Out.
000180*
000190* 07/12/25 vbc - Created.
000200* 22/12/25 vbc - Iteration count raised to 10, 6 left the 3rd
000210*                decimal place rocking on some trial runs.
000220* 08/01/26 vbc - Capped exp series at 12 terms, 11 was one short
000230*                for x near -2.8 (see analyst's accuracy note).
000240* 22/01/26 vbc - Zz-Math-Area (wsrbzzw) repacked off Comp-2 onto
000250*                Comp-3, ticket RB-1162 - no arithmetic changed
000260*                here, just the picture clauses the scratch area
000270*                carries.
000280*
000290 ZZ-Sqrt.
000300*
000310*    Newton-Raphson, x-next = (x + n/x) / 2, starting guess
000320*    n/2 (n > 0 always in this model - no negative radicand is
000330*    ever passed in, rollout counts and saturating factors only).
000340*
000350     if ZZ-Math-In <= 0
000360         move 0 to ZZ-Math-Out
000370         go to ZZ-Sqrt-Exit
000380     end-if.
000390     divide ZZ-Math-In by 2 giving ZZ-Math-Work.
000400     move 0 to ZZ-Math-Iter.
000410 ZZ-Sqrt-Loop.
000420     add 1 to ZZ-Math-Iter.
000430     move ZZ-Math-Work to ZZ-Math-Prev.
000440     divide ZZ-Math-In by ZZ-Math-Work giving ZZ-Math-Term.
000450     add ZZ-Math-Prev ZZ-Math-Term giving ZZ-Math-Work.
000460     divide ZZ-Math-Work by 2 giving ZZ-Math-Work.
000470     if ZZ-Math-Iter < 10
000480         go to ZZ-Sqrt-Loop
000490     end-if.
000500     move ZZ-Math-Work to ZZ-Math-Out.
000510 ZZ-Sqrt-Exit.
000520     exit.
000530*
000540 ZZ-Exp.
000550*
000560*    Taylor series e**x = sum(x**k / k!), k = 0..12.  Only ever
000570*    called with x in [-2.8, 0] (the displacement curve's
000580*    -y/5 for y 0..14) so 12 terms holds better than 6dp - see
000590*    DD020 in rb300 for the one caller.
000600*
000610     move 1 to ZZ-Math-Sum.
000620     move 1 to ZZ-Math-Power.
000630     move 1 to ZZ-Math-Fact.
000640     move 0 to ZZ-Math-Iter.
000650 ZZ-Exp-Loop.
000660     add 1 to ZZ-Math-Iter.
000670     multiply ZZ-Math-Power by ZZ-Math-In giving ZZ-Math-Power.
000680     multiply ZZ-Math-Fact by ZZ-Math-Iter giving ZZ-Math-Fact.
000690     divide ZZ-Math-Power by ZZ-Math-Fact giving ZZ-Math-Term.
000700     add ZZ-Math-Term to ZZ-Math-Sum.
000710     if ZZ-Math-Iter < 12
000720         go to ZZ-Exp-Loop
000730     end-if.
000740     move ZZ-Math-Sum to ZZ-Math-Out.
000750 ZZ-Exp-Exit.
000760     exit.
