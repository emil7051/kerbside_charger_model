000010*****************************************
000020*                                       *
000030* Record Definition For Income Quintile *
000040*           Table - Quintile File        *
000050*    5 cards, Q1 (lowest) .. Q5          *
000060*****************************************
000070* File size 40 bytes (line sequential card image).
000080*
000090* Kept DISPLAY throughout same as wsrbparm - it is a punched
000100* card file, not an indexed master.
000110*
000120* 22/11/25 vbc - Created, taken from wspyswt bracket shape.
000130* 03/12/25 vbc - Renamed Spend field, added Pct-Of-Population.
000140*
000150 01  RB-Quintile-Record.
000160     03  RB-Quintile-Id              pic xx.
000170     03  RB-Annual-Income            pic 9(7)v99.
000180     03  RB-Electricity-Spend        pic 9(5)v99.
000190     03  RB-Pct-Of-Population        pic 9v99.
000200     03  filler                      pic x(19).
000210*
000220* Shop standard quintile table - used when the QUINTILE card
000230* file is empty or not supplied.
000240*
000250 01  RB-Default-Quintiles.
000260     03  RB-Dflt-Quintile-Entry occurs 5 times
000270                                 indexed by RB-Dflt-Qtl-Ix.
000280         05  RB-Dflt-Qtl-Id           pic xx.
000290         05  RB-Dflt-Qtl-Income       pic 9(7)v99.
000300         05  RB-Dflt-Qtl-Spend        pic 9(5)v99.
000310         05  RB-Dflt-Qtl-Pct          pic 9v99.
000320*
000330 01  RB-Default-Quintile-Values.
000340     03  filler  pic x(21) value "Q10025000000120000020".
000350     03  filler  pic x(21) value "Q20045000000140000020".
000360     03  filler  pic x(21) value "Q30065000000160000020".
000370     03  filler  pic x(21) value "Q40095000000190000020".
000380     03  filler  pic x(21) value "Q50165000000250000020".
000390 01  RB-Default-Quintile-Redef redefines RB-Default-Quintile-Values
000400                                occurs 5 times.
000410     03  RB-Dqv-Id                pic xx.
000420     03  RB-Dqv-Income            pic 9(7)v99.
000430     03  RB-Dqv-Spend             pic 9(5)v99.
000440     03  RB-Dqv-Pct               pic 9v99.
