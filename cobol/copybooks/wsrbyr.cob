000010*****************************************
000020*                                       *
000030*  Record Definition For Year-By-Year  *
000040*    RAB Result - Passed Rb100 To Rb000 *
000050*    And The Units That Call Rb100      *
000060*****************************************
000070* One entry per model year 0-14.  Held in working storage as a
000080* 15-occurrence table so rb200/rb300/rb400/rb500 can pick results
000090* straight out of Linkage without re-reading Yearrpt.
000100*
000110* 25/11/25 vbc - Created, taken from wspyemp shape (emp-no style
000120*                comp key became Year-No).
000130* 06/12/25 vbc - Added Per-Customer-Impact, last field before the
000140*                filler pad.
000150* 14/01/26 vbc - Confirmed comp-3 throughout for the money/ratio
000160*                fields - these never leave the machine as a card.
000170*
000180 01  RB-Year-Result-Record.
000190     03  RB-Yr-Year-No               pic 9(2)      comp.
000200     03  RB-Yr-Annual-Chargers       pic 9(6)v99   comp-3.
000210     03  RB-Yr-Cumulative-Chargers   pic 9(7)v99   comp-3.
000220     03  RB-Yr-Capex-Amt             pic s9(11)v99 comp-3.
000230     03  RB-Yr-Depreciation-Amt      pic s9(11)v99 comp-3.
000240     03  RB-Yr-Opening-Rab           pic s9(12)v99 comp-3.
000250     03  RB-Yr-Closing-Rab           pic s9(12)v99 comp-3.
000260     03  RB-Yr-Average-Rab           pic s9(12)v99 comp-3.
000270     03  RB-Yr-Opex-Amt              pic s9(11)v99 comp-3.
000280     03  RB-Yr-Return-On-Capital     pic s9(11)v99 comp-3.
000290     03  RB-Yr-Total-Revenue-Req     pic s9(12)v99 comp-3.
000300     03  RB-Yr-Third-Party-Rev       pic s9(11)v99 comp-3.
000310     03  RB-Yr-Shared-Offset         pic s9(11)v99 comp-3.
000320     03  RB-Yr-Net-Revenue-Req       pic s9(12)v99 comp-3.
000330     03  RB-Yr-Per-Customer-Impact   pic s9(5)v9(4) comp-3.
000340     03  filler                      pic x(4).
000350*
000360* The 15-row table - subscripted Year-No+1, i.e. row 1 = year 0.
000370* Also carries the running depreciation-by-vintage matrix (Bus.
000380* Rule 1 - a 15x15 lower triangle) since BB020 needs it kept
000390* live across the whole rollout loop, not just one year at a
000400* time.
000410*
000420 01  RB-Year-Result-Table.
000430     03  RB-Year-Result-Entry        occurs 15 times
000440                                      indexed by RB-Yr-Ix.
000450         05  RB-Yrt-Year-No             pic 9(2)      comp.
000460         05  RB-Yrt-Annual-Chargers     pic 9(6)v99   comp-3.
000470         05  RB-Yrt-Cumulative-Chargers pic 9(7)v99   comp-3.
000480         05  RB-Yrt-Capex-Amt           pic s9(11)v99 comp-3.
000490         05  RB-Yrt-Depreciation-Amt    pic s9(11)v99 comp-3.
000500         05  RB-Yrt-Opening-Rab         pic s9(12)v99 comp-3.
000510         05  RB-Yrt-Closing-Rab         pic s9(12)v99 comp-3.
000520         05  RB-Yrt-Average-Rab         pic s9(12)v99 comp-3.
000530         05  RB-Yrt-Opex-Amt            pic s9(11)v99 comp-3.
000540         05  RB-Yrt-Return-On-Capital   pic s9(11)v99 comp-3.
000550         05  RB-Yrt-Total-Revenue-Req   pic s9(12)v99 comp-3.
000560         05  RB-Yrt-Third-Party-Rev     pic s9(11)v99 comp-3.
000570         05  RB-Yrt-Shared-Offset       pic s9(11)v99 comp-3.
000580         05  RB-Yrt-Net-Revenue-Req     pic s9(12)v99 comp-3.
000590         05  RB-Yrt-Per-Customer-Impact pic s9(5)v9(4) comp-3.
000600*
000610* Depreciation-by-vintage matrix - row = vintage year capex was
000620* spent, column = the year it is charged in.  Zero cells are
000630* legitimate (vintage not yet reached / already run off).
000640*
000650 01  RB-Depreciation-Matrix.
000660     03  RB-Dep-Vintage-Row          occurs 15 times
000670                                      indexed by RB-Dep-Vint-Ix.
000680         05  RB-Dep-Charge-Cell      pic s9(11)v99 comp-3
000690                                      occurs 15 times
000700                                      indexed by RB-Dep-Year-Ix.
