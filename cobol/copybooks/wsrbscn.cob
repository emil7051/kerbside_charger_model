000010*****************************************
000020*                                       *
000030*  Table Of Named Scenario Overlays     *
000040*   (replaces wspystax state tax shape) *
000050*****************************************
000060* Seven named scenarios, applied over RB-Default-Parameters by
000070* AA030 in rb000.  A switch of "N" means "leave the default
000080* alone"; "Y" carries the overriding value alongside it.
000090*
000100* 24/11/25 vbc - Created.
000110* 05/12/25 vbc - Added Environmental Benefits row (no calc
000120*                effect - carried for completeness only, see
000130*                AA030 remark).
000140*
000150 01  RB-Scenario-Table.
000160     03  RB-Scenario-Entry occurs 7 times
000170                            indexed by RB-Scn-Ix.
000180         05  RB-Scn-Name                pic x(30).
000190         05  RB-Scn-Sw-Effic-Factor     pic x.
000200         05  RB-Scn-Effic-Factor        pic 9v9(4).
000210         05  RB-Scn-Sw-Op-Efficiency    pic x.
000220         05  RB-Scn-Op-Efficiency       pic 9v9(4).
000230         05  RB-Scn-Sw-Innov-Rate       pic x.
000240         05  RB-Scn-Innov-Rate          pic 9v9(4).
000250         05  RB-Scn-Sw-Mono-Innov-Rate  pic x.
000260         05  RB-Scn-Mono-Innov-Rate     pic 9v9(4).
000270         05  RB-Scn-Sw-Effic-Degrad     pic x.
000280         05  RB-Scn-Effic-Degrad        pic 9v9(4).
000290         05  RB-Scn-Sw-Deploy-Delay     pic x.
000300         05  RB-Scn-Deploy-Delay        pic 9v9(4).
000310         05  RB-Scn-Sw-Cost-Escal       pic x.
000320         05  RB-Scn-Cost-Escal          pic 9v9(4).
000330         05  RB-Scn-Sw-Displacement     pic x.
000340         05  RB-Scn-Displacement        pic 9v9(4).
000350         05  RB-Scn-Sw-Priv-Growth      pic x.
000360         05  RB-Scn-Priv-Growth         pic 9v9(4).
000370         05  RB-Scn-Sw-Chargers-Yr      pic x.
000380         05  RB-Scn-Chargers-Yr         pic 9(5).
000390*
000400* Load-time literal values for the seven scenarios, one 90-byte
000410* string per scenario, redefined over the table above - no
000420* decimal points stored, field widths line up with the group
000430* above (same trick wspystax used for its bracket table).
000440*
000450 01  RB-Scenario-Load-Area.
000460     03  filler pic x(90) value
000470         "Baseline                      N00000N00000N00000N00000N00000N00000N00000N00000N00000N00000".
000480     03  filler pic x(90) value
000490         "High Efficiency               Y09000Y11000Y00300Y00200N00000N00000N00000N00000N00000N00000".
000500     03  filler pic x(90) value
000510         "Low Efficiency                Y12000Y08000N00000N00000Y00200Y12000Y11000N00000N00000N00000".
000520     03  filler pic x(90) value
000530         "Competitive Market            N00000N00000Y00400Y00200N00000N00000N00000Y00000Y01500N00000".
000540     03  filler pic x(90) value
000550         "Monopoly Market               N00000N00000N00000N00000N00000N00000N00000Y05000Y00500N00000".
000560     03  filler pic x(90) value
000570         "Accelerated Deployment        N00000N00000N00000N00000N00000Y09000N00000N00000N00000Y08000".
000580     03  filler pic x(90) value
000590         "Environmental Benefits        N00000N00000N00000N00000N00000N00000N00000N00000N00000N00000".
000600 01  RB-Scenario-Load-Redef redefines RB-Scenario-Load-Area
000610                             occurs 7 times.
000620     03  RB-Scl-Name                pic x(30).
000630     03  RB-Scl-Sw-Effic-Factor     pic x.
000640     03  RB-Scl-Effic-Factor        pic 9v9(4).
000650     03  RB-Scl-Sw-Op-Efficiency    pic x.
000660     03  RB-Scl-Op-Efficiency       pic 9v9(4).
000670     03  RB-Scl-Sw-Innov-Rate       pic x.
000680     03  RB-Scl-Innov-Rate          pic 9v9(4).
000690     03  RB-Scl-Sw-Mono-Innov-Rate  pic x.
000700     03  RB-Scl-Mono-Innov-Rate     pic 9v9(4).
000710     03  RB-Scl-Sw-Effic-Degrad     pic x.
000720     03  RB-Scl-Effic-Degrad        pic 9v9(4).
000730     03  RB-Scl-Sw-Deploy-Delay     pic x.
000740     03  RB-Scl-Deploy-Delay        pic 9v9(4).
000750     03  RB-Scl-Sw-Cost-Escal       pic x.
000760     03  RB-Scl-Cost-Escal          pic 9v9(4).
000770     03  RB-Scl-Sw-Displacement     pic x.
000780     03  RB-Scl-Displacement        pic 9v9(4).
000790     03  RB-Scl-Sw-Priv-Growth      pic x.
000800     03  RB-Scl-Priv-Growth         pic 9v9(4).
000810     03  RB-Scl-Sw-Chargers-Yr      pic x.
000820     03  RB-Scl-Chargers-Yr         pic 9(5).
