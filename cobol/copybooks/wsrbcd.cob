000010* 04/12/25 vbc - 1.00   RB-Calling-Data for passing run-level
000020*                       flags between rb000 and the units it
000030*                       drives - same idea as WS-Calling-Data
000040*                       over in wscall, cut down to what a
000050*                       batch model run needs (no terminal/cron
000060*                       args here, this is not interactive).
000070* 21/12/25 vbc - 1.01 - Added Rb-Cd-Suppress-Rpt, rb400/rb500
000080*                       call rb100 twice or N-times per run and
000090*                       only the first pass should print.
000100*
000110 01  RB-Calling-Data.
000120     03  RB-Cd-Scenario-Name    pic x(30).
000130     03  RB-Cd-Term-Code        pic 99         comp.
000140     03  RB-Cd-Suppress-Rpt     pic x.
000150     03  RB-Cd-Return-Code      pic 9          comp.
000160     03  filler                 pic x(6).
