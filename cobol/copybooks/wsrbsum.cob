000010*****************************************
000020*                                       *
000030* Record Definition For RAB Summary     *
000040*      File - Summary, 1 Block Per Run  *
000050*****************************************
000060* Replaces the old pay-header-record shape; one summary block
000070* follows every scenario's 15 year lines on the Summary file -
000080* see wsrbeff for the Efficiency-Metrics block that rb400
000090* appends straight after this one.
000100*
000110* 26/11/25 vbc - Created.
000120* 09/12/25 vbc - Moved Efficiency-Metrics out to its own wsrbeff
000130*                copybook - this one was getting too crowded.
000140*
000150 01  RB-Summary-Record.
000160     03  RB-Sum-Scenario-Name        pic x(30).
000170     03  RB-Sum-Total-Chargers       pic 9(7)       comp.
000180     03  RB-Sum-Npv-Revenue-Req      pic s9(12)v99  comp-3.
000190     03  RB-Sum-Cum-Bill-Impact      pic s9(7)v9(4) comp-3.
000200     03  RB-Sum-Avg-Annual-Bill      pic s9(7)v9(4) comp-3.
000210     03  RB-Sum-Peak-Rab             pic s9(12)v99  comp-3.
000220     03  RB-Sum-Peak-Bill-Impact     pic s9(5)v9(4) comp-3.
000230     03  RB-Sum-Cost-Per-Charger     pic s9(9)v99   comp-3.
000240     03  filler                      pic x(10).
