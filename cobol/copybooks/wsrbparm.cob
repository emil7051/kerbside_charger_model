000010*****************************************
000020*                                       *
000030* Record Definition For RAB Param Card  *
000040*          File - Params                *
000050*   One card per scenario run            *
000060*****************************************
000070* File size 200 bytes (line sequential card image).
000080*
000090* Kept as DISPLAY throughout - unlike the PY param file this
000100* one has to be punched/edited as a card so no COMP-3 allowed
000110* on it, see RB-Default-Parameters below for the shop standard
000120* set (analyst's spec called this the Kerbside-EV defaults).
000130*
000140* 21/11/25 vbc - Created, taken from wspyparam1 shape.
000150* 02/12/25 vbc - Added the five efficiency/escalation levers.
000160* 09/01/26 vbc - Widened Customer-Base to 9(8), added filler
000170*                pad to bring card up to the full 200.
000180*
000190 01  RB-Parameter-Record.
000200     03  RB-Scenario-Name            pic x(30).
000210     03  RB-Chargers-Per-Year        pic 9(5).
000220     03  RB-Capex-Per-Charger        pic s9(7)v99.
000230     03  RB-Opex-Per-Charger         pic s9(5)v99.
000240     03  RB-Asset-Life               pic 9(2).
000250     03  RB-Wacc-1-5                 pic 9v9(6).
000260     03  RB-Wacc-6-10                pic 9v9(6).
000270     03  RB-Wacc-11-15               pic 9v9(6).
000280     03  RB-Customer-Base            pic 9(8).
000290     03  RB-Third-Party-Revenue      pic 9(5)v99.
000300     03  RB-Shared-Asset-Offset      pic 9(5)v99.
000310     03  RB-Efficiency-Factor        pic 9v9(4).
000320     03  RB-Efficiency-Degradation   pic 9v9(4).
000330     03  RB-Deployment-Delay         pic 9v9(4).
000340     03  RB-Cost-Escalation          pic 9v9(4).
000350     03  RB-Operational-Efficiency   pic 9v9(4).
000360     03  RB-Private-Mkt-Displacement pic 9v9(4).
000370     03  RB-Innovation-Rate          pic 9v9(4).
000380     03  RB-Monopoly-Innov-Rate      pic 9v9(4).
000390     03  RB-Baseline-Private-Growth  pic 9v9(4).
000400     03  RB-Initial-Private-Chargers pic 9(6).
000410     03  RB-Income-Growth-Rate       pic 9v9(4).
000420     03  filler                      pic x(41).
000430*
000440* Shop standard parameter set - used when the PARAMS card file
000450* is empty or not supplied, and the base set each of the seven
000460* named scenarios (wsrbscn.cob) overlays.
000470*
000480 01  RB-Default-Parameters.
000490     03  RB-Dflt-Scenario-Name            pic x(30)
000500                                           value "Baseline".
000510     03  RB-Dflt-Chargers-Per-Year        pic 9(5)
000520                                           value 05000.
000530     03  RB-Dflt-Capex-Per-Charger        pic s9(7)v99
000540                                           value 0006000.00.
000550     03  RB-Dflt-Opex-Per-Charger         pic s9(5)v99
000560                                           value 00500.00.
000570     03  RB-Dflt-Asset-Life               pic 9(2)
000580                                           value 08.
000590     03  RB-Dflt-Wacc-1-5                 pic 9v9(6)
000600                                           value 0.058000.
000610     03  RB-Dflt-Wacc-6-10                pic 9v9(6)
000620                                           value 0.060000.
000630     03  RB-Dflt-Wacc-11-15               pic 9v9(6)
000640                                           value 0.055000.
000650     03  RB-Dflt-Customer-Base            pic 9(8)
000660                                           value 01800000.
000670     03  RB-Dflt-Third-Party-Revenue      pic 9(5)v99
000680                                           value 00100.00.
000690     03  RB-Dflt-Shared-Asset-Offset      pic 9(5)v99
000700                                           value 00000.00.
000710     03  RB-Dflt-Efficiency-Factor        pic 9v9(4)
000720                                           value 1.0000.
000730     03  RB-Dflt-Efficiency-Degradation   pic 9v9(4)
000740                                           value 0.0000.
000750     03  RB-Dflt-Deployment-Delay         pic 9v9(4)
000760                                           value 1.0000.
000770     03  RB-Dflt-Cost-Escalation          pic 9v9(4)
000780                                           value 1.0000.
000790     03  RB-Dflt-Operational-Efficiency   pic 9v9(4)
000800                                           value 1.0000.
000810     03  RB-Dflt-Private-Mkt-Displacement pic 9v9(4)
000820                                           value 0.0000.
000830     03  RB-Dflt-Innovation-Rate          pic 9v9(4)
000840                                           value 0.0200.
000850     03  RB-Dflt-Monopoly-Innov-Rate      pic 9v9(4)
000860                                           value 0.0100.
000870     03  RB-Dflt-Baseline-Private-Growth  pic 9v9(4)
000880                                           value 0.1000.
000890     03  RB-Dflt-Initial-Private-Chargers pic 9(6)
000900                                           value 001000.
000910     03  RB-Dflt-Income-Growth-Rate       pic 9v9(4)
000920                                           value 0.0200.
