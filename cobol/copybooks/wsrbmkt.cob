000010*****************************************
000020*                                       *
000030* Record Definition For Competitive     *
000040*   Market Analysis - Mktrpt File       *
000050*****************************************
000060* Fifteen year rows plus one totals block, written by rb300.
000070*
000080* 28/11/25 vbc - Created, taken from wspyded account-no table
000090*                shape (used-flag/rate/limit triplets became
000100*                the capex/gap columns here).
000110* 11/12/25 vbc - Added Cumulative-Gap, was missing from the
000120*                first cut.
000130*
000140 01  RB-Market-Record.
000150     03  RB-Mkt-Year-No              pic 9(2)       comp.
000160     03  RB-Mkt-Baseline-Private     pic 9(8)v99    comp-3.
000170     03  RB-Mkt-Rab-Chargers         pic 9(7)       comp.
000180     03  RB-Mkt-Displacement-Factor  pic 9v9(6)     comp-3.
000190     03  RB-Mkt-Actual-Private       pic 9(8)v99    comp-3.
000200     03  RB-Mkt-Total-With-Rab       pic 9(8)v99    comp-3.
000210     03  RB-Mkt-Total-Without-Rab    pic 9(8)v99    comp-3.
000220     03  RB-Mkt-Displacement-Pct     pic s9(3)v9(4) comp-3.
000230     03  RB-Mkt-Competitive-Capex    pic 9(7)v99    comp-3.
000240     03  RB-Mkt-Monopoly-Capex       pic 9(7)v99    comp-3.
000250     03  RB-Mkt-Innovation-Gap       pic s9(7)v99   comp-3.
000260     03  RB-Mkt-Innovation-Gap-Pct   pic s9(3)v9(4) comp-3.
000270     03  RB-Mkt-Cumulative-Gap       pic s9(9)v99   comp-3.
000280     03  filler                      pic x(6).
000290*
000300* Working table, one row per model year, held across the loop
000310* so DD030 can sum the final totals once all 15 are in hand.
000320*
000330 01  RB-Market-Table.
000340     03  RB-Mkt-Entry                occurs 15 times
000350                                      indexed by RB-Mkt-Ix.
000360         05  RB-Mkte-Year-No              pic 9(2)       comp.
000370         05  RB-Mkte-Baseline-Private     pic 9(8)v99    comp-3.
000380         05  RB-Mkte-Rab-Chargers         pic 9(7)       comp.
000390         05  RB-Mkte-Displacement-Factor  pic 9v9(6)     comp-3.
000400         05  RB-Mkte-Actual-Private       pic 9(8)v99    comp-3.
000410         05  RB-Mkte-Total-With-Rab       pic 9(8)v99    comp-3.
000420         05  RB-Mkte-Total-Without-Rab    pic 9(8)v99    comp-3.
000430         05  RB-Mkte-Displacement-Pct     pic s9(3)v9(4) comp-3.
000440         05  RB-Mkte-Competitive-Capex    pic 9(7)v99    comp-3.
000450         05  RB-Mkte-Monopoly-Capex       pic 9(7)v99    comp-3.
000460         05  RB-Mkte-Innovation-Gap       pic s9(7)v99   comp-3.
000470         05  RB-Mkte-Innovation-Gap-Pct   pic s9(3)v9(4) comp-3.
000480         05  RB-Mkte-Cumulative-Gap       pic s9(9)v99   comp-3.
000490*
000500* Comparative totals block - one per run, written after the 15
000510* detail lines.
000520*
000530 01  RB-Competitive-Metrics-Record.
000540     03  RB-Cmp-Total-Rab-Chargers          pic 9(8)v99    comp-3.
000550     03  RB-Cmp-Total-Private-With-Rab      pic 9(8)v99    comp-3.
000560     03  RB-Cmp-Total-Private-Without-Rab   pic 9(8)v99    comp-3.
000570     03  RB-Cmp-Total-Chargers-With-Rab     pic 9(8)v99    comp-3.
000580     03  RB-Cmp-Total-Chargers-Without-Rab  pic 9(8)v99    comp-3.
000590     03  RB-Cmp-Market-Growth-Pct           pic s9(3)v9(4) comp-3.
000600     03  RB-Cmp-Private-Displacement-Pct    pic s9(3)v9(4) comp-3.
000610     03  RB-Cmp-Final-Innovation-Gap-Pct    pic s9(3)v9(4) comp-3.
000620     03  RB-Cmp-Total-Innovation-Cost       pic s9(12)v99  comp-3.
000630     03  filler                             pic x(10).
