000010*****************************************
000020*                                       *
000030* Record Definition For Monte Carlo     *
000040*   Trial History - Mcrpt File          *
000050*****************************************
000060* One trial-record per Monte Carlo pass (default 500 per
000070* scenario), followed at end of run by one summary-record per
000080* outcome metric (6 metrics).
000090*
000100* 02/12/25 vbc - Created, taken from wspyhis QTD/YTD shape (the
000110*                per-trial sampled-parameter list plays the
000120*                part the old Extras occurrence used to).
000130* 15/12/25 vbc - Added Wacc-1-5 to the sampled-parameter list,
000140*                analyst had left it out of the first cut.
000150* 19/01/26 vbc - Correlation fields NOT carried - optional per
000160*                the analyst's spec and not wired into rb500
000170*                this release, see banner note up in rb500.
000180* 22/01/26 vbc - Above note overtaken by events, ticket RB-1165 -
000190*                Ff012 now stashes every sampled lever in here and
000200*                Ff025 prints the lot on the trial line, so the
000210*                analyst gets correlation data without a re-run.
000220*
000230 01  RB-Monte-Carlo-Trial-Record.
000240     03  RB-Mct-Trial-No                pic 9(4)       comp.
000250     03  RB-Mct-Total-Chargers           pic 9(7)       comp.
000260     03  RB-Mct-Npv-Revenue              pic s9(12)v99  comp-3.
000270     03  RB-Mct-Total-Bill-Impact        pic s9(7)v9(4) comp-3.
000280     03  RB-Mct-Avg-Annual-Bill          pic s9(7)v9(4) comp-3.
000290     03  RB-Mct-Peak-Bill-Impact         pic s9(7)v9(4) comp-3.
000300     03  RB-Mct-Peak-Rab                 pic s9(12)v99  comp-3.
000310     03  RB-Mct-Sampled-Params.
000320         05  RB-Mct-Sp-Chargers-Per-Year     pic 9(5)       comp.
000330         05  RB-Mct-Sp-Capex-Per-Charger     pic s9(7)v99   comp-3.
000340         05  RB-Mct-Sp-Opex-Per-Charger      pic s9(5)v99   comp-3.
000350         05  RB-Mct-Sp-Asset-Life            pic 9(2)       comp.
000360         05  RB-Mct-Sp-Wacc-1-5              pic 9v9(6)     comp-3.
000370         05  RB-Mct-Sp-Efficiency-Factor     pic 9v9(4)     comp-3.
000380         05  RB-Mct-Sp-Efficiency-Degrad     pic 9v9(4)     comp-3.
000390         05  RB-Mct-Sp-Operational-Effic     pic 9v9(4)     comp-3.
000400         05  RB-Mct-Sp-Private-Displace      pic 9v9(4)     comp-3.
000410         05  RB-Mct-Sp-Innovation-Rate       pic 9v9(4)     comp-3.
000420         05  RB-Mct-Sp-Mono-Innov-Rate       pic 9v9(4)     comp-3.
000430     03  filler                          pic x(6).
000440*
000450* Shop-standard working table - one entry per trial, accumulated
000460* across the whole Monte Carlo pass so FF030 can compute the
000470* percentile/moment statistics once every trial is in.  Trial
000480* count is a run-time parameter (PARAMS card RB-Mc-Trials, see
000490* rb000 AA010) - 2000 is this shop's practical ceiling for an
000500* in-memory table (payroll tables never needed more than a few
000510* hundred rows so this is already generous).
000520*
000530 77  RB-Mctt-Count                        pic 9(4)       comp.
000540 01  RB-Monte-Carlo-Trial-Table.
000550     03  RB-Mctt-Entry                occurs 1 to 2000 times
000560                                       depending on RB-Mctt-Count
000570                                       indexed by RB-Mctt-Ix.
000580         05  RB-Mctte-Total-Chargers       pic 9(7)       comp.
000590         05  RB-Mctte-Npv-Revenue          pic s9(12)v99  comp-3.
000600         05  RB-Mctte-Total-Bill-Impact    pic s9(7)v9(4) comp-3.
000610         05  RB-Mctte-Avg-Annual-Bill      pic s9(7)v9(4) comp-3.
000620         05  RB-Mctte-Peak-Bill-Impact     pic s9(7)v9(4) comp-3.
000630         05  RB-Mctte-Peak-Rab             pic s9(12)v99  comp-3.
000640     03  filler                            pic x(4).
000650*
000660 01  RB-Monte-Carlo-Summary-Record.
000670     03  RB-Mcs-Metric-Name             pic x(20).
000680     03  RB-Mcs-Mean                    pic s9(12)v9(4) comp-3.
000690     03  RB-Mcs-Median                  pic s9(12)v9(4) comp-3.
000700     03  RB-Mcs-Std-Dev                 pic s9(12)v9(4) comp-3.
000710     03  RB-Mcs-Min                     pic s9(12)v9(4) comp-3.
000720     03  RB-Mcs-Max                     pic s9(12)v9(4) comp-3.
000730     03  RB-Mcs-P10                     pic s9(12)v9(4) comp-3.
000740     03  RB-Mcs-P25                     pic s9(12)v9(4) comp-3.
000750     03  RB-Mcs-P75                     pic s9(12)v9(4) comp-3.
000760     03  RB-Mcs-P90                     pic s9(12)v9(4) comp-3.
000770     03  filler                         pic x(8).
