000010*
000020* Logical file-id table for the RAB Asset-Base system - mirrors
000030* the way wsnames carries the Sales/Stock/Purchase file list,
000040* cut down to the seven files this module actually uses.  Every
000050* RB program SELECTs against these same logical names so a
000060* JCL/script change never has to touch the source.
000070*
000080* 03/12/25 vbc - Created, taken from wsnames file-defs-a shape.
000090* 20/12/25 vbc - Added Mcrpt, forgot it first time round.
000100*
000110 01  RB-File-Defs.
000120     03  RB-Params-Name    pic x(8)  value "PARAMS".
000130     03  RB-Quintile-Name  pic x(8)  value "QUINTILE".
000140     03  RB-Yearrpt-Name   pic x(8)  value "YEARRPT".
000150     03  RB-Summary-Name   pic x(8)  value "SUMMARY".
000160     03  RB-Distrpt-Name   pic x(8)  value "DISTRPT".
000170     03  RB-Mktrpt-Name    pic x(8)  value "MKTRPT".
000180     03  RB-Mcrpt-Name     pic x(8)  value "MCRPT".
000190     03  filler            pic x(8).
