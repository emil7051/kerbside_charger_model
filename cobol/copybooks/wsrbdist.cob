000010*****************************************
000020*                                       *
000030* Record Definition For Bill Impact     *
000040*  By Income Quintile - Distrpt File    *
000050*****************************************
000060* Five rows (Q1..Q5) of the average-variant block, followed by
000070* five rows of the lifetime-variant block - both written to
000080* Distrpt by rb200.
000090*
000100* 27/11/25 vbc - Created, taken from wspycoh QTD group shape.
000110* 10/12/25 vbc - Split Lifetime block into its own 01 level, was
000120*                sharing the first one and that was getting
000130*                confusing to maintain.
000140* 22/01/26 vbc - Dropped the unused single-row Rb-Distributional-
000150*                Record, ticket RB-1163 follow-up - Cc010 always
000160*                worked off the table below, that shape never got
000170*                wired to anything.
000180*
000190* Working table, one entry per quintile, so CC010 can hold all
000200* five rows at once before the two regressivity ratios (which
000210* need Q1 and Q5 together) can be computed and backfilled.
000220*
000230 01  RB-Distributional-Table.
000240     03  RB-Dst-Entry                 occurs 5 times
000250                                       indexed by RB-Dst-Ix.
000260         05  RB-Dste-Quintile-Id          pic xx.
000270         05  RB-Dste-Annual-Income        pic 9(7)v99    comp-3.
000280         05  RB-Dste-Electricity-Spend    pic 9(5)v99    comp-3.
000290         05  RB-Dste-Bill-Impact          pic s9(5)v9(4) comp-3.
000300         05  RB-Dste-Impact-Pct-Income    pic s9(3)v9(6) comp-3.
000310         05  RB-Dste-Impact-Pct-Bill      pic s9(3)v9(6) comp-3.
000320         05  RB-Dste-Regress-Ratio-Income pic s9(3)v9(4) comp-3.
000330         05  RB-Dste-Regress-Ratio-Bill   pic s9(3)v9(4) comp-3.
000340*
000350 01  RB-Lifetime-Distributional-Record.
000360     03  RB-Ldt-Quintile-Id              pic xx.
000370     03  RB-Ldt-Total-Bill-Impact        pic s9(7)v9(4) comp-3.
000380     03  RB-Ldt-Avg-Impact-Pct-Income    pic s9(3)v9(6) comp-3.
000390     03  RB-Ldt-Avg-Impact-Pct-Bill      pic s9(3)v9(6) comp-3.
000400     03  RB-Ldt-Peak-Impact-Pct-Income   pic s9(3)v9(6) comp-3.
000410     03  RB-Ldt-Peak-Impact-Pct-Bill     pic s9(3)v9(6) comp-3.
000420     03  RB-Ldt-Regress-Ratio-Income     pic s9(3)v9(4) comp-3.
000430     03  filler                          pic x(9).
000440*
000450 01  RB-Lifetime-Distributional-Table.
000460     03  RB-Ldt-Entry                 occurs 5 times
000470                                       indexed by RB-Ldt-Ix.
000480         05  RB-Ldte-Quintile-Id            pic xx.
000490         05  RB-Ldte-Total-Bill-Impact      pic s9(7)v9(4) comp-3.
000500         05  RB-Ldte-Avg-Impact-Pct-Income  pic s9(3)v9(6) comp-3.
000510         05  RB-Ldte-Avg-Impact-Pct-Bill    pic s9(3)v9(6) comp-3.
000520         05  RB-Ldte-Peak-Impact-Pct-Income pic s9(3)v9(6) comp-3.
000530         05  RB-Ldte-Peak-Impact-Pct-Bill   pic s9(3)v9(6) comp-3.
000540         05  RB-Ldte-Regress-Ratio-Income   pic s9(3)v9(4) comp-3.
