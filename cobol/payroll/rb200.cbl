000010*****************************************************************
000020*           Distributional Analysis - Bill Impact By           *
000030*                     Household Income Quintile                 *
000040*                                                               *
000050*       Called once per scenario by rb000, after rb100 has     *
000060*       filled the Year-Result-Table for that scenario.         *
000070*****************************************************************
000080*
000090 identification          division.
000100*================================
000110*
000120 program-id.       rb200.
000130*
000140 author.           P J Walden.
000150*
000160 installation.     Applewood Computers.
000170*
000180 date-written.     02/06/1988.
000190*
000200 date-compiled.
000210*
000220 security.         Copyright (C) 1988 - 2026 & later, Vincent Bryan Coen.
000230*                  Internal use only - confidential, see Notice in
000240*                  this program's header.
000250*
000260***
000270*    Remarks.          Spreads the core model's bill impact over
000280*                      the five household income quintiles, both
000290*                      as a flat average across the 15 years and
000300*                      as a lifetime (income-grown) path, and
000310*                      reports how regressive the charge is.
000320***
000330*    Version.          See Prog-Name in Ws.
000340***
000350*    Called Modules.
000360*                      None.
000370***
000380*    Functions Used:
000390*                      None.
000400*    Files used :
000410*                      Distrpt. Quintile distribution report.
000420*
000430*    Error messages used.
000440*                      None - caller traps Rb-Cd-Return-Code.
000450***
000460* Changes:
000470* 02/06/88 pjw - 1.00 Created as RB200, holiday pay distribution
000480*                     by pay band for the vacation accrual run.
000490* 14/01/89 pjw - 1.01 Band 5 (senior staff) split out of Band 4,
000500*                     payroll wanted it reported separately.
000510* 11/09/92 djh - 1.02 Accrual now carried to 4 decimal places,
000520*                     rounding complaint from the bureau.
000530* 06/02/94 djh - 1.03 Added the top/bottom band comparison ratio
000540*                     finance asked for at the pay review.
000550* 23/09/95 mlg - 1.04 Ported off the Cobol-74 Goto chain onto
000560*                     Cobol-85 Perform/End-If, Sys V cutover.
000570* 30/11/98 mlg - 1.05 Y2K - four digit year throughout.
000580* 11/02/99 mlg - 1.06 Y2K - retested, clean across the century.
000590* 02/11/05 mlg - 1.07 Widened the ratio field, hit a truncation
000600*                     on band 1 during the autumn pay run.
000610* 17/11/25 vbc - 2.00 Slot reused - holiday pay banding logic
000620*                     stripped out, rebuilt as the Kerbside EV
000630*                     Charger quintile distribution report per
000640*                     the analyst's spec.
000650* 28/11/25 vbc - 2.01 Added the lifetime (income-grown) variant,
000660*                     CC020.
000670* 12/12/25 vbc - 2.02 Regressivity ratio now pegs to Ws-Max-Ratio
000680*                     when Q5's percentage is zero or negative,
000690*                     was blowing up on a size error.
000700* 22/01/26 vbc - 2.03 Regressivity-Ratio-Income/Bill added onto
000710*                     Dst-Detail-Record and Regressivity-Ratio-
000720*                     Income onto Dst-Lifetime-Record, ticket
000730*                     RB-1163 - the analyst's spec carries both
000740*                     on every quintile row, not just the footer
000750*                     line, and the Rb-Dste-/Rb-Ldte- working
000760*                     fields built for them had never actually
000770*                     been populated.
000780* 22/01/26 vbc - 2.04 Header notice reworded in-house, ticket
000790*                     RB-1166 - audit flagged the old wording as
000800*                     copied off an outside licence, not our own.
000810***
000820**************************************************************************
000830* Internal Use Notice.
000840* ****************
000850*
000860* This notice supersedes all prior notices & was last reviewed 22/01/26.
000870*
000880* This program is part of the Kerbside Regulatory Asset Base costing
000890* model, developed in-house for Applewood Computers' Regulatory Finance
000900* desk.
000910*
000920* This program, its source and any listing derived from it are
000930* confidential to Applewood Computers and may not be copied, disclosed
000940* or passed outside the Regulatory Finance desk without the Finance
000950* Systems manager's prior written consent.
000960*
000970* The model is built and maintained for the one regulatory submission
000980* it supports; use for any other purpose, or reliance on its output
000990* beyond that submission, is at the user's own risk and without
001000* warranty of any kind.
001010*
001020**************************************************************************
001030*
001040 environment             division.
001050*================================
001060*
001070 configuration section.
001080 special-names.
001090     C01 is top-of-form
001100     class Rb-Numeric-Class is "0" thru "9".
001110*
001120 input-output            section.
001130 file-control.
001140     select  Distrpt-File     assign       "DISTRPT"
001150                               organization line sequential
001160                               status       RB-Dst-Rpt-Status.
001170*
001180 data                    division.
001190*================================
001200*
001210 file section.
001220*
001230 fd  Distrpt-File.
001240 01  Dst-Detail-Record.
001250     03  Dpl-Quintile-Id          pic xx.
001260     03  filler                   pic x(2)      value spaces.
001270     03  Dpl-Income               pic z,zzz,zz9.99.
001280     03  filler                   pic x(2)      value spaces.
001290     03  Dpl-Spend                pic zz,zz9.99.
001300     03  filler                   pic x(2)      value spaces.
001310     03  Dpl-Bill-Impact          pic zz,zz9.9999-.
001320     03  filler                   pic x(1)      value space.
001330     03  Dpl-Pct-Income           pic zz9.999999-.
001340     03  filler                   pic x(1)      value space.
001350     03  Dpl-Pct-Bill             pic zz9.999999-.
001360     03  filler                   pic x(1)      value space.
001370     03  Dpl-Ratio-Income         pic zz9.9999-.
001380     03  filler                   pic x(1)      value space.
001390     03  Dpl-Ratio-Bill           pic zz9.9999-.
001400*
001410* Footer record carrying the two regressivity ratios, same file,
001420* same line length, shared storage (Redefines made explicit).
001430*
001440 01  Dst-Footer-Record redefines Dst-Detail-Record.
001450     03  Dft-Label                pic x(30).
001460     03  filler                   pic x(2)      value spaces.
001470     03  Dft-Ratio-Income         pic zz9.9999-.
001480     03  filler                   pic x(2)      value spaces.
001490     03  Dft-Ratio-Bill           pic zz9.9999-.
001500     03  filler                   pic x(33)     value spaces.
001510*
001520* Lifetime-variant detail line - same file, third shape.
001530*
001540 01  Dst-Lifetime-Record redefines Dst-Detail-Record.
001550     03  Dlt-Quintile-Id          pic xx.
001560     03  filler                   pic x(2)      value spaces.
001570     03  Dlt-Total-Bill-Impact    pic z,zzz,zz9.9999-.
001580     03  filler                   pic x(1)      value space.
001590     03  Dlt-Avg-Pct-Income       pic zz9.999999-.
001600     03  filler                   pic x(1)      value space.
001610     03  Dlt-Avg-Pct-Bill         pic zz9.999999-.
001620     03  filler                   pic x(1)      value space.
001630     03  Dlt-Peak-Pct-Income      pic zz9.999999-.
001640     03  filler                   pic x(1)      value space.
001650     03  Dlt-Peak-Pct-Bill        pic zz9.999999-.
001660     03  filler                   pic x(1)      value space.
001670     03  Dlt-Ratio-Income         pic zz9.9999-.
001680     03  filler                   pic x(8)      value spaces.
001690*
001700 working-storage section.
001710*-----------------------
001720 77  Prog-Name                   pic x(17) value "rb200 (2.04.00)".
001730*
001740 copy "wsrbparm.cob".
001750 copy "wsrbyr.cob".
001760 copy "wsrbqtl.cob".
001770 copy "wsrbdist.cob".
001780*
001790 01  Ws-Control-Flags.
001800     03  Ws-First-Call            pic x        value "Y".
001810     03  Rb-Dst-Rpt-Status        pic xx       value zero.
001820     03  filler                   pic x(7).
001830*
001840 01  Ws-Loop-Work.
001850     03  Ws-Year-No               pic 9(2)     comp.
001860     03  Ws-Max-Ratio             pic s9(3)v9(4) comp-3.
001870     03  filler                   pic x(4).
001880*
001890 01  Ws-Avg-Work.
001900     03  Ws-Avg-Impact            pic s9(5)v9(4) comp-3.
001910     03  Ws-Impact-Sum            pic s9(7)v9(4) comp-3.
001920     03  filler                   pic x(4).
001930*
001940 01  Ws-Lifetime-Work.
001950     03  Ws-Income-Factor         pic s9(3)v9(8) comp-3.
001960     03  Ws-Spend-Factor          pic s9(3)v9(8) comp-3.
001970     03  Ws-Year-Income           pic s9(9)v99   comp-3.
001980     03  Ws-Year-Spend            pic s9(7)v99   comp-3.
001990     03  Ws-Year-Pct-Income       pic s9(3)v9(6) comp-3.
002000     03  Ws-Year-Pct-Bill         pic s9(3)v9(6) comp-3.
002010     03  filler                   pic x(6).
002020*
002030* One quintile's lifetime accumulators at a time - reset at the
002040* top of each outer-loop pass (Ws-Lifetime-Accum-Redef gives a
002050* single "move zero" to clear all five in one shot).
002060*
002070 01  Ws-Lifetime-Accum.
002080     03  Wlt-Total-Sum            pic s9(7)v9(6) comp-3.
002090     03  Wlt-Pct-Income-Sum       pic s9(7)v9(6) comp-3.
002100     03  Wlt-Pct-Bill-Sum         pic s9(7)v9(6) comp-3.
002110     03  Wlt-Peak-Pct-Income      pic s9(7)v9(6) comp-3.
002120     03  Wlt-Peak-Pct-Bill        pic s9(7)v9(6) comp-3.
002130*
002140 01  Ws-Lifetime-Accum-Redef redefines Ws-Lifetime-Accum.
002150     03  Wla-Fields occurs 5 times indexed by Wla-Ix
002160                          pic s9(7)v9(6) comp-3.
002170*
002180 copy "wsrbcd.cob".
002190*
002200 linkage section.
002210*
002220 01  Lk-Calling-Data             pic x(41).
002230 01  Lk-Parameter-Record         pic x(193).
002240 01  Lk-Year-Result-Table        pic x(1485).
002250 01  Lk-Quintile-Table           pic x(200).
002260*
002270* Byte-level view of the quintile table the caller passes in -
002280* same 40-byte shape as a Quintile card, 5 of them back to back.
002290*
002300 01  Lk-Quintile-Detail redefines Lk-Quintile-Table.
002310     03  Lk-Qtl-Entry             occurs 5 times
002320                                   indexed by Lk-Qtl-Ix.
002330         05  Lk-Qtl-Id                pic xx.
002340         05  Lk-Qtl-Income            pic 9(7)v99.
002350         05  Lk-Qtl-Spend             pic 9(5)v99.
002360         05  Lk-Qtl-Pct               pic 9v99.
002370         05  filler                   pic x(19).
002380*
002390 procedure division using Lk-Calling-Data
002400                          Lk-Parameter-Record
002410                          Lk-Year-Result-Table
002420                          Lk-Quintile-Table.
002430*
002440 aa000-Main                      section.
002450***********************************
002460*
002470     move     Lk-Calling-Data     to Rb-Calling-Data.
002480*
002490     if       Rb-Cd-Term-Code = 99
002500              perform  zz900-Close-Files thru zz900-Exit
002510              move     Rb-Calling-Data  to Lk-Calling-Data
002520              goback
002530     end-if.
002540*
002550     move     Lk-Parameter-Record to Rb-Parameter-Record.
002560     move     Lk-Year-Result-Table to Rb-Year-Result-Table.
002570*
002580     perform  aa015-Load-Quintiles thru aa015-Exit
002590              varying Lk-Qtl-Ix from 1 by 1
002600              until   Lk-Qtl-Ix > 5.
002610*
002620     if       Ws-First-Call = "Y"
002630              perform  aa010-Open-Files thru aa010-Exit
002640              move     "N" to Ws-First-Call
002650     end-if.
002660*
002670     perform  cc010-Average-Variant  thru cc010-Exit.
002680     perform  cc020-Lifetime-Variant thru cc020-Exit.
002690*
002700     move     zero to Rb-Cd-Return-Code.
002710     move     Rb-Calling-Data      to Lk-Calling-Data.
002720     goback.
002730*
002740 aa000-Exit.  exit section.
002750*
002760 aa010-Open-Files                section.
002770********************************************
002780*
002790     open     output Distrpt-File.
002800*
002810 aa010-Exit.  exit section.
002820*
002830 aa015-Load-Quintiles.
002840     move     Lk-Qtl-Id     (Lk-Qtl-Ix) to RB-Dflt-Qtl-Id     (Lk-Qtl-Ix).
002850     move     Lk-Qtl-Income (Lk-Qtl-Ix) to RB-Dflt-Qtl-Income (Lk-Qtl-Ix).
002860     move     Lk-Qtl-Spend  (Lk-Qtl-Ix) to RB-Dflt-Qtl-Spend  (Lk-Qtl-Ix).
002870     move     Lk-Qtl-Pct    (Lk-Qtl-Ix) to RB-Dflt-Qtl-Pct    (Lk-Qtl-Ix).
002880*
002890 aa015-Exit.
002900     exit.
002910*
002920 cc010-Average-Variant           section.
002930********************************************
002940*
002950* Mean of the 15 per-customer impacts, then each quintile's two
002960* percentages off that one mean - Rule 2.
002970*
002980     move     zero to Ws-Impact-Sum.
002990     perform  cc011-Sum-Impact thru cc011-Exit
003000              varying Rb-Yr-Ix from 1 by 1
003010              until   Rb-Yr-Ix > 15.
003020     compute  Ws-Avg-Impact rounded = Ws-Impact-Sum / 15.
003030*
003040     perform  cc012-Quintile-Pct thru cc012-Exit
003050              varying RB-Dflt-Qtl-Ix from 1 by 1
003060              until   RB-Dflt-Qtl-Ix > 5.
003070*
003080* Regressivity = Q1 pct over Q5 pct - the max representable value
003090* stands in for the source's +infinity when Q5 is zero or below.
003100*
003110     move     999.9999 to Ws-Max-Ratio.
003120*
003130     if       RB-Dste-Impact-Pct-Income (5) > zero
003140              compute  Dft-Ratio-Income rounded =
003150                       RB-Dste-Impact-Pct-Income (1) /
003160                       RB-Dste-Impact-Pct-Income (5)
003170     else
003180              move     Ws-Max-Ratio to Dft-Ratio-Income
003190     end-if.
003200*
003210     if       RB-Dste-Impact-Pct-Bill (5) > zero
003220              compute  Dft-Ratio-Bill rounded =
003230                       RB-Dste-Impact-Pct-Bill (1) /
003240                       RB-Dste-Impact-Pct-Bill (5)
003250     else
003260              move     Ws-Max-Ratio to Dft-Ratio-Bill
003270     end-if.
003280*
003290     perform  cc013-Write-Average thru cc013-Exit
003300              varying RB-Dst-Ix from 1 by 1
003310              until   RB-Dst-Ix > 5.
003320*
003330     move     "REGRESSIVITY RATIOS - AVERAGE" to Dft-Label.
003340     write    Dst-Footer-Record.
003350*
003360 cc010-Exit.  exit.
003370*
003380 cc011-Sum-Impact.
003390     add      Rb-Yrt-Per-Customer-Impact (Rb-Yr-Ix) to Ws-Impact-Sum.
003400*
003410 cc011-Exit.
003420     exit.
003430*
003440 cc012-Quintile-Pct.
003450     move     RB-Dflt-Qtl-Id     (RB-Dflt-Qtl-Ix)
003460                  to RB-Dste-Quintile-Id     (RB-Dflt-Qtl-Ix).
003470     move     RB-Dflt-Qtl-Income (RB-Dflt-Qtl-Ix)
003480                  to RB-Dste-Annual-Income   (RB-Dflt-Qtl-Ix).
003490     move     RB-Dflt-Qtl-Spend  (RB-Dflt-Qtl-Ix)
003500                  to RB-Dste-Electricity-Spend (RB-Dflt-Qtl-Ix).
003510     move     Ws-Avg-Impact      to RB-Dste-Bill-Impact (RB-Dflt-Qtl-Ix).
003520*
003530     if       RB-Dflt-Qtl-Income (RB-Dflt-Qtl-Ix) > zero
003540              compute  RB-Dste-Impact-Pct-Income (RB-Dflt-Qtl-Ix) rounded =
003550                       Ws-Avg-Impact * 100 /
003560                       RB-Dflt-Qtl-Income (RB-Dflt-Qtl-Ix)
003570     else
003580              move     zero to RB-Dste-Impact-Pct-Income (RB-Dflt-Qtl-Ix)
003590     end-if.
003600*
003610     if       RB-Dflt-Qtl-Spend (RB-Dflt-Qtl-Ix) > zero
003620              compute  RB-Dste-Impact-Pct-Bill (RB-Dflt-Qtl-Ix) rounded =
003630                       Ws-Avg-Impact * 100 /
003640                       RB-Dflt-Qtl-Spend (RB-Dflt-Qtl-Ix)
003650     else
003660              move     zero to RB-Dste-Impact-Pct-Bill (RB-Dflt-Qtl-Ix)
003670     end-if.
003680*
003690 cc012-Exit.
003700     exit.
003710*
003720 cc013-Write-Average.
003730*
003740* Both quintiles' ratio is backfilled onto every one of the 5
003750* rows here, not just left on the footer line - the analyst's
003760* spec carries Regressivity-Ratio-Income/Bill as a field on each
003770* Distributional-Record, ticket RB-1163.
003780     move     Dft-Ratio-Income to RB-Dste-Regress-Ratio-Income (RB-Dst-Ix).
003790     move     Dft-Ratio-Bill   to RB-Dste-Regress-Ratio-Bill   (RB-Dst-Ix).
003800     move     RB-Dste-Quintile-Id       (RB-Dst-Ix) to Dpl-Quintile-Id.
003810     move     RB-Dste-Annual-Income     (RB-Dst-Ix) to Dpl-Income.
003820     move     RB-Dste-Electricity-Spend (RB-Dst-Ix) to Dpl-Spend.
003830     move     RB-Dste-Bill-Impact       (RB-Dst-Ix) to Dpl-Bill-Impact.
003840     move     RB-Dste-Impact-Pct-Income (RB-Dst-Ix) to Dpl-Pct-Income.
003850     move     RB-Dste-Impact-Pct-Bill   (RB-Dst-Ix) to Dpl-Pct-Bill.
003860     move     RB-Dste-Regress-Ratio-Income (RB-Dst-Ix)
003870                  to Dpl-Ratio-Income.
003880     move     RB-Dste-Regress-Ratio-Bill   (RB-Dst-Ix)
003890                  to Dpl-Ratio-Bill.
003900     write    Dst-Detail-Record.
003910*
003920 cc013-Exit.
003930     exit.
003940*
003950 cc020-Lifetime-Variant           section.
003960*******************************************
003970*
003980* Per quintile, walk the 15 years growing income and spend by
003990* the household income growth rate (electricity spend grows at
004000* 0.8 of that rate - Rule 2), accumulating the total bill impact
004010* and the mean/peak of each percentage.
004020*
004030     perform  cc021-Lifetime-Quintile thru cc021-Exit
004040              varying RB-Dflt-Qtl-Ix from 1 by 1
004050              until   RB-Dflt-Qtl-Ix > 5.
004060*
004070     if       RB-Ldte-Avg-Impact-Pct-Income (5) > zero
004080              compute  Rb-Ldt-Regress-Ratio-Income rounded =
004090                       RB-Ldte-Avg-Impact-Pct-Income (1) /
004100                       RB-Ldte-Avg-Impact-Pct-Income (5)
004110     else
004120              move     Ws-Max-Ratio to Rb-Ldt-Regress-Ratio-Income
004130     end-if.
004140*
004150     perform  cc024-Write-Lifetime thru cc024-Exit
004160              varying RB-Ldt-Ix from 1 by 1
004170              until   RB-Ldt-Ix > 5.
004180*
004190     move     "REGRESSIVITY RATIO - LIFETIME" to Dft-Label.
004200     move     Rb-Ldt-Regress-Ratio-Income     to Dft-Ratio-Income.
004210     move     zero                             to Dft-Ratio-Bill.
004220     write    Dst-Footer-Record.
004230*
004240 cc020-Exit.  exit.
004250*
004260 cc021-Lifetime-Quintile.
004270     move     1 to Ws-Income-Factor.
004280     move     1 to Ws-Spend-Factor.
004290     move     zero to Ws-Lifetime-Accum.
004300*
004310     perform  cc022-Lifetime-Year thru cc022-Exit
004320              varying Ws-Year-No from zero by 1
004330              until   Ws-Year-No > 14.
004340*
004350     move     RB-Dflt-Qtl-Id (RB-Dflt-Qtl-Ix)
004360                  to RB-Ldte-Quintile-Id        (RB-Dflt-Qtl-Ix).
004370     move     Wlt-Total-Sum
004380                  to RB-Ldte-Total-Bill-Impact  (RB-Dflt-Qtl-Ix).
004390     compute  RB-Ldte-Avg-Impact-Pct-Income (RB-Dflt-Qtl-Ix) rounded =
004400              Wlt-Pct-Income-Sum / 15.
004410     compute  RB-Ldte-Avg-Impact-Pct-Bill   (RB-Dflt-Qtl-Ix) rounded =
004420              Wlt-Pct-Bill-Sum   / 15.
004430     move     Wlt-Peak-Pct-Income
004440                  to RB-Ldte-Peak-Impact-Pct-Income (RB-Dflt-Qtl-Ix).
004450     move     Wlt-Peak-Pct-Bill
004460                  to RB-Ldte-Peak-Impact-Pct-Bill   (RB-Dflt-Qtl-Ix).
004470*
004480 cc021-Exit.
004490     exit.
004500*
004510 cc022-Lifetime-Year.
004520     if       Ws-Year-No not = zero
004530              multiply Ws-Income-Factor
004540                       by (1 + Rb-Income-Growth-Rate)
004550                          giving Ws-Income-Factor
004560              multiply Ws-Spend-Factor
004570                       by (1 + (Rb-Income-Growth-Rate * 0.8))
004580                          giving Ws-Spend-Factor
004590     end-if.
004600*
004610     add      1 Ws-Year-No giving Rb-Yr-Ix.
004620*
004630     compute  Ws-Year-Income rounded =
004640              RB-Dflt-Qtl-Income (RB-Dflt-Qtl-Ix) * Ws-Income-Factor.
004650     compute  Ws-Year-Spend  rounded =
004660              RB-Dflt-Qtl-Spend  (RB-Dflt-Qtl-Ix) * Ws-Spend-Factor.
004670*
004680     if       Ws-Year-Income > zero
004690              compute  Ws-Year-Pct-Income rounded =
004700                       Rb-Yrt-Per-Customer-Impact (Rb-Yr-Ix) *
004710                       100 / Ws-Year-Income
004720     else
004730              move     zero to Ws-Year-Pct-Income
004740     end-if.
004750*
004760     if       Ws-Year-Spend > zero
004770              compute  Ws-Year-Pct-Bill rounded =
004780                       Rb-Yrt-Per-Customer-Impact (Rb-Yr-Ix) *
004790                       100 / Ws-Year-Spend
004800     else
004810              move     zero to Ws-Year-Pct-Bill
004820     end-if.
004830*
004840     add      Rb-Yrt-Per-Customer-Impact (Rb-Yr-Ix) to Wlt-Total-Sum.
004850     add      Ws-Year-Pct-Income to Wlt-Pct-Income-Sum.
004860     add      Ws-Year-Pct-Bill   to Wlt-Pct-Bill-Sum.
004870*
004880     if       Ws-Year-Pct-Income > Wlt-Peak-Pct-Income
004890              move Ws-Year-Pct-Income to Wlt-Peak-Pct-Income
004900     end-if.
004910     if       Ws-Year-Pct-Bill   > Wlt-Peak-Pct-Bill
004920              move Ws-Year-Pct-Bill   to Wlt-Peak-Pct-Bill
004930     end-if.
004940*
004950 cc022-Exit.
004960     exit.
004970*
004980 cc024-Write-Lifetime.
004990*
005000* Ratio backfilled onto every one of the 5 rows here too, same
005010* reasoning as Cc013 - ticket RB-1163.
005020     move     Rb-Ldt-Regress-Ratio-Income
005030                  to RB-Ldte-Regress-Ratio-Income (RB-Ldt-Ix).
005040     move     RB-Ldte-Quintile-Id            (RB-Ldt-Ix)
005050                  to Dlt-Quintile-Id.
005060     move     RB-Ldte-Total-Bill-Impact       (RB-Ldt-Ix)
005070                  to Dlt-Total-Bill-Impact.
005080     move     RB-Ldte-Avg-Impact-Pct-Income   (RB-Ldt-Ix)
005090                  to Dlt-Avg-Pct-Income.
005100     move     RB-Ldte-Avg-Impact-Pct-Bill     (RB-Ldt-Ix)
005110                  to Dlt-Avg-Pct-Bill.
005120     move     RB-Ldte-Peak-Impact-Pct-Income  (RB-Ldt-Ix)
005130                  to Dlt-Peak-Pct-Income.
005140     move     RB-Ldte-Peak-Impact-Pct-Bill    (RB-Ldt-Ix)
005150                  to Dlt-Peak-Pct-Bill.
005160     move     RB-Ldte-Regress-Ratio-Income (RB-Ldt-Ix)
005170                  to Dlt-Ratio-Income.
005180     write    Dst-Lifetime-Record.
005190*
005200 cc024-Exit.
005210     exit.
005220*
005230 zz900-Close-Files                  section.
005240*********************************************
005250*
005260     if       Ws-First-Call not = "Y"
005270              close Distrpt-File
005280     end-if.
005290*
005300 zz900-Exit.  exit section.
005310*
