000010*****************************************************************
000020*        Monte Carlo Risk Simulation - Regulated Asset Base     *
000030*             Outcome Distribution Across Sampled Scenarios      *
000040*                                                                *
000050*      Called once per named scenario by rb000 - runs the core  *
000060*      model N times against randomly sampled parameter sets    *
000070*      and reports the outcome spread.                          *
000080*****************************************************************
000090*
000100 identification          division.
000110*================================
000120*
000130 program-id.       rb500.
000140*
000150 author.           G R Fenwick.
000160*
000170 installation.     Applewood Computers.
000180*
000190 date-written.     09/07/1992.
000200*
000210 date-compiled.
000220*
000230 security.         Copyright (C) 1992 - 2026 & later, Vincent Bryan Coen.
000240*                  Internal use only - confidential, see Notice in
000250*                  this program's header.
000260*
000270***
000280*    Remarks.          Originally the year-end stock-take variance
000290*                      simulation - how far a warehouse's physical
000300*                      count could be expected to drift from the
000310*                      book figure given the count team's known
000320*                      error rate, run a few hundred times to get
000330*                      a spread rather than one number.  Slot
000340*                      reused for the Kerbside EV Charger model -
000350*                      the count-error distribution became the
000360*                      eleven sampled parameter distributions, the
000370*                      book-vs-physical variance became the RAB
000380*                      outcome spread across six metrics.
000390***
000400*    Version.          See Prog-Name in Ws.
000410***
000420*    Called Modules.
000430*                      Rb100 - Year 1 Regulatory Revenue model,
000440*                      called once per trial, suppressed.
000450***
000460*    Functions Used:
000470*                      None - square root comes off zzrbmath,
000480*                      house rule, no intrinsic FUNCTIONs this
000490*                      release.
000500*    Files used :
000510*                      Mcrpt.  Monte Carlo trial and summary
000520*                      report.
000530*
000540*    Error messages used.
000550*                      None - caller traps Rb-Cd-Return-Code.
000560***
000570* Changes:
000580* 09/07/92 grf - 1.00 Created as RB500, year-end stock-take
000590*                     variance simulation, 200 trial default.
000600* 03/03/93 grf - 1.01 Trial count made a caller-supplied parameter,
000610*                     stores wanted more or fewer runs depending on
000620*                     line count.
000630* 19/03/95 djh - 1.02 Ported off the Cobol-74 Goto chain onto
000640*                     Cobol-85 Perform/End-If, Sys V cutover.
000650* 21/11/98 mlg - 1.03 Y2K - four digit year throughout.
000660* 09/02/99 mlg - 1.04 Y2K - retested, clean across the century.
000670* 14/08/07 mlg - 1.05 Count-error table widened, some of the bigger
000680*                     sites were overflowing the old four digit
000690*                     variance field.
000700* 18/12/25 vbc - 2.00 Slot reused - stock-take variance logic
000710*                     stripped out, rebuilt as the Kerbside EV
000720*                     Charger Monte Carlo engine per the analyst's
000730*                     spec.  Random generator is the house
000740*                     Park-Miller minimal-standard routine done in
000750*                     plain Divide/Remainder, no intrinsic
000760*                     FUNCTIONs this release.
000770* 22/12/25 vbc - 2.01 Added the sort/percentile pass (Ff040-Ff043)
000780*                     - no Sort verb anywhere else in this system
000790*                     so this stays a plain in-table bubble sort,
000800*                     same idiom as everything else here.
000810* 02/01/26 vbc - 2.02 DemandUtilisation and EVAdoptionRate are in
000820*                     the analyst's distribution table but feed
000830*                     nothing downstream (Rb100 has no field for
000840*                     either) - left unsampled, same call as the
000850*                     Pearson correlation below.
000860* 02/01/26 vbc - 2.03 Pearson correlation between sampled params
000870*                     and outcomes scoped out - optional per the
000880*                     analyst's spec, and the worked examples
000890*                     never exercise it.
000900* 22/01/26 vbc - 2.04 Ff042's sum-of-squares scratch area repacked
000910*                     off Comp-2 onto scaled fixed-point Comp-3,
000920*                     ticket RB-1162 - no binary float anywhere on
000930*                     this release.  Entries are scaled down by
000940*                     Ws-Stat-Scale before they are squared and
000950*                     summed; the Std-Dev answer is scaled back up
000960*                     after Zz-Sqrt, not before, so the variance
000970*                     itself never has to sit in real units.
000980* 22/01/26 vbc - 2.05 Ff012 now stashes all eleven sampled levers into
000990*                     Rb-Mct-Sampled-Params as they are drawn, and
001000*                     Ff025 prints them on the trial line (Msl-Detail
001010*                     widened to take them) - ticket RB-1165, the 2.03
001020*                     Pearson-correlation descope left the analyst
001030*                     with outcomes but no levers to correlate against.
001040* 22/01/26 vbc - 2.06 Header notice reworded in-house, ticket RB-1166 -
001050*                     audit flagged the old wording as copied off an
001060*                     outside licence, not our own.
001070***
001080**************************************************************************
001090* Internal Use Notice.
001100* ****************
001110*
001120* This notice supersedes all prior notices & was last reviewed 22/01/26.
001130*
001140* This program is part of the Kerbside Regulatory Asset Base costing
001150* model, developed in-house for Applewood Computers' Regulatory Finance
001160* desk.
001170*
001180* This program, its source and any listing derived from it are
001190* confidential to Applewood Computers and may not be copied, disclosed
001200* or passed outside the Regulatory Finance desk without the Finance
001210* Systems manager's prior written consent.
001220*
001230* The model is built and maintained for the one regulatory submission
001240* it supports; use for any other purpose, or reliance on its output
001250* beyond that submission, is at the user's own risk and without
001260* warranty of any kind.
001270*
001280**************************************************************************
001290*
001300 environment             division.
001310*========================
001320*
001330 configuration           section.
001340*
001350 special-names.
001360     c01 is top-of-form.
001370     class Rb-Numeric-Class is "0" thru "9".
001380*
001390 input-output             section.
001400*
001410 file-control.
001420*
001430     select Mcrpt-File assign "MCRPT"
001440            organization line sequential
001450            status       Rb-Mcr-Rpt-Status.
001460*
001470 data                    division.
001480*=======================
001490*
001500 file                    section.
001510*
001520 fd  Mcrpt-File.
001530*
001540 01  Mc-Trial-Line.
001550     03  Msl-Detail.
001560         05  Msl-Trial-No              pic z(3)9.
001570         05  filler                    pic x(2).
001580         05  Msl-Total-Chargers        pic z(6)9.
001590         05  filler                    pic x(2).
001600         05  Msl-Npv-Revenue           pic z(9)9.99-.
001610         05  filler                    pic x(1).
001620         05  Msl-Total-Bill-Impact     pic z(5)9.9999-.
001630         05  filler                    pic x(1).
001640         05  Msl-Avg-Annual-Bill       pic z(5)9.9999-.
001650         05  filler                    pic x(1).
001660         05  Msl-Peak-Bill-Impact      pic z(5)9.9999-.
001670         05  filler                    pic x(1).
001680         05  Msl-Peak-Rab              pic z(9)9.99-.
001690*
001700* Eleven sampled-lever columns, ticket RB-1165 - the analyst's
001710* spec wants every drawn parameter on the trial line, for
001720* sensitivity correlation against the six outcomes above.
001730*
001740         05  filler                    pic x(1).
001750         05  Msl-Sp-Chargers-Per-Year  pic z(4)9.
001760         05  filler                    pic x(1).
001770         05  Msl-Sp-Capex-Per-Charger  pic z(6)9.99-.
001780         05  filler                    pic x(1).
001790         05  Msl-Sp-Opex-Per-Charger   pic z(4)9.99-.
001800         05  filler                    pic x(1).
001810         05  Msl-Sp-Asset-Life         pic z9.
001820         05  filler                    pic x(1).
001830         05  Msl-Sp-Wacc-1-5           pic 9.999999.
001840         05  filler                    pic x(1).
001850         05  Msl-Sp-Efficiency-Factor  pic 9.9999.
001860         05  filler                    pic x(1).
001870         05  Msl-Sp-Efficiency-Degrad  pic 9.9999.
001880         05  filler                    pic x(1).
001890         05  Msl-Sp-Operational-Effic  pic 9.9999.
001900         05  filler                    pic x(1).
001910         05  Msl-Sp-Private-Displace   pic 9.9999.
001920         05  filler                    pic x(1).
001930         05  Msl-Sp-Innovation-Rate    pic 9.9999.
001940         05  filler                    pic x(1).
001950         05  Msl-Sp-Mono-Innov-Rate    pic 9.9999.
001960     03  filler                        pic x(28).
001970*
001980 01  Mc-Header-Line redefines Mc-Trial-Line.
001990     03  Mh-Literal                    pic x(22)
002000                                        value "MONTE CARLO RESULTS -".
002010     03  filler                        pic x(1).
002020     03  Mh-Scenario-Name              pic x(30).
002030     03  filler                        pic x(140).
002040*
002050 01  Mc-Summary-Line redefines Mc-Trial-Line.
002060     03  Msl-Metric-Name               pic x(20).
002070     03  filler                        pic x(2).
002080     03  Msl-Mean                      pic z(8)9.9999-.
002090     03  filler                        pic x(1).
002100     03  Msl-Median                    pic z(8)9.9999-.
002110     03  filler                        pic x(1).
002120     03  Msl-Std-Dev                   pic z(8)9.9999-.
002130     03  filler                        pic x(1).
002140     03  Msl-Min                       pic z(8)9.9999-.
002150     03  filler                        pic x(1).
002160     03  Msl-Max                       pic z(8)9.9999-.
002170     03  filler                        pic x(1).
002180     03  Msl-P10                       pic z(8)9.9999-.
002190     03  filler                        pic x(1).
002200     03  Msl-P25                       pic z(8)9.9999-.
002210     03  filler                        pic x(1).
002220     03  Msl-P75                       pic z(8)9.9999-.
002230     03  filler                        pic x(1).
002240     03  Msl-P90                       pic z(8)9.9999-.
002250     03  filler                        pic x(1).
002260     03  filler                        pic x(27).
002270*
002280 working-storage         section.
002290*=========================
002300*
002310 77  Prog-Name                pic x(17) value "rb500 (2.06.00)".
002320*
002330     copy "wsrbparm.cob".
002340*
002350     copy "wsrbmc.cob".
002360*
002370     copy "wsrbsum.cob".
002380*
002390     copy "wsrbeff.cob".
002400*
002410     copy "wsrbzzw.cob".
002420*
002430 01  Ws-Control-Flags.
002440     03  Ws-First-Call         pic x     value "Y".
002450     03  Rb-Mcr-Rpt-Status     pic xx    value zero.
002460     03  filler                pic x(8).
002470*
002480* Snapshot of the parameter card as it arrives - every trial's
002490* sampled set is built fresh off this copy, never off the live
002500* Rb-Parameter-Record, which Rb100 itself touches each call.
002510*
002520 01  Ws-Base-Parm              pic x(193).
002530*
002540* Rb100 is called suppressed once per trial - Ws-Dummy-Year-Tbl,
002550* Ws-Dummy-Eff and Ws-Dummy-Swp are pure positional throwaways,
002560* the fixed six argument call signature (see wsrbsum header over
002570* in rb100) has no spare slot for trimming them off.
002580*
002590 01  Ws-Dummy-Year-Tbl          pic x(1485).
002600 01  Ws-Dummy-Eff               pic x(59).
002610 01  Ws-Dummy-Swp               pic x(72).
002620*
002630* Park-Miller minimal standard generator - seed * 16807 mod
002640* (2**31 - 1), plain Divide/Remainder, no intrinsic FUNCTIONs.
002650*
002660 01  Ws-Rng-Area.
002670     03  Ws-Rng-Seed            pic 9(10)     comp.
002680     03  Ws-Rng-Product         pic 9(18)     comp.
002690     03  Ws-Rng-Quotient        pic 9(6)      comp.
002700     03  Ws-Rng-Uniform         pic 9v9(8)    comp-3.
002710*
002720* Generic triangular/normal sampler working fields - one set,
002730* reused for every parameter drawn in Ff012/Ff014.
002740*
002750 01  Ws-Sampler-Area.
002760     03  Ws-Smp-Min             pic s9(7)v9(4) comp-3.
002770     03  Ws-Smp-Mode            pic s9(7)v9(4) comp-3.
002780     03  Ws-Smp-Max             pic s9(7)v9(4) comp-3.
002790     03  Ws-Smp-C               pic 9v9(8)     comp-3.
002800     03  Ws-Smp-Result          pic s9(7)v9(4) comp-3.
002810     03  Ws-Smp-Mean            pic s9(7)v9(4) comp-3.
002820     03  Ws-Smp-Sd              pic s9(7)v9(4) comp-3.
002830     03  Ws-Smp-Lo-Bound        pic s9(7)v9(4) comp-3.
002840     03  Ws-Smp-Hi-Bound        pic s9(7)v9(4) comp-3.
002850     03  Ws-Smp-Sum12           pic s9(7)v9(4) comp-3.
002860     03  Ws-Smp-Tries           pic 9(2)       comp.
002870     03  Ws-Smp-U-Ix            pic 9(2)       comp.
002880*
002890 01  Ws-Discrete-Work.
002900     03  Ws-Dsc-Cum-Wt          pic 9v9(4)     comp-3.
002910     03  Ws-Dsc-U               pic 9v9(8)     comp-3.
002920*
002930 01  Ws-Trial-Control.
002940     03  Ws-Trial-No            pic 9(4)       comp.
002950     03  Ws-Trial-Count         pic 9(4)       comp.
002960*
002970* Flat scratch array the percentile pass sorts in place, one
002980* metric at a time - same shape and range as the real trial
002990* table, reloaded before each of the six passes through it.
003000*
003010 01  Ws-Scratch-Count            pic 9(4)     comp.
003020 01  Ws-Scratch-Table.
003030     03  Ws-Scratch-Entry        occurs 1 to 2000 times
003040                                  depending on Ws-Scratch-Count
003050                                  indexed by Ws-Scr-Ix
003060                                  pic s9(12)v9(4) comp-3.
003070 01  Ws-Scratch-Swap              pic s9(12)v9(4) comp-3.
003080 01  Ws-Scratch-Jx                pic 9(4)       comp.
003090 01  Ws-Scr-Jx                    pic 9(4)       comp.
003100*
003110* Sum-of-squares overflows packed decimal once an outcome metric
003120* runs into the billions (Npv-Revenue does) - ticket RB-1162, no
003130* binary float allowed on this release, so every entry is scaled
003140* down by Ws-Stat-Scale before it is squared and summed, same
003150* house trick as the triangular sampler's own fixed-point work.
003160* Variance is accumulated, and Zz-Sqrt taken, entirely in scaled
003170* units; only the linear Std-Dev answer coming back out of
003180* Zz-Sqrt is multiplied back up by Ws-Stat-Scale, since squaring
003190* the rescaled figure straight back up would just overflow the
003200* packed field all over again.
003210 01  Ws-Stat-Work.
003220     03  Ws-Stat-Scale           pic 9(7)       comp
003230                                                 value 1000000.
003240     03  Ws-Stat-Scaled          pic s9(5)v9(4) comp-3.
003250     03  Ws-Stat-Sum             pic s9(13)v9(4) comp-3.
003260     03  Ws-Stat-Mean-Scaled     pic s9(5)v9(4) comp-3.
003270     03  Ws-Stat-Sumsq           pic s9(11)v9(4) comp-3.
003280     03  Ws-Stat-Variance        pic s9(9)v9(4) comp-3.
003290     03  Ws-Metric-Name          pic x(20).
003300*
003310 01  Ws-Pctl-Work.
003320     03  Ws-Pctl-P               pic 9(3)       comp.
003330     03  Ws-Pctl-Rank            pic 9(4)v9(4)  comp-3.
003340     03  Ws-Pctl-Low             pic 9(4)       comp.
003350     03  Ws-Pctl-High            pic 9(4)       comp.
003360     03  Ws-Pctl-Frac            pic 9v9(4)     comp-3.
003370     03  Ws-Pctl-Out             pic s9(12)v9(4) comp-3.
003380*
003390     copy "wsrbcd.cob".
003400*
003410 linkage                 section.
003420*========================
003430*
003440 01  Lk-Calling-Data              pic x(41).
003450*
003460 01  Lk-Calling-Data-Detail redefines Lk-Calling-Data.
003470     03  Lk-Cd-Scenario-Name      pic x(30).
003480     03  Lk-Cd-Term-Code          pic 99         comp.
003490     03  Lk-Cd-Suppress-Rpt       pic x.
003500     03  Lk-Cd-Return-Code        pic 9          comp.
003510     03  filler                   pic x(6).
003520*
003530 01  Lk-Parameter-Record           pic x(193).
003540*
003550 01  Lk-Mc-Trials                  pic 9(4)       comp.
003560 01  Lk-Mc-Seed                    pic 9(9)       comp.
003570*
003580 procedure division using Lk-Calling-Data
003590                          Lk-Parameter-Record
003600                          Lk-Mc-Trials
003610                          Lk-Mc-Seed.
003620*
003630*****************************************************************
003640* AA000 - Main line.
003650*****************************************************************
003660 aa000-Main                section.
003670*
003680     move Lk-Calling-Data to Rb-Calling-Data.
003690     if   Rb-Cd-Term-Code = 99
003700          perform zz900-Close-Files thru zz900-Exit
003710          goback
003720     end-if.
003730*
003740     if   Ws-First-Call = "Y"
003750          perform aa010-Open-Files thru aa010-Exit
003760          move "N" to Ws-First-Call
003770     end-if.
003780*
003790     move Lk-Parameter-Record to Rb-Parameter-Record.
003800     move Rb-Parameter-Record to Ws-Base-Parm.
003810     move Lk-Mc-Trials        to Ws-Trial-Count RB-Mctt-Count
003820                                  Ws-Scratch-Count.
003830     move Lk-Mc-Seed          to Ws-Rng-Seed.
003840*
003850     perform Ff008-Write-Header thru Ff008-Exit.
003860     perform Ff010-Trial-Loop thru Ff010-Exit.
003870     perform Ff030-Compute-Statistics thru Ff030-Exit.
003880*
003890     move zero to Lk-Cd-Return-Code.
003900     move Rb-Calling-Data to Lk-Calling-Data.
003910*
003920     goback.
003930*
003940 aa000-Exit.
003950     exit section.
003960*
003970*****************************************************************
003980* AA010 - Open the Monte Carlo report, first call only.
003990*****************************************************************
004000 aa010-Open-Files           section.
004010*
004020     open output Mcrpt-File.
004030*
004040 aa010-Exit.
004050     exit section.
004060*
004070*****************************************************************
004080* FF008 - One banner line per scenario, so the trial detail and
004090*         summary blocks that follow it on Mcrpt are never left
004100*         ambiguous in scenario comparison mode.
004110*****************************************************************
004120 Ff008-Write-Header         section.
004130*
004140     move Rb-Cd-Scenario-Name to Mh-Scenario-Name.
004150     write Mc-Header-Line.
004160*
004170 Ff008-Exit.
004180     exit section.
004190*
004200*****************************************************************
004210* FF010 - One pass of N trials against the sampled parameter
004220*         sets, accumulating each trial's outcomes into the
004230*         Monte Carlo trial table for the statistics pass.
004240*****************************************************************
004250 Ff010-Trial-Loop           section.
004260*
004270     perform Ff011-One-Trial thru Ff011-Exit
004280              varying Ws-Trial-No from 1 by 1
004290              until   Ws-Trial-No > Ws-Trial-Count.
004300*
004310 Ff010-Exit.
004320     exit section.
004330*
004340 Ff011-One-Trial.
004350*
004360     move Ws-Base-Parm to Rb-Parameter-Record.
004370     perform Ff012-Sample-Parameters thru Ff012-Exit.
004380     perform Ff020-Run-Trial thru Ff020-Exit.
004390     perform Ff025-Write-Trial-Line thru Ff025-Exit.
004400     perform Ff026-Accumulate-Trial thru Ff026-Exit.
004410*
004420 Ff011-Exit.
004430     exit.
004440*
004450*****************************************************************
004460* FF012 - Draw one sampled parameter set per the analyst's
004470*         distribution table (Business Rules, Unit 5).
004480*         DemandUtilisation and EVAdoptionRate are in that table
004490*         but feed nothing downstream - Rb100's parameter card
004500*         has no field for either - so they are not drawn here.
004510*         Each draw is also stashed into RB-Mct-Sampled-Params
004520*         (wsrbmc) for Ff025 to print - ticket RB-1165, the
004530*         analyst's spec wants every sampled lever on the trial
004540*         line, not just the six outcomes.
004550*****************************************************************
004560 Ff012-Sample-Parameters    section.
004570*
004580     move 5000   to Ws-Smp-Mean.
004590     move 500    to Ws-Smp-Sd.
004600     move 3000   to Ws-Smp-Lo-Bound.
004610     move 7000   to Ws-Smp-Hi-Bound.
004620     perform Ff014-Normal-Sample thru Ff014-Exit.
004630     move Ws-Smp-Result to RB-Chargers-Per-Year.
004640     move Ws-Smp-Result to RB-Mct-Sp-Chargers-Per-Year.
004650*
004660     move 4500 to Ws-Smp-Min.
004670     move 6000 to Ws-Smp-Mode.
004680     move 8000 to Ws-Smp-Max.
004690     perform Ff013-Triangular-Sample thru Ff013-Exit.
004700     move Ws-Smp-Result to RB-Capex-Per-Charger.
004710     move Ws-Smp-Result to RB-Mct-Sp-Capex-Per-Charger.
004720*
004730     move 350 to Ws-Smp-Min.
004740     move 500 to Ws-Smp-Mode.
004750     move 700 to Ws-Smp-Max.
004760     perform Ff013-Triangular-Sample thru Ff013-Exit.
004770     move Ws-Smp-Result to RB-Opex-Per-Charger.
004780     move Ws-Smp-Result to RB-Mct-Sp-Opex-Per-Charger.
004790*
004800     perform Ff016-Discrete-Asset-Life thru Ff016-Exit.
004810     move RB-Asset-Life to RB-Mct-Sp-Asset-Life.
004820*
004830     move 0.058 to Ws-Smp-Mean.
004840     move 0.005 to Ws-Smp-Sd.
004850     move 0.04  to Ws-Smp-Lo-Bound.
004860     move 0.08  to Ws-Smp-Hi-Bound.
004870     perform Ff014-Normal-Sample thru Ff014-Exit.
004880     move Ws-Smp-Result to RB-Wacc-1-5.
004890     move Ws-Smp-Result to RB-Mct-Sp-Wacc-1-5.
004900*
004910     move 0.9 to Ws-Smp-Min.
004920     move 1.0 to Ws-Smp-Mode.
004930     move 1.3 to Ws-Smp-Max.
004940     perform Ff013-Triangular-Sample thru Ff013-Exit.
004950     move Ws-Smp-Result to RB-Efficiency-Factor.
004960     move Ws-Smp-Result to RB-Mct-Sp-Efficiency-Factor.
004970*
004980     move 0.0  to Ws-Smp-Min.
004990     move 0.0  to Ws-Smp-Mode.
005000     move 0.03 to Ws-Smp-Max.
005010     perform Ff013-Triangular-Sample thru Ff013-Exit.
005020     move Ws-Smp-Result to RB-Efficiency-Degradation.
005030     move Ws-Smp-Result to RB-Mct-Sp-Efficiency-Degrad.
005040*
005050     move 0.7 to Ws-Smp-Min.
005060     move 1.0 to Ws-Smp-Mode.
005070     move 1.1 to Ws-Smp-Max.
005080     perform Ff013-Triangular-Sample thru Ff013-Exit.
005090     move Ws-Smp-Result to RB-Operational-Efficiency.
005100     move Ws-Smp-Result to RB-Mct-Sp-Operational-Effic.
005110*
005120     move 0.0 to Ws-Smp-Min.
005130     move 0.3 to Ws-Smp-Mode.
005140     move 0.7 to Ws-Smp-Max.
005150     perform Ff013-Triangular-Sample thru Ff013-Exit.
005160     move Ws-Smp-Result to RB-Private-Mkt-Displacement.
005170     move Ws-Smp-Result to RB-Mct-Sp-Private-Displace.
005180*
005190     move 0.01 to Ws-Smp-Min.
005200     move 0.02 to Ws-Smp-Mode.
005210     move 0.04 to Ws-Smp-Max.
005220     perform Ff013-Triangular-Sample thru Ff013-Exit.
005230     move Ws-Smp-Result to RB-Innovation-Rate.
005240     move Ws-Smp-Result to RB-Mct-Sp-Innovation-Rate.
005250*
005260     move 0.005 to Ws-Smp-Min.
005270     move 0.01  to Ws-Smp-Mode.
005280     move 0.02  to Ws-Smp-Max.
005290     perform Ff013-Triangular-Sample thru Ff013-Exit.
005300     move Ws-Smp-Result to RB-Monopoly-Innov-Rate.
005310     move Ws-Smp-Result to RB-Mct-Sp-Mono-Innov-Rate.
005320*
005330 Ff012-Exit.
005340     exit section.
005350*
005360*****************************************************************
005370* FF013 - Triangular sampler, inverse CDF - Business Rules
005380*         Unit 5.  Caller sets Ws-Smp-Min/Mode/Max, answer comes
005390*         back in Ws-Smp-Result.
005400*****************************************************************
005410 Ff013-Triangular-Sample    section.
005420*
005430     perform Ff015-Uniform-Draw thru Ff015-Exit.
005440     compute Ws-Smp-C rounded =
005450             (Ws-Smp-Mode - Ws-Smp-Min) / (Ws-Smp-Max - Ws-Smp-Min).
005460*
005470     if   Ws-Rng-Uniform < Ws-Smp-C
005480          compute ZZ-Math-In =
005490                  (Ws-Smp-Max - Ws-Smp-Min) *
005500                  Ws-Rng-Uniform * (Ws-Smp-Mode - Ws-Smp-Min)
005510          perform ZZ-Sqrt thru ZZ-Sqrt-Exit
005520          compute Ws-Smp-Result rounded =
005530                  Ws-Smp-Min + ZZ-Math-Out
005540     else
005550          compute ZZ-Math-In = (1 - Ws-Rng-Uniform) *
005560                  (Ws-Smp-Max - Ws-Smp-Min) *
005570                  (Ws-Smp-Max - Ws-Smp-Mode)
005580          perform ZZ-Sqrt thru ZZ-Sqrt-Exit
005590          compute Ws-Smp-Result rounded =
005600                  Ws-Smp-Max - ZZ-Math-Out
005610     end-if.
005620*
005630 Ff013-Exit.
005640     exit section.
005650*
005660*****************************************************************
005670* FF014 - Normal sampler, sum of twelve uniforms (Central Limit
005680*         approximation - the analyst's spec allows any standard
005690*         method), resampled if outside the caller's stated
005700*         bounds.  Caller sets Ws-Smp-Mean/Sd/Lo-Bound/Hi-Bound,
005710*         answer comes back in Ws-Smp-Result.
005720*****************************************************************
005730 Ff014-Normal-Sample        section.
005740*
005750     move zero to Ws-Smp-Tries.
005760*
005770 Ff014-Loop.
005780*
005790     move zero to Ws-Smp-Sum12.
005800     perform Ff017-Sum-One-Uniform thru Ff017-Exit
005810              varying Ws-Smp-U-Ix from 1 by 1 until Ws-Smp-U-Ix > 12.
005820*
005830     compute Ws-Smp-Result rounded =
005840             Ws-Smp-Mean + ((Ws-Smp-Sum12 - 6) * Ws-Smp-Sd).
005850*
005860     add 1 to Ws-Smp-Tries.
005870     if   Ws-Smp-Result >= Ws-Smp-Lo-Bound
005880     and  Ws-Smp-Result <= Ws-Smp-Hi-Bound
005890          go to Ff014-Exit
005900     end-if.
005910     if   Ws-Smp-Tries < 20
005920          go to Ff014-Loop
005930     end-if.
005940*
005950     if   Ws-Smp-Result < Ws-Smp-Lo-Bound
005960          move Ws-Smp-Lo-Bound to Ws-Smp-Result
005970     end-if.
005980     if   Ws-Smp-Result > Ws-Smp-Hi-Bound
005990          move Ws-Smp-Hi-Bound to Ws-Smp-Result
006000     end-if.
006010*
006020 Ff014-Exit.
006030     exit section.
006040*
006050 Ff017-Sum-One-Uniform.
006060*
006070     perform Ff015-Uniform-Draw thru Ff015-Exit.
006080     add Ws-Rng-Uniform to Ws-Smp-Sum12.
006090*
006100 Ff017-Exit.
006110     exit.
006120*
006130*****************************************************************
006140* FF015 - Park-Miller minimal standard generator - one uniform
006150*         (0,1) draw per call, answer in Ws-Rng-Uniform.
006160*****************************************************************
006170 Ff015-Uniform-Draw         section.
006180*
006190     compute Ws-Rng-Product = Ws-Rng-Seed * 16807.
006200     divide Ws-Rng-Product by 2147483647
006210            giving   Ws-Rng-Quotient
006220            remainder Ws-Rng-Seed.
006230*
006240     compute Ws-Rng-Uniform rounded =
006250             Ws-Rng-Seed / 2147483647.
006260*
006270 Ff015-Exit.
006280     exit section.
006290*
006300*****************************************************************
006310* FF016 - Discrete AssetLife draw - cumulative weight lookup on
006320*         one uniform draw (Business Rules Unit 5): 6/7/8/9/10
006330*         years at weights .1/.2/.4/.2/.1.
006340*****************************************************************
006350 Ff016-Discrete-Asset-Life  section.
006360*
006370     perform Ff015-Uniform-Draw thru Ff015-Exit.
006380     move Ws-Rng-Uniform to Ws-Dsc-U.
006390*
006400     move 0.1 to Ws-Dsc-Cum-Wt.
006410     if   Ws-Dsc-U < Ws-Dsc-Cum-Wt
006420          move 6 to RB-Asset-Life
006430          go to Ff016-Exit
006440     end-if.
006450*
006460     add 0.2 to Ws-Dsc-Cum-Wt.
006470     if   Ws-Dsc-U < Ws-Dsc-Cum-Wt
006480          move 7 to RB-Asset-Life
006490          go to Ff016-Exit
006500     end-if.
006510*
006520     add 0.4 to Ws-Dsc-Cum-Wt.
006530     if   Ws-Dsc-U < Ws-Dsc-Cum-Wt
006540          move 8 to RB-Asset-Life
006550          go to Ff016-Exit
006560     end-if.
006570*
006580     add 0.2 to Ws-Dsc-Cum-Wt.
006590     if   Ws-Dsc-U < Ws-Dsc-Cum-Wt
006600          move 9 to RB-Asset-Life
006610          go to Ff016-Exit
006620     end-if.
006630*
006640     move 10 to RB-Asset-Life.
006650*
006660 Ff016-Exit.
006670     exit section.
006680*
006690*****************************************************************
006700* FF020 - Run the core model once, suppressed, against this
006710*         trial's sampled parameter set, and pick the six
006720*         outcome metrics straight off the real Summary-Record -
006730*         Rb100 computes and returns it even when suppressed.
006740*****************************************************************
006750 Ff020-Run-Trial            section.
006760*
006770     move "Y"  to Rb-Cd-Suppress-Rpt.
006780     move zero to Rb-Cd-Term-Code.
006790*
006800     call "RB100" using Rb-Calling-Data
006810                        Rb-Parameter-Record
006820                        Ws-Dummy-Year-Tbl
006830                        Rb-Summary-Record
006840                        Ws-Dummy-Eff
006850                        Ws-Dummy-Swp.
006860*
006870 Ff020-Exit.
006880     exit section.
006890*
006900*****************************************************************
006910* FF025 - Write the detail line for this trial - six outcome
006920*         metrics plus, ticket RB-1165, the eleven sampled
006930*         levers Ff012 stashed into RB-Mct-Sampled-Params, so
006940*         the file carries what it takes to correlate outcome
006950*         against lever without a re-run.
006960*****************************************************************
006970 Ff025-Write-Trial-Line     section.
006980*
006990     move Ws-Trial-No            to Msl-Trial-No.
007000     move RB-Sum-Total-Chargers  to Msl-Total-Chargers.
007010     move RB-Sum-Npv-Revenue-Req to Msl-Npv-Revenue.
007020     move RB-Sum-Cum-Bill-Impact to Msl-Total-Bill-Impact.
007030     move RB-Sum-Avg-Annual-Bill to Msl-Avg-Annual-Bill.
007040     move RB-Sum-Peak-Bill-Impact to Msl-Peak-Bill-Impact.
007050     move RB-Sum-Peak-Rab         to Msl-Peak-Rab.
007060*
007070     move RB-Mct-Sp-Chargers-Per-Year to Msl-Sp-Chargers-Per-Year.
007080     move RB-Mct-Sp-Capex-Per-Charger to Msl-Sp-Capex-Per-Charger.
007090     move RB-Mct-Sp-Opex-Per-Charger  to Msl-Sp-Opex-Per-Charger.
007100     move RB-Mct-Sp-Asset-Life        to Msl-Sp-Asset-Life.
007110     move RB-Mct-Sp-Wacc-1-5          to Msl-Sp-Wacc-1-5.
007120     move RB-Mct-Sp-Efficiency-Factor to Msl-Sp-Efficiency-Factor.
007130     move RB-Mct-Sp-Efficiency-Degrad to Msl-Sp-Efficiency-Degrad.
007140     move RB-Mct-Sp-Operational-Effic to Msl-Sp-Operational-Effic.
007150     move RB-Mct-Sp-Private-Displace  to Msl-Sp-Private-Displace.
007160     move RB-Mct-Sp-Innovation-Rate   to Msl-Sp-Innovation-Rate.
007170     move RB-Mct-Sp-Mono-Innov-Rate   to Msl-Sp-Mono-Innov-Rate.
007180*
007190     write Mc-Trial-Line.
007200*
007210 Ff025-Exit.
007220     exit section.
007230*
007240*****************************************************************
007250* FF026 - File this trial's six outcomes into the trial table
007260*         for the statistics pass that follows the whole loop.
007270*****************************************************************
007280 Ff026-Accumulate-Trial     section.
007290*
007300     move RB-Sum-Total-Chargers
007310             to RB-Mctte-Total-Chargers (Ws-Trial-No).
007320     move RB-Sum-Npv-Revenue-Req
007330             to RB-Mctte-Npv-Revenue (Ws-Trial-No).
007340     move RB-Sum-Cum-Bill-Impact
007350             to RB-Mctte-Total-Bill-Impact (Ws-Trial-No).
007360     move RB-Sum-Avg-Annual-Bill
007370             to RB-Mctte-Avg-Annual-Bill (Ws-Trial-No).
007380     move RB-Sum-Peak-Bill-Impact
007390             to RB-Mctte-Peak-Bill-Impact (Ws-Trial-No).
007400     move RB-Sum-Peak-Rab
007410             to RB-Mctte-Peak-Rab (Ws-Trial-No).
007420*
007430 Ff026-Exit.
007440     exit section.
007450*
007460*****************************************************************
007470* FF030 - Summary statistics pass, one metric at a time - load
007480*         the flat scratch array, sort it, work the moments and
007490*         percentiles, write the summary line.
007500*****************************************************************
007510 Ff030-Compute-Statistics   section.
007520*
007530     move "TOTAL CHARGERS" to Ws-Metric-Name.
007540     perform Ff031-Load-Total-Chargers thru Ff031-Exit
007550              varying Ws-Scr-Ix from 1 by 1
007560              until   Ws-Scr-Ix > Ws-Scratch-Count.
007570     perform Ff040-Sort-And-Report thru Ff040-Exit.
007580*
007590     move "NPV REVENUE" to Ws-Metric-Name.
007600     perform Ff032-Load-Npv-Revenue thru Ff032-Exit
007610              varying Ws-Scr-Ix from 1 by 1
007620              until   Ws-Scr-Ix > Ws-Scratch-Count.
007630     perform Ff040-Sort-And-Report thru Ff040-Exit.
007640*
007650     move "TOTAL BILL IMPACT" to Ws-Metric-Name.
007660     perform Ff033-Load-Total-Bill thru Ff033-Exit
007670              varying Ws-Scr-Ix from 1 by 1
007680              until   Ws-Scr-Ix > Ws-Scratch-Count.
007690     perform Ff040-Sort-And-Report thru Ff040-Exit.
007700*
007710     move "AVG ANNUAL BILL" to Ws-Metric-Name.
007720     perform Ff034-Load-Avg-Bill thru Ff034-Exit
007730              varying Ws-Scr-Ix from 1 by 1
007740              until   Ws-Scr-Ix > Ws-Scratch-Count.
007750     perform Ff040-Sort-And-Report thru Ff040-Exit.
007760*
007770     move "PEAK BILL IMPACT" to Ws-Metric-Name.
007780     perform Ff035-Load-Peak-Bill thru Ff035-Exit
007790              varying Ws-Scr-Ix from 1 by 1
007800              until   Ws-Scr-Ix > Ws-Scratch-Count.
007810     perform Ff040-Sort-And-Report thru Ff040-Exit.
007820*
007830     move "PEAK RAB" to Ws-Metric-Name.
007840     perform Ff036-Load-Peak-Rab thru Ff036-Exit
007850              varying Ws-Scr-Ix from 1 by 1
007860              until   Ws-Scr-Ix > Ws-Scratch-Count.
007870     perform Ff040-Sort-And-Report thru Ff040-Exit.
007880*
007890 Ff030-Exit.
007900     exit section.
007910*
007920 Ff031-Load-Total-Chargers.
007930     move RB-Mctte-Total-Chargers (Ws-Scr-Ix)
007940             to Ws-Scratch-Entry (Ws-Scr-Ix).
007950 Ff031-Exit.
007960     exit.
007970*
007980 Ff032-Load-Npv-Revenue.
007990     move RB-Mctte-Npv-Revenue (Ws-Scr-Ix)
008000             to Ws-Scratch-Entry (Ws-Scr-Ix).
008010 Ff032-Exit.
008020     exit.
008030*
008040 Ff033-Load-Total-Bill.
008050     move RB-Mctte-Total-Bill-Impact (Ws-Scr-Ix)
008060             to Ws-Scratch-Entry (Ws-Scr-Ix).
008070 Ff033-Exit.
008080     exit.
008090*
008100 Ff034-Load-Avg-Bill.
008110     move RB-Mctte-Avg-Annual-Bill (Ws-Scr-Ix)
008120             to Ws-Scratch-Entry (Ws-Scr-Ix).
008130 Ff034-Exit.
008140     exit.
008150*
008160 Ff035-Load-Peak-Bill.
008170     move RB-Mctte-Peak-Bill-Impact (Ws-Scr-Ix)
008180             to Ws-Scratch-Entry (Ws-Scr-Ix).
008190 Ff035-Exit.
008200     exit.
008210*
008220 Ff036-Load-Peak-Rab.
008230     move RB-Mctte-Peak-Rab (Ws-Scr-Ix)
008240             to Ws-Scratch-Entry (Ws-Scr-Ix).
008250 Ff036-Exit.
008260     exit.
008270*
008280*****************************************************************
008290* FF040 - Sort the scratch array ascending, work the mean,
008300*         population standard deviation, min, max and the five
008310*         percentiles, write one Mc-Summary-Line.
008320*****************************************************************
008330 Ff040-Sort-And-Report      section.
008340*
008350     perform Ff041-Bubble-Sort thru Ff041-Exit.
008360     perform Ff042-Compute-Moments thru Ff042-Exit.
008370*
008380     move 50 to Ws-Pctl-P.
008390     perform Ff043-Compute-Percentile thru Ff043-Exit.
008400     move Ws-Pctl-Out to Rb-Mcs-Median.
008410*
008420     move 10 to Ws-Pctl-P.
008430     perform Ff043-Compute-Percentile thru Ff043-Exit.
008440     move Ws-Pctl-Out to Rb-Mcs-P10.
008450*
008460     move 25 to Ws-Pctl-P.
008470     perform Ff043-Compute-Percentile thru Ff043-Exit.
008480     move Ws-Pctl-Out to Rb-Mcs-P25.
008490*
008500     move 75 to Ws-Pctl-P.
008510     perform Ff043-Compute-Percentile thru Ff043-Exit.
008520     move Ws-Pctl-Out to Rb-Mcs-P75.
008530*
008540     move 90 to Ws-Pctl-P.
008550     perform Ff043-Compute-Percentile thru Ff043-Exit.
008560     move Ws-Pctl-Out to Rb-Mcs-P90.
008570*
008580     perform Ff044-Write-Summary-Line thru Ff044-Exit.
008590*
008600 Ff040-Exit.
008610     exit section.
008620*
008630*****************************************************************
008640* FF041 - Plain in-table bubble sort, ascending - no Sort verb
008650*         used anywhere else in this system, stays in keeping.
008660*****************************************************************
008670 Ff041-Bubble-Sort          section.
008680*
008690     perform Ff045-Outer-Pass thru Ff045-Exit
008700              varying Ws-Scr-Ix from 1 by 1
008710              until   Ws-Scr-Ix >= Ws-Scratch-Count.
008720*
008730 Ff041-Exit.
008740     exit section.
008750*
008760 Ff045-Outer-Pass.
008770*
008780     compute Ws-Scratch-Jx = Ws-Scratch-Count - Ws-Scr-Ix.
008790     perform Ff046-Inner-Compare thru Ff046-Exit
008800              varying Ws-Scr-Jx from 1 by 1
008810              until   Ws-Scr-Jx > Ws-Scratch-Jx.
008820*
008830 Ff045-Exit.
008840     exit.
008850*
008860 Ff046-Inner-Compare.
008870*
008880     if   Ws-Scratch-Entry (Ws-Scr-Jx) >
008890          Ws-Scratch-Entry (Ws-Scr-Jx + 1)
008900          move Ws-Scratch-Entry (Ws-Scr-Jx)     to Ws-Scratch-Swap
008910          move Ws-Scratch-Entry (Ws-Scr-Jx + 1)
008920                  to Ws-Scratch-Entry (Ws-Scr-Jx)
008930          move Ws-Scratch-Swap
008940                  to Ws-Scratch-Entry (Ws-Scr-Jx + 1)
008950     end-if.
008960*
008970 Ff046-Exit.
008980     exit.
008990*
009000*****************************************************************
009010* FF042 - Mean, population standard deviation, min and max off
009020*         the now-sorted scratch array.
009030*****************************************************************
009040 Ff042-Compute-Moments      section.
009050*
009060     move Ws-Scratch-Entry (1) to Rb-Mcs-Min.
009070     move Ws-Scratch-Entry (Ws-Scratch-Count) to Rb-Mcs-Max.
009080*
009090     move zero to Ws-Stat-Sum Ws-Stat-Sumsq.
009100     perform Ff047-Sum-Values thru Ff047-Exit
009110              varying Ws-Scr-Ix from 1 by 1
009120              until   Ws-Scr-Ix > Ws-Scratch-Count.
009130*
009140     compute Rb-Mcs-Mean rounded =
009150             Ws-Stat-Sum / Ws-Scratch-Count.
009160     compute Ws-Stat-Mean-Scaled rounded =
009170             Rb-Mcs-Mean / Ws-Stat-Scale.
009180     compute Ws-Stat-Variance rounded =
009190             (Ws-Stat-Sumsq / Ws-Scratch-Count) -
009200             (Ws-Stat-Mean-Scaled * Ws-Stat-Mean-Scaled).
009210     if   Ws-Stat-Variance < zero
009220          move zero to Ws-Stat-Variance
009230     end-if.
009240*
009250     move Ws-Stat-Variance to ZZ-Math-In.
009260     perform ZZ-Sqrt thru ZZ-Sqrt-Exit.
009270     compute Rb-Mcs-Std-Dev rounded =
009280             ZZ-Math-Out * Ws-Stat-Scale.
009290*
009300 Ff042-Exit.
009310     exit section.
009320*
009330 Ff047-Sum-Values.
009340*
009350     add Ws-Scratch-Entry (Ws-Scr-Ix) to Ws-Stat-Sum.
009360     compute Ws-Stat-Scaled rounded =
009370             Ws-Scratch-Entry (Ws-Scr-Ix) / Ws-Stat-Scale.
009380     compute Ws-Stat-Sumsq = Ws-Stat-Sumsq +
009390             (Ws-Stat-Scaled * Ws-Stat-Scaled).
009400*
009410 Ff047-Exit.
009420     exit.
009430*
009440*****************************************************************
009450* FF043 - Percentile by linear interpolation between order
009460*         statistics, rank = 1 + p/100 x (n-1) - Business Rules
009470*         Unit 5.  Caller sets Ws-Pctl-P, answer comes back in
009480*         Ws-Pctl-Out.
009490*****************************************************************
009500 Ff043-Compute-Percentile   section.
009510*
009520     compute Ws-Pctl-Rank rounded =
009530             1 + (Ws-Pctl-P / 100 * (Ws-Scratch-Count - 1)).
009540*
009550     move Ws-Pctl-Rank to Ws-Pctl-Low.
009560     subtract Ws-Pctl-Low from Ws-Pctl-Rank giving Ws-Pctl-Frac.
009570*
009580     move Ws-Pctl-Low to Ws-Pctl-High.
009590     add 1 to Ws-Pctl-High.
009600     if   Ws-Pctl-High > Ws-Scratch-Count
009610          move Ws-Scratch-Count to Ws-Pctl-High
009620     end-if.
009630*
009640     compute Ws-Pctl-Out rounded =
009650             Ws-Scratch-Entry (Ws-Pctl-Low) +
009660             (Ws-Pctl-Frac *
009670              (Ws-Scratch-Entry (Ws-Pctl-High) -
009680               Ws-Scratch-Entry (Ws-Pctl-Low))).
009690*
009700 Ff043-Exit.
009710     exit section.
009720*
009730*****************************************************************
009740* FF044 - Write one Mc-Summary-Line for the metric just worked.
009750*****************************************************************
009760 Ff044-Write-Summary-Line   section.
009770*
009780     move Ws-Metric-Name  to Msl-Metric-Name.
009790     move Rb-Mcs-Mean     to Msl-Mean.
009800     move Rb-Mcs-Median   to Msl-Median.
009810     move Rb-Mcs-Std-Dev  to Msl-Std-Dev.
009820     move Rb-Mcs-Min      to Msl-Min.
009830     move Rb-Mcs-Max      to Msl-Max.
009840     move Rb-Mcs-P10      to Msl-P10.
009850     move Rb-Mcs-P25      to Msl-P25.
009860     move Rb-Mcs-P75      to Msl-P75.
009870     move Rb-Mcs-P90      to Msl-P90.
009880*
009890     write Mc-Summary-Line.
009900*
009910 Ff044-Exit.
009920     exit section.
009930*
009940*****************************************************************
009950* ZZ900 - Close the Monte Carlo report, end of run only.
009960*****************************************************************
009970 zz900-Close-Files          section.
009980*
009990     if   Ws-First-Call not = "Y"
010000          close Mcrpt-File
010010     end-if.
010020*
010030 zz900-Exit.
010040     exit section.
010050*
010060     copy "zzrbmath.cob".
