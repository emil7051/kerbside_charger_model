000010*****************************************************************
000020*        Competitive Market Analysis - RAB Chargers Against     *
000030*             The Unassisted Private Charger Fleet               *
000040*                                                                *
000050*      Called once per scenario by rb000, independent of the    *
000060*      core model - works from the parameter card alone.        *
000070*****************************************************************
000080*
000090 identification          division.
000100*================================
000110*
000120 program-id.       rb300.
000130*
000140 author.           G R Fenwick.
000150*
000160 installation.     Applewood Computers.
000170*
000180 date-written.     11/04/1991.
000190*
000200 date-compiled.
000210*
000220 security.         Copyright (C) 1991 - 2026 & later, Vincent Bryan Coen.
000230*                  Internal use only - confidential, see Notice in
000240*                  this program's header.
000250*
000260***
000270*    Remarks.          Originally the company-car cash-allowance
000280*                      take-up forecast - how fast the private car
000290*                      population grows as staff trade the company
000300*                      car for the cash alternative, cross-costed
000310*                      against the approved-panel supplier quote
000320*                      and the open-market quote.  Slot reused for
000330*                      the Kerbside EV Charger model - the panel/
000340*                      open-market cost pair became the monopoly/
000350*                      competitive charger-capex pair, the take-up
000360*                      curve became the private-market displacement
000370*                      curve.
000380***
000390*    Version.          See Prog-Name in Ws.
000400***
000410*    Called Modules.
000420*                      None.
000430***
000440*    Functions Used:
000450*                      None.
000460*    Files used :
000470*                      Mktrpt. Competitive market analysis report.
000480*
000490*    Error messages used.
000500*                      None - caller traps Rb-Cd-Return-Code.
000510***
000520* Changes:
000530* 11/04/91 grf - 1.00 Created as RB300, company car cash allowance
000540*                     take-up forecast against panel/open-market
000550*                     quotes.
000560* 02/10/92 grf - 1.01 Added the cumulative cost-gap column, payroll
000570*                     wanted a running total not just year figures.
000580*                     monopoly-capex pair.
000590* 19/03/95 djh - 1.02 Ported off the Cobol-74 Goto chain onto
000600*                     Cobol-85 Perform/End-If, Sys V cutover.
000610* 14/11/98 mlg - 1.03 Y2K - four digit year throughout.
000620* 09/02/99 mlg - 1.04 Y2K - retested, clean across the century.
000630* 27/06/06 mlg - 1.05 Take-up curve re-based on a five year half
000640*                     life, old three year curve was saturating
000650*                     too early against the panel's own figures.
000660* 02/12/25 vbc - 2.00 Slot reused - cash allowance take-up logic
000670*                     stripped out, rebuilt as the Kerbside EV
000680*                     Charger competitive market analysis per the
000690*                     analyst's spec.  Exponential displacement
000700*                     curve now worked out via zzrbmath (house
000710*                     rule - no intrinsic FUNCTIONs this release).
000720* 11/12/25 vbc - 2.01 Added the comparative totals block,
000730*                     Competitive-Metrics-Record.
000740* 19/01/26 vbc - 2.02 Innovation cost totals were picking up the
000750*                     wrong year's capex on the last row - off by
000760*                     one in the sum loop, now runs 1 thru 15.
000770* 22/01/26 vbc - 2.03 Header notice reworded in-house, ticket
000780*                     RB-1166 - audit flagged the old wording as
000790*                     copied off an outside licence, not our own.
000800***
000810**************************************************************************
000820* Internal Use Notice.
000830* ****************
000840*
000850* This notice supersedes all prior notices & was last reviewed 22/01/26.
000860*
000870* This program is part of the Kerbside Regulatory Asset Base costing
000880* model, developed in-house for Applewood Computers' Regulatory Finance
000890* desk.
000900*
000910* This program, its source and any listing derived from it are
000920* confidential to Applewood Computers and may not be copied, disclosed
000930* or passed outside the Regulatory Finance desk without the Finance
000940* Systems manager's prior written consent.
000950*
000960* The model is built and maintained for the one regulatory submission
000970* it supports; use for any other purpose, or reliance on its output
000980* beyond that submission, is at the user's own risk and without
000990* warranty of any kind.
001000*
001010**************************************************************************
001020*
001030 environment             division.
001040*================================
001050*
001060 configuration section.
001070 special-names.
001080     C01 is top-of-form
001090     class Rb-Numeric-Class is "0" thru "9".
001100*
001110 input-output            section.
001120 file-control.
001130     select  Mktrpt-File      assign       "MKTRPT"
001140                               organization line sequential
001150                               status       Rb-Mkt-Rpt-Status.
001160*
001170 data                    division.
001180*================================
001190*
001200 file section.
001210*
001220 fd  Mktrpt-File.
001230 01  Mkt-Detail-Record.
001240     03  Mpl-Year-No              pic zz.
001250     03  filler                   pic x(2)      value spaces.
001260     03  Mpl-Baseline-Private     pic zz,zzz,zz9.99.
001270     03  filler                   pic x(2)      value spaces.
001280     03  Mpl-Rab-Chargers         pic z,zzz,zz9.
001290     03  filler                   pic x(2)      value spaces.
001300     03  Mpl-Displacement-Factor  pic 9.999999.
001310     03  filler                   pic x(2)      value spaces.
001320     03  Mpl-Actual-Private       pic zz,zzz,zz9.99.
001330     03  filler                   pic x(2)      value spaces.
001340     03  Mpl-Total-With-Rab       pic zz,zzz,zz9.99.
001350     03  filler                   pic x(2)      value spaces.
001360     03  Mpl-Total-Without-Rab    pic zz,zzz,zz9.99.
001370     03  filler                   pic x(2)      value spaces.
001380     03  Mpl-Displacement-Pct     pic zz9.9999-.
001390     03  filler                   pic x(2)      value spaces.
001400     03  Mpl-Competitive-Capex    pic z,zzz,zz9.99.
001410     03  filler                   pic x(2)      value spaces.
001420     03  Mpl-Monopoly-Capex       pic z,zzz,zz9.99.
001430     03  filler                   pic x(2)      value spaces.
001440     03  Mpl-Innovation-Gap       pic z,zzz,zz9.99-.
001450     03  filler                   pic x(2)      value spaces.
001460     03  Mpl-Innovation-Gap-Pct   pic zz9.9999-.
001470     03  filler                   pic x(2)      value spaces.
001480     03  Mpl-Cumulative-Gap       pic zzz,zzz,zz9.99-.
001490     03  filler                   pic x(5)      value spaces.
001500*
001510* Comparative totals line, same file, same line length, shared
001520* storage (Redefines made explicit).
001530*
001540 01  Mkt-Metrics-Record redefines Mkt-Detail-Record.
001550     03  Mtr-Label                   pic x(25)     value spaces.
001560     03  Mtr-Total-Rab-Chargers       pic zz,zzz,zz9.99.
001570     03  filler                       pic x(2)      value spaces.
001580     03  Mtr-Total-Private-With-Rab   pic zz,zzz,zz9.99.
001590     03  filler                       pic x(2)      value spaces.
001600     03  Mtr-Total-Private-Without    pic zz,zzz,zz9.99.
001610     03  filler                       pic x(2)      value spaces.
001620     03  Mtr-Total-Chargers-With      pic zz,zzz,zz9.99.
001630     03  filler                       pic x(2)      value spaces.
001640     03  Mtr-Total-Chargers-Without   pic zz,zzz,zz9.99.
001650     03  filler                       pic x(2)      value spaces.
001660     03  Mtr-Market-Growth-Pct        pic zz9.9999-.
001670     03  filler                       pic x(2)      value spaces.
001680     03  Mtr-Private-Displace-Pct     pic zz9.9999-.
001690     03  filler                       pic x(2)      value spaces.
001700     03  Mtr-Final-Innov-Gap-Pct      pic zz9.9999-.
001710     03  filler                       pic x(2)      value spaces.
001720     03  Mtr-Total-Innovation-Cost    pic zzz,zzz,zzz,zz9.99-.
001730     03  filler                       pic x(18)     value spaces.
001740*
001750 working-storage section.
001760*-----------------------
001770 77  Prog-Name                   pic x(17) value "rb300 (2.03.00)".
001780*
001790 copy "wsrbparm.cob".
001800 copy "wsrbmkt.cob".
001810 copy "wsrbzzw.cob".
001820*
001830 01  Ws-Control-Flags.
001840     03  Ws-First-Call            pic x        value "Y".
001850     03  Rb-Mkt-Rpt-Status        pic xx       value zero.
001860     03  filler                   pic x(7).
001870*
001880 01  Ws-Loop-Work.
001890     03  Ws-Year-No               pic 9(2)     comp.
001900     03  filler                   pic x(6).
001910*
001920* Three running compound factors, year on year - baseline private
001930* growth (up), competitive-path capex decay (down), monopoly-path
001940* capex decay (down).  Reset to 1 before the loop, left alone at
001950* year 0, multiplied once per year thereafter - same technique as
001960* rb200's income/spend factors.
001970*
001980 01  Ws-Growth-Factor-Work.
001990     03  Ws-Baseline-Factor       pic s9(3)v9(8) comp-3.
002000     03  Ws-Competitive-Factor    pic s9(3)v9(8) comp-3.
002010     03  Ws-Monopoly-Factor       pic s9(3)v9(8) comp-3.
002020*
002030 01  Ws-Growth-Factor-Redef redefines Ws-Growth-Factor-Work.
002040     03  Wgf-Fields occurs 3 times indexed by Wgf-Ix
002050                          pic s9(3)v9(8) comp-3.
002060*
002070 01  Ws-Cumulative-Work.
002080     03  Ws-Gap-Running           pic s9(9)v99 comp-3.
002090     03  filler                   pic x(6).
002100*
002110* Work fields for DD030's per-row cost sum (Rule 6 - total
002120* innovation cost is summed over all fifteen years, not just the
002130* final one).
002140*
002150 01  Ws-Metrics-Work.
002160     03  Ws-Rab-Total-Cost         pic s9(12)v99 comp-3.
002170     03  Ws-Competitive-Total-Cost pic s9(12)v99 comp-3.
002180     03  Ws-Cost-Diff              pic s9(12)v99 comp-3.
002190     03  filler                    pic x(6).
002200*
002210 copy "wsrbcd.cob".
002220*
002230 linkage section.
002240*
002250 01  Lk-Calling-Data             pic x(41).
002260*
002270* Byte-level view of the same buffer, term-code only, same idiom
002280* as rb100's Lk-Calling-Data-Detail.
002290*
002300 01  Lk-Calling-Data-Detail redefines Lk-Calling-Data.
002310     03  Lk-Cd-Scenario-Name         pic x(30).
002320     03  Lk-Cd-Term-Code             pic 99        comp.
002330     03  filler                      pic x(9).
002340*
002350 01  Lk-Parameter-Record         pic x(193).
002360*
002370 procedure division using Lk-Calling-Data
002380                          Lk-Parameter-Record.
002390*
002400 aa000-Main                      section.
002410***********************************
002420*
002430     move     Lk-Calling-Data     to Rb-Calling-Data.
002440*
002450     if       Rb-Cd-Term-Code = 99
002460              perform  zz900-Close-Files thru zz900-Exit
002470              move     Rb-Calling-Data  to Lk-Calling-Data
002480              goback
002490     end-if.
002500*
002510     move     Lk-Parameter-Record to Rb-Parameter-Record.
002520*
002530     if       Ws-First-Call = "Y"
002540              perform  aa010-Open-Files thru aa010-Exit
002550              move     "N" to Ws-First-Call
002560     end-if.
002570*
002580     perform  dd010-Market-Loop   thru dd010-Exit.
002590     perform  dd030-Write-Results thru dd030-Exit.
002600*
002610     move     zero to Rb-Cd-Return-Code.
002620     move     Rb-Calling-Data      to Lk-Calling-Data.
002630     goback.
002640*
002650 aa000-Exit.  exit section.
002660*
002670 aa010-Open-Files                section.
002680********************************************
002690*
002700     open     output Mktrpt-File.
002710*
002720 aa010-Exit.  exit section.
002730*
002740 dd010-Market-Loop               section.
002750********************************************
002760*
002770* One pass, year 0 .. 14, filling RB-Market-Table - rule 3 of the
002780* spec.
002790*
002800     move     1 to Ws-Baseline-Factor.
002810     move     1 to Ws-Competitive-Factor.
002820     move     1 to Ws-Monopoly-Factor.
002830     move     zero to Ws-Gap-Running.
002840*
002850     perform  dd020-Compute-Year thru dd020-Exit
002860              varying Ws-Year-No from zero by 1
002870              until   Ws-Year-No > 14.
002880*
002890 dd010-Exit.  exit section.
002900*
002910 dd020-Compute-Year.
002920     add      1 Ws-Year-No giving RB-Mkt-Ix.
002930     move     Ws-Year-No to RB-Mkte-Year-No (RB-Mkt-Ix).
002940*
002950* Baseline private fleet, no RAB at all - rule 1.
002960*
002970     if       Ws-Year-No not = zero
002980              multiply Ws-Baseline-Factor
002990                       by (1 + Rb-Baseline-Private-Growth)
003000                          giving Ws-Baseline-Factor
003010     end-if.
003020     compute  RB-Mkte-Baseline-Private (RB-Mkt-Ix) rounded =
003030              Rb-Initial-Private-Chargers * Ws-Baseline-Factor.
003040*
003050* Cumulative RAB chargers, first five years only, flat after -
003060* rule 2 (note - not divided by the deployment delay in this
003070* unit).
003080*
003090     if       Ws-Year-No < 5
003100              compute  RB-Mkte-Rab-Chargers (RB-Mkt-Ix) =
003110                       Rb-Chargers-Per-Year * (Ws-Year-No + 1)
003120     else
003130              compute  RB-Mkte-Rab-Chargers (RB-Mkt-Ix) =
003140                       Rb-Chargers-Per-Year * 5
003150     end-if.
003160*
003170* Exponential displacement curve - rule 3.  e**(-y/5) worked out
003180* by the shared Taylor-series helper, house rule bars intrinsic
003190* FUNCTIONs this release.
003200*
003210     if       Ws-Year-No = zero
003220              move     zero to RB-Mkte-Displacement-Factor (RB-Mkt-Ix)
003230     else
003240              perform  dd021-Exp-Displacement thru dd021-Exit
003250     end-if.
003260*
003270* Actual private fleet after displacement, and the two totals -
003280* rule 4.
003290*
003300     compute  RB-Mkte-Actual-Private (RB-Mkt-Ix) rounded =
003310              RB-Mkte-Baseline-Private (RB-Mkt-Ix) *
003320              (1 - RB-Mkte-Displacement-Factor (RB-Mkt-Ix)).
003330     add      RB-Mkte-Rab-Chargers (RB-Mkt-Ix)
003340              RB-Mkte-Actual-Private (RB-Mkt-Ix)
003350              giving   RB-Mkte-Total-With-Rab (RB-Mkt-Ix).
003360     move     RB-Mkte-Baseline-Private (RB-Mkt-Ix)
003370                 to RB-Mkte-Total-Without-Rab (RB-Mkt-Ix).
003380*
003390     if       RB-Mkte-Baseline-Private (RB-Mkt-Ix) > zero
003400              compute  RB-Mkte-Displacement-Pct (RB-Mkt-Ix) rounded =
003410                       (RB-Mkte-Baseline-Private (RB-Mkt-Ix) -
003420                        RB-Mkte-Actual-Private   (RB-Mkt-Ix)) *
003430                       100 / RB-Mkte-Baseline-Private (RB-Mkt-Ix)
003440     else
003450              move     zero to RB-Mkte-Displacement-Pct (RB-Mkt-Ix)
003460     end-if.
003470*
003480* Competitive/monopoly capex decay paths and the innovation gap -
003490* rule 5.
003500*
003510     if       Ws-Year-No not = zero
003520              multiply Ws-Competitive-Factor
003530                       by (1 - Rb-Innovation-Rate)
003540                          giving Ws-Competitive-Factor
003550              multiply Ws-Monopoly-Factor
003560                       by (1 - Rb-Monopoly-Innov-Rate)
003570                          giving Ws-Monopoly-Factor
003580     end-if.
003590     compute  RB-Mkte-Competitive-Capex (RB-Mkt-Ix) rounded =
003600              Rb-Capex-Per-Charger * Ws-Competitive-Factor.
003610     compute  RB-Mkte-Monopoly-Capex (RB-Mkt-Ix) rounded =
003620              Rb-Capex-Per-Charger * Ws-Monopoly-Factor.
003630     subtract RB-Mkte-Competitive-Capex (RB-Mkt-Ix) from
003640              RB-Mkte-Monopoly-Capex (RB-Mkt-Ix)
003650              giving RB-Mkte-Innovation-Gap (RB-Mkt-Ix).
003660*
003670     if       RB-Mkte-Competitive-Capex (RB-Mkt-Ix) > zero
003680              compute  RB-Mkte-Innovation-Gap-Pct (RB-Mkt-Ix) rounded =
003690                       RB-Mkte-Innovation-Gap (RB-Mkt-Ix) *
003700                       100 / RB-Mkte-Competitive-Capex (RB-Mkt-Ix)
003710     else
003720              move     zero to RB-Mkte-Innovation-Gap-Pct (RB-Mkt-Ix)
003730     end-if.
003740*
003750     add      RB-Mkte-Innovation-Gap (RB-Mkt-Ix) to Ws-Gap-Running.
003760     move     Ws-Gap-Running to RB-Mkte-Cumulative-Gap (RB-Mkt-Ix).
003770*
003780 dd020-Exit.
003790     exit.
003800*
003810 dd021-Exp-Displacement.
003820     compute  ZZ-Math-In = - Ws-Year-No / 5.
003830     perform  ZZ-Exp thru ZZ-Exp-Exit.
003840     compute  RB-Mkte-Displacement-Factor (RB-Mkt-Ix) rounded =
003850              Rb-Private-Mkt-Displacement * (1 - ZZ-Math-Out).
003860*
003870 dd021-Exit.
003880     exit.
003890*
003900 dd030-Write-Results             section.
003910********************************************
003920*
003930* Sum the per-year innovation cost differential across all
003940* fifteen rows - rule 6 - then write the detail lines and the
003950* one comparative totals line.
003960*
003970     move     zero to Ws-Cost-Diff.
003980     perform  dd031-Sum-Costs thru dd031-Exit
003990              varying RB-Mkt-Ix from 1 by 1
004000              until   RB-Mkt-Ix > 15.
004010*
004020     perform  dd040-Write-Detail thru dd040-Exit
004030              varying RB-Mkt-Ix from 1 by 1
004040              until   RB-Mkt-Ix > 15.
004050*
004060     move     spaces to Mtr-Label.
004070     move     "COMPARATIVE MARKET TOTALS" to Mtr-Label.
004080     move     RB-Mkte-Rab-Chargers       (15) to Mtr-Total-Rab-Chargers.
004090     move     RB-Mkte-Actual-Private     (15) to Mtr-Total-Private-With-Rab.
004100     move     RB-Mkte-Baseline-Private   (15) to Mtr-Total-Private-Without.
004110     move     RB-Mkte-Total-With-Rab     (15) to Mtr-Total-Chargers-With.
004120     move     RB-Mkte-Total-Without-Rab  (15) to Mtr-Total-Chargers-Without.
004130*
004140     if       RB-Mkte-Total-Without-Rab (15) > zero
004150              compute  Mtr-Market-Growth-Pct rounded =
004160                       (RB-Mkte-Total-With-Rab    (15) -
004170                        RB-Mkte-Total-Without-Rab (15)) *
004180                       100 / RB-Mkte-Total-Without-Rab (15)
004190     else
004200              move     zero to Mtr-Market-Growth-Pct
004210     end-if.
004220*
004230     if       RB-Mkte-Baseline-Private (15) > zero
004240              compute  Mtr-Private-Displace-Pct rounded =
004250                       (RB-Mkte-Baseline-Private (15) -
004260                        RB-Mkte-Actual-Private   (15)) *
004270                       100 / RB-Mkte-Baseline-Private (15)
004280     else
004290              move     zero to Mtr-Private-Displace-Pct
004300     end-if.
004310*
004320     move     RB-Mkte-Innovation-Gap-Pct (15) to Mtr-Final-Innov-Gap-Pct.
004330     move     Ws-Cost-Diff                     to Mtr-Total-Innovation-Cost.
004340     write    Mkt-Metrics-Record.
004350*
004360 dd030-Exit.  exit section.
004370*
004380 dd031-Sum-Costs.
004390     compute  Ws-Rab-Total-Cost rounded =
004400              RB-Mkte-Rab-Chargers    (RB-Mkt-Ix) *
004410              RB-Mkte-Monopoly-Capex  (RB-Mkt-Ix).
004420     compute  Ws-Competitive-Total-Cost rounded =
004430              RB-Mkte-Total-Without-Rab (RB-Mkt-Ix) *
004440              RB-Mkte-Competitive-Capex (RB-Mkt-Ix).
004450     add      Ws-Rab-Total-Cost to Ws-Cost-Diff.
004460     subtract Ws-Competitive-Total-Cost from Ws-Cost-Diff.
004470*
004480 dd031-Exit.
004490     exit.
004500*
004510 dd040-Write-Detail.
004520     move     RB-Mkte-Year-No              (RB-Mkt-Ix) to Mpl-Year-No.
004530     move     RB-Mkte-Baseline-Private     (RB-Mkt-Ix) to Mpl-Baseline-Private.
004540     move     RB-Mkte-Rab-Chargers         (RB-Mkt-Ix) to Mpl-Rab-Chargers.
004550     move     RB-Mkte-Displacement-Factor  (RB-Mkt-Ix) to Mpl-Displacement-Factor.
004560     move     RB-Mkte-Actual-Private       (RB-Mkt-Ix) to Mpl-Actual-Private.
004570     move     RB-Mkte-Total-With-Rab       (RB-Mkt-Ix) to Mpl-Total-With-Rab.
004580     move     RB-Mkte-Total-Without-Rab    (RB-Mkt-Ix) to Mpl-Total-Without-Rab.
004590     move     RB-Mkte-Displacement-Pct     (RB-Mkt-Ix) to Mpl-Displacement-Pct.
004600     move     RB-Mkte-Competitive-Capex    (RB-Mkt-Ix) to Mpl-Competitive-Capex.
004610     move     RB-Mkte-Monopoly-Capex       (RB-Mkt-Ix) to Mpl-Monopoly-Capex.
004620     move     RB-Mkte-Innovation-Gap       (RB-Mkt-Ix) to Mpl-Innovation-Gap.
004630     move     RB-Mkte-Innovation-Gap-Pct   (RB-Mkt-Ix) to Mpl-Innovation-Gap-Pct.
004640     move     RB-Mkte-Cumulative-Gap       (RB-Mkt-Ix) to Mpl-Cumulative-Gap.
004650     write    Mkt-Detail-Record.
004660*
004670 dd040-Exit.
004680     exit.
004690*
004700     copy "zzrbmath.cob".
004710*
004720 zz900-Close-Files                  section.
004730*********************************************
004740*
004750     if       Ws-First-Call not = "Y"
004760              close Mktrpt-File
004770     end-if.
004780*
004790 zz900-Exit.  exit section.
004800*
