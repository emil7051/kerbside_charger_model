000010*****************************************************************
000020*          RAB Batch Controller - Run Control & Scenario        *
000030*                    Dispatch, Kerbside EV Charger Model        *
000040*                                                                *
000050*      Top of the run - reads Params/Quintile, resolves real    *
000060*      cards against the shop defaults, and calls Rb100 thru    *
000070*      Rb500 in order for every scenario the run covers.        *
000080*****************************************************************
000090*
000100 identification          division.
000110*================================
000120*
000130 program-id.       rb000.
000140*
000150 author.           D J Hollis.
000160*
000170 installation.     Applewood Computers.
000180*
000190 date-written.     02/03/1987.
000200*
000210 date-compiled.
000220*
000230 security.         Copyright (C) 1987 - 2026 & later, Vincent Bryan Coen.
000240*                  Internal use only - confidential, see Notice in
000250*                  this program's header.
000260*
000270***
000280*    Remarks.          Originally the leased-line rental batch
000290*                      controller - read the month-end run-control
000300*                      card and called the old capital-charge
000310*                      statement modules (Rb100's forerunner among
000320*                      them) in the right order for every customer
000330*                      group on the card.  Slot reused for the
000340*                      Kerbside EV Charger model - the run-control
000350*                      card became the Params card, the customer
000360*                      groups became the seven named scenarios, and
000370*                      the call chain now runs the whole RAB model
000380*                      suite once per scenario.
000390***
000400*    Version.          See Prog-Name in Ws.
000410***
000420*    Called Modules.
000430*                      Rb100 - RAB core model.
000440*                      Rb200 - Distributional/quintile report.
000450*                      Rb300 - Competitive market model.
000460*                      Rb400 - Efficiency sensitivity sweep.
000470*                      Rb500 - Monte Carlo risk simulation.
000480***
000490*    Functions Used:
000500*                      None.
000510*    Files used :
000520*                      Params.   Scenario parameter card, one per
000530*                      ad-hoc run, or none at all for the seven
000540*                      named scenarios.
000550*                      Quintile. Income quintile card, 5 of them,
000560*                      or none for the shop standard table.
000570*
000580*    Error messages used.
000590*                      None - a bad card's Cd-Return-Code is
000600*                      traced to the operator's log, run carries
000610*                      on to the next card/scenario.
000620***
000630* Changes:
000640* 02/03/87 djh - 1.00 Created as RB000, leased-line rental batch
000650*                     controller, read the run-control card and
000660*                     called the customer-group statement runs in
000670*                     turn.
000680* 11/09/89 djh - 1.01 Added the "skip group" card option, branch
000690*                     requested a way to re-run just the groups
000700*                     that failed overnight.
000710* 19/07/91 djh - 1.02 Fixed off-by-one at the 5/10 year WACC tier
000720*                     boundary - ticket AC-0447, same fix carried
000730*                     here as in the old Rb100.
000740* 23/09/95 mlg - 1.03 Ported off the Cobol-74 Goto chain onto
000750*                     Cobol-85 Perform/End-If, Sys V cutover.
000760* 30/11/98 mlg - 1.04 Y2K - four digit year throughout the run
000770*                     banner.
000780* 11/02/99 mlg - 1.05 Y2K - retested the full control card deck
000790*                     across the century boundary, clean.
000800* 17/11/25 vbc - 2.00 Slot reused - rental run-control logic
000810*                     stripped out, rebuilt as the Kerbside EV
000820*                     Charger batch controller per the analyst's
000830*                     spec.  See rb100/rb200/rb300/rb400/rb500.
000840* 21/11/25 vbc - 2.01 Params card loop added - a real card, when
000850*                     supplied, now takes priority over the named
000860*                     scenario table, one Rb100-Rb500 pass per
000870*                     card.
000880* 28/11/25 vbc - 2.02 Quintile defaulting moved here from Rb200 -
000890*                     Rb200 never knew where its defaults came
000900*                     from, just trusted whatever table it was
000910*                     handed (ticket RB-1094).
000920* 20/12/25 vbc - 2.03 Added the Mcrpt close-down call, forgot it
000930*                     first time round and Rb500's file connector
000940*                     stayed open at end of run.
000950* 14/01/26 vbc - 2.04 Trial count/seed for Rb500 made a pair of
000960*                     Ws-Mc- constants here rather than a card
000970*                     field - analyst's spec left no input for
000980*                     either, 500 trials/fixed seed matches the
000990*                     worked examples.
001000* 22/01/26 vbc - 2.05 Header notice reworded in-house, ticket
001010*                     RB-1166 - audit flagged the old wording as
001020*                     copied off an outside licence, not our own.
001030***
001040**************************************************************************
001050* Internal Use Notice.
001060* ****************
001070*
001080* This notice supersedes all prior notices & was last reviewed 22/01/26.
001090*
001100* This program is part of the Kerbside Regulatory Asset Base costing
001110* model, developed in-house for Applewood Computers' Regulatory Finance
001120* desk.
001130*
001140* This program, its source and any listing derived from it are
001150* confidential to Applewood Computers and may not be copied, disclosed
001160* or passed outside the Regulatory Finance desk without the Finance
001170* Systems manager's prior written consent.
001180*
001190* The model is built and maintained for the one regulatory submission
001200* it supports; use for any other purpose, or reliance on its output
001210* beyond that submission, is at the user's own risk and without
001220* warranty of any kind.
001230*
001240**************************************************************************
001250*
001260 environment             division.
001270*========================
001280*
001290 configuration           section.
001300*
001310 special-names.
001320     c01 is top-of-form.
001330     class Rb-Numeric-Class is "0" thru "9".
001340*
001350 input-output             section.
001360*
001370 file-control.
001380*
001390     select Params-File   assign       "PARAMS"
001400                           organization line sequential
001410                           status       Rb-Prm-File-Status.
001420*
001430     select Quintile-File assign       "QUINTILE"
001440                           organization line sequential
001450                           status       Rb-Qtl-File-Status.
001460*
001470 data                    division.
001480*=======================
001490*
001500 file                    section.
001510*
001520* One card per ad-hoc scenario run - Pcr-Parameter-Data lines up
001530* byte for byte with Rb-Parameter-Record in wsrbparm (193 bytes),
001540* the 7 spare bytes are card room for whatever lever comes next.
001550*
001560 fd  Params-File.
001570 01  Param-Card-Record.
001580     03  Pcr-Parameter-Data      pic x(193).
001590     03  filler                  pic x(7).
001600*
001610* Byte-level peek at the scenario name, for the startup trace -
001620* same idiom as Rb100/Rb300's Lk-Calling-Data-Detail.
001630*
001640 01  Param-Card-Detail redefines Param-Card-Record.
001650     03  Pcd-Scenario-Name       pic x(30).
001660     03  filler                  pic x(170).
001670*
001680* One card per quintile, Q1..Q5 - same 40-byte shape as
001690* Rb-Quintile-Record in wsrbqtl.
001700*
001710 fd  Quintile-File.
001720 01  Quintile-Card-Record.
001730     03  Qcr-Id                  pic xx.
001740     03  Qcr-Income              pic 9(7)v99.
001750     03  Qcr-Spend               pic 9(5)v99.
001760     03  Qcr-Pct                 pic 9v99.
001770     03  filler                  pic x(19).
001780*
001790* Flat view of the same card, used only on the invalid-card trace
001800* message - easier to read the raw 40 bytes than field by field.
001810*
001820 01  Quintile-Card-Flat redefines Quintile-Card-Record
001830                                   pic x(40).
001840*
001850 working-storage        section.
001860*
001870 77  Prog-Name                   pic x(17)
001880                                  value "rb000 (2.05.00)".
001890*
001900     copy "wsrbfil.cob".
001910     copy "wsrbparm.cob".
001920     copy "wsrbqtl.cob".
001930     copy "wsrbscn.cob".
001940     copy "wsrbcd.cob".
001950*
001960* Flat byte view of the Rb-Calling-Data buffer - same idiom as
001970* Rb300/Rb400/Rb500's own Lk-Calling-Data-Detail, just the other
001980* way round, for the odd trace display that wants the raw bytes.
001990*
002000 01  Ws-Cd-Flat redefines RB-Calling-Data pic x(41).
002010 01  Ws-Control-Flags.
002020     03  Ws-Params-Eof           pic x        value "N".
002030     03  Ws-Quintile-Eof         pic x        value "N".
002040     03  Rb-Prm-File-Status      pic xx.
002050     03  Rb-Qtl-File-Status      pic xx.
002060     03  filler                  pic x(4).
002070*
002080 01  Ws-Run-Counters.
002090     03  Ws-Params-Count         pic 9(4)     comp value zero.
002100     03  Ws-Qtl-Count            pic 9(4)     comp value zero.
002110     03  filler                  pic x(4).
002120*
002130* Trial count/seed for Rb500 - the analyst's spec leaves no card
002140* field for either, so these are fixed constants, same house rule
002150* as Rb400's sensitivity-sweep range (see Rb400's Ws-Sweep-Area).
002160*
002170 01  Ws-Mc-Control.
002180     03  Ws-Mc-Trials            pic 9(4)     comp value 0500.
002190     03  Ws-Mc-Seed              pic 9(9)     comp value 019730704.
002200     03  filler                  pic x(4).
002210*
002220* Resolved quintile table, real cards or shop defaults - same
002230* 200-byte shape as Rb200's own Lk-Quintile-Table, so it can be
002240* passed straight across on the call.
002250*
002260 01  Ws-Quintile-Table.
002270     03  Ws-Qtl-Entry occurs 5 times
002280                       indexed by Ws-Qtl-Ix.
002290         05  Ws-Qtl-Id           pic xx.
002300         05  Ws-Qtl-Income       pic 9(7)v99.
002310         05  Ws-Qtl-Spend        pic 9(5)v99.
002320         05  Ws-Qtl-Pct          pic 9v99.
002330         05  filler              pic x(19).
002340*
002350* Throwaway buffers for the Rb100 positional slots this program
002360* has no use for itself - same idiom as Rb400/Rb500's Ws-Dummy-*
002370* areas, sized off Rb100's own Lk- parameters.
002380*
002390 01  Ws-Year-Result-Table        pic x(1485).
002400 01  Ws-Summary-Record           pic x(83).
002410 01  Ws-Efficiency-Record        pic x(59).
002420 01  Ws-Sweep-Record             pic x(72).
002430*
002440 procedure division.
002450*
002460 aa000-Main                      section.
002470***********************************
002480*
002490     display  "RB000 - KERBSIDE EV CHARGER RAB BATCH CONTROLLER".
002500     display  "FILES  - " RB-Params-Name   " " RB-Quintile-Name
002510                           " " RB-Yearrpt-Name  " " RB-Summary-Name
002520                           " " RB-Distrpt-Name  " " RB-Mktrpt-Name
002530                           " " RB-Mcrpt-Name.
002540*
002550     perform  aa010-Open-Files        thru aa010-Exit.
002560     perform  aa012-Load-Scenario-Tbl thru aa012-Exit
002570              varying RB-Scn-Ix from 1 by 1
002580              until   RB-Scn-Ix > 7.
002590     perform  aa015-Resolve-Quintiles thru aa015-Exit.
002600*
002610     perform  aa020-Read-One-Param    thru aa020-Exit
002620              until    Ws-Params-Eof = "Y".
002630*
002640     if       Ws-Params-Count = zero
002650              perform  aa025-Named-Scenario-Loop thru aa025-Exit
002660                       varying RB-Scn-Ix from 1 by 1
002670                       until   RB-Scn-Ix > 7
002680     end-if.
002690*
002700     perform  aa090-Close-Down        thru aa090-Exit.
002710*
002720     display  "RB000 - RUN COMPLETE".
002730     goback.
002740*
002750 aa000-Exit.  exit section.
002760*
002770 aa010-Open-Files                section.
002780********************************************
002790*
002800     open     input  Params-File.
002810     open     input  Quintile-File.
002820*
002830 aa010-Exit.  exit section.
002840*
002850 aa012-Load-Scenario-Tbl         section.
002860********************************************
002870*
002880* One-time copy off the literal-loaded Scl- table into the
002890* working Scn- table AA030 applies against the default
002900* parameters - see the remark at the head of wsrbscn.
002910*
002920     move     RB-Scl-Name               (RB-Scn-Ix)
002930              to RB-Scn-Name             (RB-Scn-Ix).
002940     move     RB-Scl-Sw-Effic-Factor     (RB-Scn-Ix)
002950              to RB-Scn-Sw-Effic-Factor  (RB-Scn-Ix).
002960     move     RB-Scl-Effic-Factor        (RB-Scn-Ix)
002970              to RB-Scn-Effic-Factor     (RB-Scn-Ix).
002980     move     RB-Scl-Sw-Op-Efficiency    (RB-Scn-Ix)
002990              to RB-Scn-Sw-Op-Efficiency (RB-Scn-Ix).
003000     move     RB-Scl-Op-Efficiency       (RB-Scn-Ix)
003010              to RB-Scn-Op-Efficiency    (RB-Scn-Ix).
003020     move     RB-Scl-Sw-Innov-Rate       (RB-Scn-Ix)
003030              to RB-Scn-Sw-Innov-Rate    (RB-Scn-Ix).
003040     move     RB-Scl-Innov-Rate          (RB-Scn-Ix)
003050              to RB-Scn-Innov-Rate       (RB-Scn-Ix).
003060     move     RB-Scl-Sw-Mono-Innov-Rate  (RB-Scn-Ix)
003070              to RB-Scn-Sw-Mono-Innov-Rate (RB-Scn-Ix).
003080     move     RB-Scl-Mono-Innov-Rate     (RB-Scn-Ix)
003090              to RB-Scn-Mono-Innov-Rate  (RB-Scn-Ix).
003100     move     RB-Scl-Sw-Effic-Degrad     (RB-Scn-Ix)
003110              to RB-Scn-Sw-Effic-Degrad  (RB-Scn-Ix).
003120     move     RB-Scl-Effic-Degrad        (RB-Scn-Ix)
003130              to RB-Scn-Effic-Degrad     (RB-Scn-Ix).
003140     move     RB-Scl-Sw-Deploy-Delay     (RB-Scn-Ix)
003150              to RB-Scn-Sw-Deploy-Delay  (RB-Scn-Ix).
003160     move     RB-Scl-Deploy-Delay        (RB-Scn-Ix)
003170              to RB-Scn-Deploy-Delay     (RB-Scn-Ix).
003180     move     RB-Scl-Sw-Cost-Escal       (RB-Scn-Ix)
003190              to RB-Scn-Sw-Cost-Escal    (RB-Scn-Ix).
003200     move     RB-Scl-Cost-Escal          (RB-Scn-Ix)
003210              to RB-Scn-Cost-Escal       (RB-Scn-Ix).
003220     move     RB-Scl-Sw-Displacement     (RB-Scn-Ix)
003230              to RB-Scn-Sw-Displacement  (RB-Scn-Ix).
003240     move     RB-Scl-Displacement        (RB-Scn-Ix)
003250              to RB-Scn-Displacement     (RB-Scn-Ix).
003260     move     RB-Scl-Sw-Priv-Growth      (RB-Scn-Ix)
003270              to RB-Scn-Sw-Priv-Growth   (RB-Scn-Ix).
003280     move     RB-Scl-Priv-Growth         (RB-Scn-Ix)
003290              to RB-Scn-Priv-Growth      (RB-Scn-Ix).
003300     move     RB-Scl-Sw-Chargers-Yr      (RB-Scn-Ix)
003310              to RB-Scn-Sw-Chargers-Yr   (RB-Scn-Ix).
003320     move     RB-Scl-Chargers-Yr         (RB-Scn-Ix)
003330              to RB-Scn-Chargers-Yr      (RB-Scn-Ix).
003340*
003350 aa012-Exit.  exit section.
003360*
003370 aa015-Resolve-Quintiles         section.
003380********************************************
003390*
003400* Five real cards win outright - anything less than five and we
003410* fall straight back to the shop standard table, same
003420* all-or-nothing rule the old rental system used for its
003430* customer-group bracket cards.
003440*
003450     perform  aa016-Read-One-Quintile thru aa016-Exit
003460              varying Ws-Qtl-Ix from 1 by 1
003470              until   Ws-Qtl-Ix > 5
003480              or      Ws-Quintile-Eof = "Y".
003490*
003500     if       Ws-Qtl-Count < 5
003510              perform  aa017-Load-Dflt-Quintile thru aa017-Exit
003520                       varying Ws-Qtl-Ix from 1 by 1
003530                       until   Ws-Qtl-Ix > 5
003540     end-if.
003550*
003560 aa015-Exit.  exit section.
003570*
003580 aa016-Read-One-Quintile.
003590     read     Quintile-File
003600               at end move "Y" to Ws-Quintile-Eof
003610     end-read.
003620*
003630     if       Ws-Quintile-Eof not = "Y"
003640              move     Qcr-Id     to Ws-Qtl-Id     (Ws-Qtl-Ix)
003650              move     Qcr-Income to Ws-Qtl-Income (Ws-Qtl-Ix)
003660              move     Qcr-Spend  to Ws-Qtl-Spend  (Ws-Qtl-Ix)
003670              move     Qcr-Pct    to Ws-Qtl-Pct    (Ws-Qtl-Ix)
003680              add      1          to Ws-Qtl-Count
003690     end-if.
003700*
003710 aa016-Exit.  exit.
003720*
003730 aa017-Load-Dflt-Quintile.
003740     move     RB-Dqv-Id     (Ws-Qtl-Ix) to Ws-Qtl-Id     (Ws-Qtl-Ix).
003750     move     RB-Dqv-Income (Ws-Qtl-Ix) to Ws-Qtl-Income (Ws-Qtl-Ix).
003760     move     RB-Dqv-Spend  (Ws-Qtl-Ix) to Ws-Qtl-Spend  (Ws-Qtl-Ix).
003770     move     RB-Dqv-Pct    (Ws-Qtl-Ix) to Ws-Qtl-Pct    (Ws-Qtl-Ix).
003780*
003790 aa017-Exit.  exit.
003800*
003810 aa020-Read-One-Param.
003820     read     Params-File
003830               at end move "Y" to Ws-Params-Eof
003840     end-read.
003850*
003860     if       Ws-Params-Eof not = "Y"
003870              add      1 to Ws-Params-Count
003880              display  "RB000 - AD-HOC CARD " Pcd-Scenario-Name
003890              move     Pcr-Parameter-Data to RB-Parameter-Record
003900              perform  aa035-Run-One-Scenario thru aa035-Exit
003910     end-if.
003920*
003930 aa020-Exit.  exit.
003940*
003950 aa025-Named-Scenario-Loop.
003960     perform  aa030-Build-Scenario-Parm thru aa030-Exit.
003970     display  "RB000 - SCENARIO " RB-Scn-Name (RB-Scn-Ix).
003980     perform  aa035-Run-One-Scenario     thru aa035-Exit.
003990*
004000 aa025-Exit.  exit.
004010*
004020 aa030-Build-Scenario-Parm.
004030*
004040* Shop defaults, overlaid lever by lever wherever this scenario's
004050* switch is "Y" - a "N" switch means leave the default alone,
004060* same rule as the remark at the head of wsrbscn.
004070*
004080     move     RB-Default-Parameters  to RB-Parameter-Record.
004090     move     RB-Scn-Name (RB-Scn-Ix) to RB-Scenario-Name.
004100*
004110     if       RB-Scn-Sw-Effic-Factor (RB-Scn-Ix) = "Y"
004120              move  RB-Scn-Effic-Factor (RB-Scn-Ix)
004130                    to RB-Efficiency-Factor
004140     end-if.
004150     if       RB-Scn-Sw-Op-Efficiency (RB-Scn-Ix) = "Y"
004160              move  RB-Scn-Op-Efficiency (RB-Scn-Ix)
004170                    to RB-Operational-Efficiency
004180     end-if.
004190     if       RB-Scn-Sw-Innov-Rate (RB-Scn-Ix) = "Y"
004200              move  RB-Scn-Innov-Rate (RB-Scn-Ix)
004210                    to RB-Innovation-Rate
004220     end-if.
004230     if       RB-Scn-Sw-Mono-Innov-Rate (RB-Scn-Ix) = "Y"
004240              move  RB-Scn-Mono-Innov-Rate (RB-Scn-Ix)
004250                    to RB-Monopoly-Innov-Rate
004260     end-if.
004270     if       RB-Scn-Sw-Effic-Degrad (RB-Scn-Ix) = "Y"
004280              move  RB-Scn-Effic-Degrad (RB-Scn-Ix)
004290                    to RB-Efficiency-Degradation
004300     end-if.
004310     if       RB-Scn-Sw-Deploy-Delay (RB-Scn-Ix) = "Y"
004320              move  RB-Scn-Deploy-Delay (RB-Scn-Ix)
004330                    to RB-Deployment-Delay
004340     end-if.
004350     if       RB-Scn-Sw-Cost-Escal (RB-Scn-Ix) = "Y"
004360              move  RB-Scn-Cost-Escal (RB-Scn-Ix)
004370                    to RB-Cost-Escalation
004380     end-if.
004390     if       RB-Scn-Sw-Displacement (RB-Scn-Ix) = "Y"
004400              move  RB-Scn-Displacement (RB-Scn-Ix)
004410                    to RB-Private-Mkt-Displacement
004420     end-if.
004430     if       RB-Scn-Sw-Priv-Growth (RB-Scn-Ix) = "Y"
004440              move  RB-Scn-Priv-Growth (RB-Scn-Ix)
004450                    to RB-Baseline-Private-Growth
004460     end-if.
004470     if       RB-Scn-Sw-Chargers-Yr (RB-Scn-Ix) = "Y"
004480              move  RB-Scn-Chargers-Yr (RB-Scn-Ix)
004490                    to RB-Chargers-Per-Year
004500     end-if.
004510*
004520 aa030-Exit.  exit.
004530*
004540 aa035-Run-One-Scenario.
004550*
004560* The full model suite, in order - Rb100's real un-suppressed
004570* pass first (Rb400/Rb500 both assume it has already run, see
004580* the remark in Rb400's Ee010), then the distributional,
004590* competitive-market, sensitivity and Monte Carlo units.
004600*
004610     move     RB-Scenario-Name  to RB-Cd-Scenario-Name.
004620     move     zero              to RB-Cd-Term-Code.
004630     move     "N"               to RB-Cd-Suppress-Rpt.
004640*
004650     call     "RB100" using RB-Calling-Data
004660                             RB-Parameter-Record
004670                             Ws-Year-Result-Table
004680                             Ws-Summary-Record
004690                             Ws-Efficiency-Record
004700                             Ws-Sweep-Record.
004710*
004720     call     "RB200" using RB-Calling-Data
004730                             RB-Parameter-Record
004740                             Ws-Year-Result-Table
004750                             Ws-Quintile-Table.
004760*
004770     call     "RB300" using RB-Calling-Data
004780                             RB-Parameter-Record.
004790*
004800     call     "RB400" using RB-Calling-Data
004810                             RB-Parameter-Record.
004820*
004830     call     "RB500" using RB-Calling-Data
004840                             RB-Parameter-Record
004850                             Ws-Mc-Trials
004860                             Ws-Mc-Seed.
004870*
004880 aa035-Exit.  exit.
004890*
004900 aa090-Close-Down                section.
004910********************************************
004920*
004930* Term-Code 99 round every file-owning unit so each one closes
004940* its own connector - Rb400 owns no file of its own, see its
004950* Remarks, so it is not called here.
004960*
004970     move     99      to RB-Cd-Term-Code.
004980*
004990     call     "RB100" using RB-Calling-Data
005000                             RB-Parameter-Record
005010                             Ws-Year-Result-Table
005020                             Ws-Summary-Record
005030                             Ws-Efficiency-Record
005040                             Ws-Sweep-Record.
005050*
005060     call     "RB200" using RB-Calling-Data
005070                             RB-Parameter-Record
005080                             Ws-Year-Result-Table
005090                             Ws-Quintile-Table.
005100*
005110     call     "RB300" using RB-Calling-Data
005120                             RB-Parameter-Record.
005130*
005140     call     "RB500" using RB-Calling-Data
005150                             RB-Parameter-Record
005160                             Ws-Mc-Trials
005170                             Ws-Mc-Seed.
005180*
005190     close    Params-File.
005200     close    Quintile-File.
005210*
005220 aa090-Exit.  exit section.
005230*
