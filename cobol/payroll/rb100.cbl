000010*****************************************************************
000020*              RAB Core Model - Rollout, RAB, Revenue           *
000030*                                                               *
000040*       Called by rb000 once per scenario, and again by         *
000050*       rb400/rb500 for re-runs under overridden parameters.    *
000060*****************************************************************
000070*
000080 identification          division.
000090*================================
000100*
000110 program-id.       rb100.
000120*
000130 author.           P J Walden.
000140*
000150 installation.     Applewood Computers.
000160*
000170 date-written.     14/03/1987.
000180*
000190 date-compiled.
000200*
000210 security.         Copyright (C) 1987 - 2026 & later, Vincent Bryan Coen.
000220*                  Internal use only - confidential, see Notice in
000230*                  this program's header.
000240*
000250***
000260*    Remarks.          Kerbside EV Charger Regulated Asset Base -
000270*                      core model.  Rolls out chargers year by
000280*                      year, depreciates capex by vintage, rolls
000290*                      the asset base forward and derives the
000300*                      revenue requirement.  Holds no file of its
000310*                      own input - the caller builds the
000320*                      parameter record (from Params card or a
000330*                      scenario overlay) and passes it in.
000340***
000350*    Version.          See Prog-Name in Ws.
000360***
000370*    Called Modules.
000380*                      None.
000390***
000400*    Functions Used:
000410*                      None - Sqrt/Exp are not needed in this
000420*                      program, see zzrbmath for those.
000430*    Files used :
000440*                      Yearrpt. Year by year financial report.
000450*                      Summary. One summary block per run, plus
000460*                      the efficiency-premium block rb400 asks us
000470*                      to lay down afterward (Term-Code 50) - one
000480*                      open file connector on Summary for the
000490*                      whole run, not two programs fighting over
000500*                      the same external file.
000510*
000520*    Error messages used.
000530*                      None - caller traps Rb-Cd-Return-Code.
000540***
000550* Changes:
000560* 14/03/87 pjw - 1.00 Created as RB100, capital-charge statement
000570*                     calc for the old leased-line rental ledger.
000580* 02/11/88 pjw - 1.01 Added half-year averaging convention to the
000590*                     depreciation roll-forward.
000600* 19/07/91 djh - 1.02 Fixed off-by-one at the 5/10 year WACC tier
000610*                     boundary - ticket AC-0447.
000620* 08/01/93 djh - 1.03 Year-end close now posts the shared-asset
000630*                     offset line.
000640* 23/09/95 mlg - 1.04 Ported off the Cobol-74 Goto chain onto
000650*                     Cobol-85 Perform/End-If, Sys V cutover.
000660* 30/11/98 mlg - 1.05 Y2K - four digit year throughout, the old
000670*                     windowed WS-Year-No field is gone.
000680* 11/02/99 mlg - 1.06 Y2K - retested the full 15 year run across
000690*                     the century boundary, clean.
000700* 04/05/06 mlg - 1.07 Decimal places on the rental uplift widened,
000710*                     finance wanted another digit.
000720* 17/11/25 vbc - 2.00 Slot reused - old capital-charge rental
000730*                     logic stripped out, rebuilt as the Kerbside
000740*                     EV Charger RAB core model per the analyst's
000750*                     spec.  See rb000/rb300/rb400/rb500.
000760* 24/11/25 vbc - 2.01 Added the depreciation-by-vintage 15 x 15
000770*                     matrix, now held in wsrbyr copy.
000780* 03/12/25 vbc - 2.02 Rb-Cd-Suppress-Rpt wired in so rb400/rb500's
000790*                     re-runs don't clutter Yearrpt/Summary.
000800* 15/01/26 vbc - 2.03 Npv now a single flat Wacc-1-5 rate per the
000810*                     analyst's note - was tiered in the test
000820*                     build, gave the wrong answer on review.
000830* 09/02/26 vbc - 2.04 Term-Code 50 added - rb400 passes its
000840*                     Efficiency-Metrics-Record in and we write it
000850*                     straight after the totals line, since we
000860*                     are already the one with Summary open for
000870*                     the run (ticket RB-1147).
000880* 22/01/26 vbc - 2.05 Header notice reworded in-house, ticket
000890*                     RB-1166 - audit flagged the old wording as
000900*                     copied off an outside licence, not our own.
000910***
000920**************************************************************************
000930* Internal Use Notice.
000940* ****************
000950*
000960* This notice supersedes all prior notices & was last reviewed 22/01/26.
000970*
000980* This program is part of the Kerbside Regulatory Asset Base costing
000990* model, developed in-house for Applewood Computers' Regulatory Finance
001000* desk.
001010*
001020* This program, its source and any listing derived from it are
001030* confidential to Applewood Computers and may not be copied, disclosed
001040* or passed outside the Regulatory Finance desk without the Finance
001050* Systems manager's prior written consent.
001060*
001070* The model is built and maintained for the one regulatory submission
001080* it supports; use for any other purpose, or reliance on its output
001090* beyond that submission, is at the user's own risk and without
001100* warranty of any kind.
001110*
001120**************************************************************************
001130*
001140 environment             division.
001150*================================
001160*
001170 configuration section.
001180 special-names.
001190     C01 is top-of-form
001200     class Rb-Numeric-Class is "0" thru "9".
001210*
001220 input-output            section.
001230 file-control.
001240     select  Year-Report-File  assign       "YEARRPT"
001250                                organization line sequential
001260                                status       RB-Yr-Rpt-Status.
001270*
001280     select  Summary-File      assign       "SUMMARY"
001290                                organization line sequential
001300                                status       RB-Sum-File-Status.
001310*
001320 data                    division.
001330*================================
001340*
001350 file section.
001360*
001370 fd  Year-Report-File.
001380 01  Year-Detail-Record.
001390     03  Ypl-Year                pic zz9.
001400     03  filler                   pic x(2)      value spaces.
001410     03  Ypl-Chargers-Added       pic zzz,zz9.99.
001420     03  filler                   pic x(2)      value spaces.
001430     03  Ypl-Cum-Chargers         pic z,zzz,zz9.99.
001440     03  filler                   pic x(2)      value spaces.
001450     03  Ypl-Capex                pic zzz,zzz,zz9.99-.
001460     03  filler                   pic x(1)      value space.
001470     03  Ypl-Depreciation         pic zzz,zzz,zz9.99-.
001480     03  filler                   pic x(1)      value space.
001490     03  Ypl-Opening-Rab          pic zzz,zzz,zz9.99-.
001500     03  filler                   pic x(1)      value space.
001510     03  Ypl-Closing-Rab          pic zzz,zzz,zz9.99-.
001520     03  filler                   pic x(1)      value space.
001530     03  Ypl-Opex                 pic zzz,zzz,zz9.99-.
001540     03  filler                   pic x(1)      value space.
001550     03  Ypl-Return               pic zzz,zzz,zz9.99-.
001560     03  filler                   pic x(1)      value space.
001570     03  Ypl-Total-Rev-Req        pic zzz,zzz,zz9.99-.
001580     03  filler                   pic x(1)      value space.
001590     03  Ypl-Net-Rev-Req          pic zzz,zzz,zz9.99-.
001600     03  filler                   pic x(1)      value space.
001610     03  Ypl-Per-Customer         pic zz,zz9.9999-.
001620     03  filler                   pic x(7)      value spaces.
001630*
001640* Control-break total line - same file, second record shape,
001650* implicitly sharing Year-Detail-Record's storage (standard
001660* multi-record FD); Redefines made explicit for clarity.
001670*
001680 01  Year-Total-Record redefines Year-Detail-Record.
001690     03  Ytl-Label                pic x(12).
001700     03  Ytl-Capex                pic zzz,zzz,zz9.99-.
001710     03  filler                   pic x(1)      value space.
001720     03  Ytl-Depreciation         pic zzz,zzz,zz9.99-.
001730     03  filler                   pic x(1)      value space.
001740     03  Ytl-Opex                 pic zzz,zzz,zz9.99-.
001750     03  filler                   pic x(1)      value space.
001760     03  Ytl-Return               pic zzz,zzz,zz9.99-.
001770     03  filler                   pic x(1)      value space.
001780     03  Ytl-Total-Rev-Req        pic zzz,zzz,zz9.99-.
001790     03  filler                   pic x(1)      value space.
001800     03  Ytl-Net-Rev-Req          pic zzz,zzz,zz9.99-.
001810     03  filler                   pic x(1)      value space.
001820     03  Ytl-Per-Customer         pic zz,zz9.9999-.
001830     03  filler                   pic x(20)     value spaces.
001840*
001850 fd  Summary-File.
001860 01  Summary-Rpt-Line.
001870     03  Spl-Scenario             pic x(30).
001880     03  filler                   pic x(2)      value spaces.
001890     03  Spl-Total-Chargers       pic zz,zzz,zz9.
001900     03  filler                   pic x(2)      value spaces.
001910     03  Spl-Npv-Rev-Req          pic zzz,zzz,zz9.99-.
001920     03  filler                   pic x(1)      value space.
001930     03  Spl-Cum-Bill             pic zz,zz9.9999-.
001940     03  filler                   pic x(1)      value space.
001950     03  Spl-Avg-Bill             pic zz,zz9.9999-.
001960     03  filler                   pic x(1)      value space.
001970     03  Spl-Peak-Rab             pic zzz,zzz,zz9.99-.
001980     03  filler                   pic x(1)      value space.
001990     03  Spl-Peak-Bill            pic zz,zz9.9999-.
002000     03  filler                   pic x(1)      value space.
002010     03  Spl-Cost-Per-Charger     pic zzz,zzz,zz9.99-.
002020     03  filler                   pic x(10)     value spaces.
002030*
002040* Rb400's efficiency-premium block for the same scenario - laid
002050* down on the same file connector straight after Summary-Rpt-Line,
002060* see Term-Code 50 in aa000-Main and bb070 below (ticket RB-1147).
002070*
002080 01  Eff-Metrics-Record redefines Summary-Rpt-Line.
002090     03  Efl-Scenario              pic x(30).
002100     03  filler                    pic x(2)       value spaces.
002110     03  Efl-Total-Ineffic-Premium pic zzz,zzz,zz9.99-.
002120     03  filler                    pic x(1)       value space.
002130     03  Efl-Total-Bill-Ineffic    pic zz,zz9.9999-.
002140     03  filler                    pic x(1)       value space.
002150     03  Efl-Pct-Bill-Ineffic      pic zz9.9999-.
002160     03  filler                    pic x(70)      value spaces.
002170*
002180* Rb400's optional sensitivity-sweep row - same idea, Term-Code 51,
002190* written by bb080 below (ticket RB-1147).
002200*
002210 01  Swp-Metrics-Record redefines Summary-Rpt-Line.
002220     03  Swl-Param-Name            pic x(30).
002230     03  filler                    pic x(2)       value spaces.
002240     03  Swl-Param-Value           pic zzz,zz9.9999-.
002250     03  filler                    pic x(1)       value space.
002260     03  Swl-Avg-Bill-Impact       pic zz,zz9.9999-.
002270     03  filler                    pic x(1)       value space.
002280     03  Swl-Total-Bill-Impact     pic zzz,zz9.9999-.
002290     03  filler                    pic x(1)       value space.
002300     03  Swl-Total-Ineffic-Prem    pic zzz,zzz,zz9.99-.
002310     03  filler                    pic x(1)       value space.
002320     03  Swl-Pct-Bill-Ineffic      pic zz9.9999-.
002330     03  filler                    pic x(42)      value spaces.
002340*
002350 working-storage section.
002360*-----------------------
002370 77  Prog-Name                   pic x(17) value "rb100 (2.05.00)".
002380*
002390 copy "wsrbparm.cob".
002400 copy "wsrbyr.cob".
002410 copy "wsrbsum.cob".
002420*
002430 01  Ws-Control-Flags.
002440     03  Ws-First-Call            pic x        value "Y".
002450     03  Rb-Yr-Rpt-Status         pic xx       value zero.
002460     03  Rb-Sum-File-Status       pic xx       value zero.
002470     03  filler                   pic x(6).
002480*
002490 01  Ws-Year-Work.
002500     03  Ws-Year-No               pic 9(2)     comp.
002510     03  Ws-Dep-Year-No           pic 9(2)     comp.
002520     03  Ws-Dep-End               pic 9(2)     comp.
002530     03  Ws-Vint-Ix               pic 9(2)     comp.
002540     03  Ws-Npv-Ix                pic 9(2)     comp.
002550     03  filler                   pic x(4).
002560*
002570 01  Ws-Money-Work.
002580     03  Ws-Dep-Per-Year          pic s9(11)v99   comp-3.
002590     03  Ws-Dep-Total             pic s9(11)v99   comp-3.
002600     03  Ws-Wacc                  pic 9v9(6)      comp-3.
002610     03  Ws-Npv-Factor            pic s9(3)v9(8)  comp-3.
002620     03  Ws-Npv-Total             pic s9(12)v99   comp-3.
002630     03  Ws-Cum-Bill-Impact       pic s9(7)v9(4)  comp-3.
002640     03  Ws-Peak-Rab              pic s9(12)v99   comp-3.
002650     03  Ws-Peak-Bill-Impact      pic s9(5)v9(4)  comp-3.
002660     03  Ws-Total-Rev-Req-Sum     pic s9(13)v99   comp-3.
002670     03  filler                   pic x(8).
002680*
002690* Totals row carried across the rollout loop for the control-break
002700* line on Yearrpt - redefines the working table's money fields so
002710* the accumulators share the same picture clauses as the detail.
002720*
002730 01  Ws-Year-Totals.
002740     03  Wyt-Capex-Sum            pic s9(12)v99 comp-3.
002750     03  Wyt-Depreciation-Sum     pic s9(12)v99 comp-3.
002760     03  Wyt-Opex-Sum             pic s9(12)v99 comp-3.
002770     03  Wyt-Return-Sum           pic s9(12)v99 comp-3.
002780     03  Wyt-Total-Rev-Req-Sum    pic s9(12)v99 comp-3.
002790     03  Wyt-Net-Rev-Req-Sum      pic s9(12)v99 comp-3.
002800*
002810 01  Ws-Year-Totals-Redef redefines Ws-Year-Totals.
002820     03  Wytr-Fields occurs 6 times indexed by Wytr-Ix
002830                          pic s9(12)v99 comp-3.
002840*
002850 copy "wsrbcd.cob".
002860 copy "wsrbeff.cob".
002870*
002880 linkage section.
002890*
002900 01  Lk-Calling-Data             pic x(41).
002910*
002920* Byte-level alternate view of the Calling-Data parameter so the
002930* term/suppress flags can be read straight off the linkage buffer
002940* without an extra move when a caller only wants a quick peek.
002950*
002960 01  Lk-Calling-Data-Detail redefines Lk-Calling-Data.
002970     03  Lk-Cd-Scenario-Name     pic x(30).
002980     03  Lk-Cd-Term-Code         pic 99         comp.
002990     03  Lk-Cd-Suppress-Rpt      pic x.
003000     03  Lk-Cd-Return-Code       pic 9          comp.
003010     03  filler                  pic x(6).
003020*
003030 01  Lk-Parameter-Record         pic x(193).
003040 01  Lk-Year-Result-Table        pic x(1485).
003050 01  Lk-Summary-Record           pic x(83).
003060*
003070* Only moved on Term-Code 50 - rb400's finished efficiency sums
003080* for this scenario, for us to write straight to Summary-File.
003090*
003100 01  Lk-Efficiency-Record        pic x(59).
003110*
003120* Only moved on Term-Code 51 - one row of rb400's optional
003130* sensitivity sweep, for us to write straight to Summary-File.
003140*
003150 01  Lk-Sweep-Record             pic x(72).
003160*
003170 procedure division using Lk-Calling-Data
003180                          Lk-Parameter-Record
003190                          Lk-Year-Result-Table
003200                          Lk-Summary-Record
003210                          Lk-Efficiency-Record
003220                          Lk-Sweep-Record.
003230*
003240 aa000-Main                      section.
003250***********************************
003260*
003270     move     Lk-Calling-Data     to Rb-Calling-Data.
003280     move     Lk-Parameter-Record to Rb-Parameter-Record.
003290*
003300     if       Rb-Cd-Term-Code = 99
003310              perform  zz900-Close-Files thru zz900-Exit
003320              move     Rb-Calling-Data  to Lk-Calling-Data
003330              goback
003340     end-if.
003350*
003360     if       Rb-Cd-Term-Code = 50
003370              move     Lk-Efficiency-Record to Rb-Efficiency-Metrics-Record
003380              perform  bb070-Write-Efficiency thru bb070-Exit
003390              move     zero             to Rb-Cd-Return-Code
003400              move     Rb-Calling-Data  to Lk-Calling-Data
003410              goback
003420     end-if.
003430*
003440     if       Rb-Cd-Term-Code = 51
003450              move     Lk-Sweep-Record  to Rb-Sweep-Detail-Record
003460              perform  bb080-Write-Sweep thru bb080-Exit
003470              move     zero             to Rb-Cd-Return-Code
003480              move     Rb-Calling-Data  to Lk-Calling-Data
003490              goback
003500     end-if.
003510*
003520     if       Ws-First-Call = "Y"
003530              perform  aa010-Open-Files thru aa010-Exit
003540              move     "N" to Ws-First-Call
003550     end-if.
003560*
003570     perform  bb000-Year-Loop thru bb000-Exit
003580              varying Ws-Year-No from zero by 1
003590              until    Ws-Year-No > 14.
003600*
003610     perform  bb060-Write-Summary thru bb060-Exit.
003620*
003630     move     Rb-Year-Result-Table to Lk-Year-Result-Table.
003640     move     Rb-Summary-Record    to Lk-Summary-Record.
003650     move     Rb-Calling-Data      to Lk-Calling-Data.
003660     goback.
003670*
003680 aa000-Exit.  exit section.
003690*
003700 aa010-Open-Files                section.
003710********************************************
003720*
003730* First call of the run opens Yearrpt/Summary Output - left open
003740* across subsequent calls, same as any long-running batch driver
003750* sub-routine; rb000 signals Term-Code 99 at end of run to close.
003760*
003770     open     output Year-Report-File.
003780     open     output Summary-File.
003790     move     zero    to Ws-Cum-Bill-Impact
003800                         Ws-Peak-Rab
003810                         Ws-Peak-Bill-Impact
003820                         Ws-Total-Rev-Req-Sum
003830                         Ws-Npv-Total.
003840     move     zero    to Ws-Year-Totals.
003850*
003860 aa010-Exit.  exit section.
003870*
003880 bb000-Year-Loop                 section.
003890*******************************************
003900*
003910* One pass per model year, 0..14 - rollout, depreciation spread,
003920* RAB roll-forward and revenue requirement all fall out of the
003930* same pass since a vintage only ever depreciates from its own
003940* year onward (Business Rule 1).
003950*
003960     add      1 Ws-Year-No giving Rb-Yr-Ix.
003970*
003980     perform  bb010-Rollout         thru bb010-Exit.
003990     perform  bb020-Depreciation    thru bb020-Exit.
004000     perform  bb030-Rab-Rollforward thru bb030-Exit.
004010     perform  bb040-Revenue         thru bb040-Exit.
004020     perform  bb050-Write-Detail    thru bb050-Exit.
004030*
004040 bb000-Exit.  exit.
004050*
004060 bb010-Rollout                   section.
004070*****************************************
004080*
004090     move     Ws-Year-No        to Rb-Yrt-Year-No (Rb-Yr-Ix).
004100*
004110     if       Ws-Year-No < 5
004120              compute  Rb-Yrt-Annual-Chargers (Rb-Yr-Ix) rounded =
004130                       Rb-Chargers-Per-Year / Rb-Deployment-Delay
004140     else
004150              move     zero to Rb-Yrt-Annual-Chargers (Rb-Yr-Ix)
004160     end-if.
004170*
004180     if       Rb-Yr-Ix = 1
004190              move     Rb-Yrt-Annual-Chargers (Rb-Yr-Ix)
004200                             to Rb-Yrt-Cumulative-Chargers (Rb-Yr-Ix)
004210     else
004220              add      Rb-Yrt-Annual-Chargers (Rb-Yr-Ix)
004230                       Rb-Yrt-Cumulative-Chargers (Rb-Yr-Ix - 1)
004240                          giving Rb-Yrt-Cumulative-Chargers (Rb-Yr-Ix)
004250     end-if.
004260*
004270     compute  Rb-Yrt-Capex-Amt (Rb-Yr-Ix) rounded =
004280              Rb-Yrt-Annual-Chargers (Rb-Yr-Ix) *
004290              Rb-Capex-Per-Charger * Rb-Cost-Escalation.
004300*
004310 bb010-Exit.  exit.
004320*
004330 bb020-Depreciation               section.
004340******************************************
004350*
004360* This year's vintage spreads its own capex, straight-line, from
004370* this year to Asset-Life years on (or the horizon, whichever is
004380* sooner) - Rule 1.  Total charge for the year is then whatever
004390* has landed in this year's column from vintages up to and
004400* including this one (no vintage beyond this year exists yet).
004410*
004420     if       Rb-Yrt-Capex-Amt (Rb-Yr-Ix) > zero
004430              compute  Ws-Dep-Per-Year rounded =
004440                       Rb-Yrt-Capex-Amt (Rb-Yr-Ix) / Rb-Asset-Life
004450              compute  Ws-Dep-End = Ws-Year-No + Rb-Asset-Life - 1
004460              if       Ws-Dep-End > 14
004470                       move 14 to Ws-Dep-End
004480              end-if
004490              perform  bb021-Spread-Vintage thru bb021-Exit
004500                       varying Ws-Dep-Year-No from Ws-Year-No by 1
004510                       until   Ws-Dep-Year-No > Ws-Dep-End
004520     end-if.
004530*
004540     move     zero      to Ws-Dep-Total.
004550     perform  bb022-Sum-Column thru bb022-Exit
004560              varying Ws-Vint-Ix from 1 by 1
004570              until   Ws-Vint-Ix > Rb-Yr-Ix.
004580     move     Ws-Dep-Total to Rb-Yrt-Depreciation-Amt (Rb-Yr-Ix).
004590*
004600 bb020-Exit.  exit.
004610*
004620 bb021-Spread-Vintage.
004630     move     Ws-Dep-Per-Year
004640                  to Rb-Dep-Charge-Cell (Rb-Yr-Ix, Ws-Dep-Year-No + 1).
004650 bb021-Exit.
004660     exit.
004670*
004680 bb022-Sum-Column.
004690     add      Rb-Dep-Charge-Cell (Ws-Vint-Ix, Rb-Yr-Ix) to Ws-Dep-Total.
004700 bb022-Exit.
004710     exit.
004720*
004730 bb030-Rab-Rollforward            section.
004740******************************************
004750*
004760     if       Rb-Yr-Ix = 1
004770              move     zero to Rb-Yrt-Opening-Rab (Rb-Yr-Ix)
004780     else
004790              move     Rb-Yrt-Closing-Rab (Rb-Yr-Ix - 1)
004800                          to Rb-Yrt-Opening-Rab (Rb-Yr-Ix)
004810     end-if.
004820*
004830     compute  Rb-Yrt-Closing-Rab (Rb-Yr-Ix) =
004840              Rb-Yrt-Opening-Rab (Rb-Yr-Ix) +
004850              Rb-Yrt-Capex-Amt   (Rb-Yr-Ix) -
004860              Rb-Yrt-Depreciation-Amt (Rb-Yr-Ix).
004870*
004880     compute  Rb-Yrt-Average-Rab (Rb-Yr-Ix) rounded =
004890              (Rb-Yrt-Opening-Rab (Rb-Yr-Ix) +
004900               Rb-Yrt-Closing-Rab (Rb-Yr-Ix)) / 2.
004910*
004920 bb030-Exit.  exit.
004930*
004940 bb040-Revenue                    section.
004950******************************************
004960*
004970     compute  Rb-Yrt-Opex-Amt (Rb-Yr-Ix) rounded =
004980              Rb-Yrt-Cumulative-Chargers (Rb-Yr-Ix) *
004990              Rb-Opex-Per-Charger / Rb-Operational-Efficiency.
005000*
005010     if       Ws-Year-No < 5
005020              move     Rb-Wacc-1-5  to Ws-Wacc
005030     else
005040              if       Ws-Year-No < 10
005050                       move Rb-Wacc-6-10  to Ws-Wacc
005060              else
005070                       move Rb-Wacc-11-15 to Ws-Wacc
005080              end-if
005090     end-if.
005100*
005110     compute  Rb-Yrt-Return-On-Capital (Rb-Yr-Ix) rounded =
005120              Rb-Yrt-Average-Rab (Rb-Yr-Ix) * Ws-Wacc.
005130*
005140     compute  Rb-Yrt-Total-Revenue-Req (Rb-Yr-Ix) rounded =
005150              Rb-Yrt-Opex-Amt          (Rb-Yr-Ix) +
005160              Rb-Yrt-Depreciation-Amt  (Rb-Yr-Ix) +
005170              Rb-Yrt-Return-On-Capital (Rb-Yr-Ix).
005180*
005190     compute  Rb-Yrt-Third-Party-Rev (Rb-Yr-Ix) rounded =
005200              Rb-Yrt-Cumulative-Chargers (Rb-Yr-Ix) *
005210              Rb-Third-Party-Revenue.
005220*
005230     if       Rb-Shared-Asset-Offset > zero
005240              compute  Rb-Yrt-Shared-Offset (Rb-Yr-Ix) rounded =
005250                       Rb-Yrt-Cumulative-Chargers (Rb-Yr-Ix) *
005260                       Rb-Shared-Asset-Offset
005270     else
005280              move     zero to Rb-Yrt-Shared-Offset (Rb-Yr-Ix)
005290     end-if.
005300*
005310     compute  Rb-Yrt-Net-Revenue-Req (Rb-Yr-Ix) rounded =
005320              Rb-Yrt-Total-Revenue-Req (Rb-Yr-Ix) -
005330              Rb-Yrt-Third-Party-Rev   (Rb-Yr-Ix) -
005340              Rb-Yrt-Shared-Offset     (Rb-Yr-Ix).
005350*
005360     if       Rb-Customer-Base > zero
005370              compute  Rb-Yrt-Per-Customer-Impact (Rb-Yr-Ix) rounded =
005380                       Rb-Yrt-Net-Revenue-Req (Rb-Yr-Ix) /
005390                       Rb-Customer-Base
005400     else
005410              move     zero to Rb-Yrt-Per-Customer-Impact (Rb-Yr-Ix)
005420     end-if.
005430*
005440 bb040-Exit.  exit.
005450*
005460 bb050-Write-Detail                section.
005470*******************************************
005480*
005490* Roll the year's figures into the control-break totals and the
005500* NPV accumulator, then print the line unless this is a silent
005510* re-run from rb400/rb500 (Rb-Cd-Suppress-Rpt = "Y").
005520*
005530     add      Rb-Yrt-Capex-Amt          (Rb-Yr-Ix) to Wyt-Capex-Sum.
005540     add      Rb-Yrt-Depreciation-Amt   (Rb-Yr-Ix) to Wyt-Depreciation-Sum.
005550     add      Rb-Yrt-Opex-Amt           (Rb-Yr-Ix) to Wyt-Opex-Sum.
005560     add      Rb-Yrt-Return-On-Capital  (Rb-Yr-Ix) to Wyt-Return-Sum.
005570     add      Rb-Yrt-Total-Revenue-Req  (Rb-Yr-Ix) to Wyt-Total-Rev-Req-Sum.
005580     add      Rb-Yrt-Net-Revenue-Req    (Rb-Yr-Ix) to Wyt-Net-Rev-Req-Sum.
005590     add      Rb-Yrt-Per-Customer-Impact (Rb-Yr-Ix) to Ws-Cum-Bill-Impact.
005600*
005610     if       Rb-Yrt-Average-Rab (Rb-Yr-Ix) > Ws-Peak-Rab
005620              move Rb-Yrt-Average-Rab (Rb-Yr-Ix) to Ws-Peak-Rab
005630     end-if.
005640     if       Rb-Yrt-Per-Customer-Impact (Rb-Yr-Ix) > Ws-Peak-Bill-Impact
005650              move Rb-Yrt-Per-Customer-Impact (Rb-Yr-Ix)
005660                                                to Ws-Peak-Bill-Impact
005670     end-if.
005680     add      Rb-Yrt-Total-Revenue-Req (Rb-Yr-Ix) to Ws-Total-Rev-Req-Sum.
005690*
005700* Npv of the revenue requirement - undiscounted at year zero,
005710* single flat Wacc-1-5 rate throughout (Rule 1).
005720*
005730     if       Rb-Yr-Ix = 1
005740              move     1 to Ws-Npv-Factor
005750     else
005760              multiply Ws-Npv-Factor by (1 + Rb-Wacc-1-5)
005770                                          giving Ws-Npv-Factor
005780     end-if.
005790     compute  Ws-Npv-Total rounded = Ws-Npv-Total +
005800              (Rb-Yrt-Total-Revenue-Req (Rb-Yr-Ix) / Ws-Npv-Factor).
005810*
005820     if       Rb-Cd-Suppress-Rpt not = "Y"
005830              move     Rb-Yrt-Year-No           (Rb-Yr-Ix) to Ypl-Year
005840              move     Rb-Yrt-Annual-Chargers    (Rb-Yr-Ix) to Ypl-Chargers-Added
005850              move     Rb-Yrt-Cumulative-Chargers (Rb-Yr-Ix) to Ypl-Cum-Chargers
005860              move     Rb-Yrt-Capex-Amt          (Rb-Yr-Ix) to Ypl-Capex
005870              move     Rb-Yrt-Depreciation-Amt   (Rb-Yr-Ix) to Ypl-Depreciation
005880              move     Rb-Yrt-Opening-Rab        (Rb-Yr-Ix) to Ypl-Opening-Rab
005890              move     Rb-Yrt-Closing-Rab        (Rb-Yr-Ix) to Ypl-Closing-Rab
005900              move     Rb-Yrt-Opex-Amt           (Rb-Yr-Ix) to Ypl-Opex
005910              move     Rb-Yrt-Return-On-Capital  (Rb-Yr-Ix) to Ypl-Return
005920              move     Rb-Yrt-Total-Revenue-Req  (Rb-Yr-Ix) to Ypl-Total-Rev-Req
005930              move     Rb-Yrt-Net-Revenue-Req    (Rb-Yr-Ix) to Ypl-Net-Rev-Req
005940              move     Rb-Yrt-Per-Customer-Impact (Rb-Yr-Ix) to Ypl-Per-Customer
005950              write    Year-Detail-Record
005960     end-if.
005970*
005980 bb050-Exit.  exit.
005990*
006000 bb060-Write-Summary                section.
006010*******************************************
006020*
006030     move     Rb-Yrt-Cumulative-Chargers (15) to Rb-Sum-Total-Chargers.
006040     move     Ws-Npv-Total               to Rb-Sum-Npv-Revenue-Req.
006050     move     Ws-Cum-Bill-Impact         to Rb-Sum-Cum-Bill-Impact.
006060     compute  Rb-Sum-Avg-Annual-Bill rounded = Ws-Cum-Bill-Impact / 15.
006070     move     Ws-Peak-Rab                to Rb-Sum-Peak-Rab.
006080     move     Ws-Peak-Bill-Impact        to Rb-Sum-Peak-Bill-Impact.
006090*
006100     if       Rb-Sum-Total-Chargers > zero
006110              compute  Rb-Sum-Cost-Per-Charger rounded =
006120                       Ws-Total-Rev-Req-Sum / Rb-Sum-Total-Chargers
006130     else
006140              move     zero to Rb-Sum-Cost-Per-Charger
006150     end-if.
006160*
006170     if       Rb-Cd-Suppress-Rpt not = "Y"
006180              move     Rb-Scenario-Name          to Spl-Scenario
006190              move     Rb-Sum-Total-Chargers     to Spl-Total-Chargers
006200              move     Rb-Sum-Npv-Revenue-Req    to Spl-Npv-Rev-Req
006210              move     Rb-Sum-Cum-Bill-Impact    to Spl-Cum-Bill
006220              move     Rb-Sum-Avg-Annual-Bill    to Spl-Avg-Bill
006230              move     Rb-Sum-Peak-Rab           to Spl-Peak-Rab
006240              move     Rb-Sum-Peak-Bill-Impact   to Spl-Peak-Bill
006250              move     Rb-Sum-Cost-Per-Charger   to Spl-Cost-Per-Charger
006260              write    Summary-Rpt-Line
006270*
006280              move     "TOTAL"                   to Ytl-Label
006290              move     Wyt-Capex-Sum             to Ytl-Capex
006300              move     Wyt-Depreciation-Sum      to Ytl-Depreciation
006310              move     Wyt-Opex-Sum              to Ytl-Opex
006320              move     Wyt-Return-Sum            to Ytl-Return
006330              move     Wyt-Total-Rev-Req-Sum     to Ytl-Total-Rev-Req
006340              move     Wyt-Net-Rev-Req-Sum       to Ytl-Net-Rev-Req
006350              move     Ws-Cum-Bill-Impact        to Ytl-Per-Customer
006360              write    Year-Total-Record
006370     end-if.
006380*
006390     move     zero to Rb-Cd-Return-Code.
006400*
006410 bb060-Exit.  exit.
006420*
006430 bb070-Write-Efficiency             section.
006440*****************************************
006450*
006460* Rb400 has run its actual and neutralised passes and worked out
006470* the premium itself - all we do here is lay its totals down on
006480* the Summary file right after our own totals line for the same
006490* scenario, since this program already holds the one open file
006500* connector on Summary for the whole run (ticket RB-1147).
006510*
006520     move     Rb-Eff-Scenario-Name          to Efl-Scenario.
006530     move     Rb-Eff-Total-Ineffic-Premium  to Efl-Total-Ineffic-Premium.
006540     move     Rb-Eff-Total-Bill-Ineffic     to Efl-Total-Bill-Ineffic.
006550     move     Rb-Eff-Pct-Bill-Ineffic       to Efl-Pct-Bill-Ineffic.
006560     write    Eff-Metrics-Record.
006570*
006580 bb070-Exit.  exit.
006590*
006600 bb080-Write-Sweep                  section.
006610************************************
006620*
006630* One row of rb400's optional sensitivity sweep (ticket RB-1147) -
006640* same idea as bb070, same file connector, different slot.
006650*
006660     move     Rb-Swp-Param-Name          to Swl-Param-Name.
006670     move     Rb-Swp-Param-Value         to Swl-Param-Value.
006680     move     Rb-Swp-Avg-Bill-Impact     to Swl-Avg-Bill-Impact.
006690     move     Rb-Swp-Total-Bill-Impact   to Swl-Total-Bill-Impact.
006700     move     Rb-Swp-Total-Ineffic-Prem  to Swl-Total-Ineffic-Prem.
006710     move     Rb-Swp-Pct-Bill-Ineffic    to Swl-Pct-Bill-Ineffic.
006720     write    Swp-Metrics-Record.
006730*
006740 bb080-Exit.  exit.
006750*
006760 zz900-Close-Files                  section.
006770*********************************************
006780*
006790     if       Ws-First-Call not = "Y"
006800              close Year-Report-File
006810              close Summary-File
006820     end-if.
006830*
006840 zz900-Exit.  exit section.
006850*
