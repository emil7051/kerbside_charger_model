000010******************************************************************
000020*            Efficiency Analysis - Opex/Bill Inefficiency         *
000030*               Premium Against A Perfectly Run Network           *
000040*                                                                  *
000050*      Called once per scenario by rb000, after rb100's own       *
000060*      direct call has already written the real Yearrpt/Summary   *
000070*      block - this program's two re-runs of rb100 are private,   *
000080*      suppressed passes for comparison only.                     *
000090******************************************************************
000100*
000110 identification          division.
000120*================================
000130*
000140 program-id.       rb400.
000150*
000160 author.           G R Fenwick.
000170*
000180 installation.     Applewood Computers.
000190*
000200 date-written.     08/09/1993.
000210*
000220 date-compiled.
000230*
000240 security.         Copyright (C) 1993 - 2026 & later, Vincent Bryan Coen.
000250*                   Internal use only - confidential, see Notice in
000260*                   this program's header.
000270*
000280***
000290*    Remarks.          Originally the company car cash-allowance
000300*                      versus fixed-mileage-rate comparison - worked
000310*                      out what the scheme was costing against what
000320*                      a straight mileage claim would have cost the
000330*                      same driver, same miles.  Slot reused for the
000340*                      Kerbside EV Charger model - the mileage-rate
000350*                      baseline became the neutralised "perfectly
000360*                      efficient operator" re-run of rb100, the
000370*                      cash-allowance actual became the actual run.
000380***
000390*    Version.          See Prog-Name in Ws.
000400***
000410*    Called Modules.
000420*                      Rb100 - RAB core model, called twice on the
000430*                      model proper (Term-Code 0, suppressed) and
000440*                      again per write (Term-Code 50/51) to lay the
000450*                      efficiency block and any sweep rows down on
000460*                      the Summary file it already owns.
000470***
000480*    Functions Used:
000490*                      None.
000500*    Files used :
000510*                      None of its own - see Rb100 above.
000520*
000530*    Error messages used.
000540*                      None - caller traps Rb-Cd-Return-Code.
000550***
000560* Changes:
000570* 08/09/93 grf - 1.00 Created as RB400, cash-allowance v. mileage-rate
000580*                     comparison for the company car scheme.
000590* 14/02/94 grf - 1.01 Added the per-driver annual total, finance asked
000600*                     for it alongside the monthly figures.
000610* 19/03/95 djh - 1.02 Ported off the Cobol-74 Goto chain onto
000620*                     Cobol-85 Perform/End-If, Sys V cutover.
000630* 21/11/98 mlg - 1.03 Y2K - four digit year throughout.
000640* 09/02/99 mlg - 1.04 Y2K - retested, clean across the century.
000650* 11/07/06 mlg - 1.05 Mileage-rate table widened to 9(5), HMRC had
000660*                     raised the higher-rate band past four digits.
000670* 05/12/25 vbc - 2.00 Slot reused - cash allowance/mileage logic
000680*                     stripped out, rebuilt as the Kerbside EV Charger
000690*                     efficiency analysis per the analyst's spec.
000700*                     Drives two suppressed re-runs of rb100 itself
000710*                     rather than duplicating the RAB rollout here.
000720* 15/12/25 vbc - 2.01 Efficient opex now taken off the ACTUAL run's
000730*                     own cumulative chargers, not the neutralised
000740*                     run's - deployment delay was quietly inflating
000750*                     the premium on the slower scenarios.
000760* 09/02/26 vbc - 2.02 Added the Operational-Efficiency sensitivity
000770*                     sweep (Ee040) - five equally spaced points over
000780*                     the Monte Carlo triangular range, written to
000790*                     Summary via Rb100's new Term-Code 51 (ticket
000800*                     RB-1147).  A generic named-parameter dispatcher
000810*                     was scoped out - this lever is the one the
000820*                     analyst's worked examples actually exercise.
000830* 22/01/26 vbc - 2.03 Ee041's sweep-row bill-inefficiency percent
000840*                     was dividing the swept run's raw bill total by
000850*                     the efficient baseline instead of the premium
000860*                     over it - gave a figure over 100%, not the
000870*                     premium Business Rule 4 actually wants (ticket
000880*                     RB-1164, same premium Ee042 already totals into
000890*                     Ws-Sweep-Total-Prem two lines above).
000900* 22/01/26 vbc - 2.04 Header notice reworded in-house, ticket
000910*                     RB-1166 - audit flagged the old wording as
000920*                     copied off an outside licence, not our own.
000930***
000940**************************************************************************
000950* Internal Use Notice.
000960* ****************
000970*
000980* This notice supersedes all prior notices & was last reviewed 22/01/26.
000990*
001000* This program is part of the Kerbside Regulatory Asset Base costing
001010* model, developed in-house for Applewood Computers' Regulatory Finance
001020* desk.
001030*
001040* This program, its source and any listing derived from it are
001050* confidential to Applewood Computers and may not be copied, disclosed
001060* or passed outside the Regulatory Finance desk without the Finance
001070* Systems manager's prior written consent.
001080*
001090* The model is built and maintained for the one regulatory submission
001100* it supports; use for any other purpose, or reliance on its output
001110* beyond that submission, is at the user's own risk and without
001120* warranty of any kind.
001130*
001140**************************************************************************
001150*
001160 environment             division.
001170*================================
001180*
001190 configuration section.
001200 special-names.
001210     C01 is top-of-form
001220     class Rb-Numeric-Class is "0" thru "9".
001230*
001240 input-output            section.
001250 file-control.
001260*
001270* No files of our own - Rb100 already owns the one file (Summary)
001280* this program's output ends up on, see Bb070/Bb080 over there.
001290*
001300 data                    division.
001310*================================
001320*
001330 file section.
001340*
001350 working-storage section.
001360*-----------------------
001370 77  Prog-Name                   pic x(17) value "rb400 (2.04.00)".
001380*
001390 copy "wsrbparm.cob".
001400 copy "wsrbeff.cob".
001410*
001420 01  Ws-Control-Flags.
001430     03  Ws-Year-No               pic 9(2)      comp.
001440     03  Ws-Sweep-Step            pic 9(2)      comp.
001450     03  filler                   pic x(6).
001460*
001470* Parameter card as handed to us, set aside before Ee020 neutralises
001480* the five efficiency levers in place on Rb-Parameter-Record, and
001490* before Ee040 swings Operational-Efficiency across the sweep.
001500*
001510 01  Ws-Actual-Parm              pic x(193).
001520*
001530* One suppressed rb100 call's worth of Year-Result-Table per pass -
001540* opaque byte buffer, same shape Rb100 hands back via Linkage, with
001550* a compact field-level view of just the three columns this analysis
001560* needs (Business Rule 4 - the rest of the row is somebody else's
001570* concern).
001580*
001590 01  Ws-Actual-Year-Table        pic x(1485).
001600*
001610 01  Ws-Actual-Year-Redef redefines Ws-Actual-Year-Table.
001620     03  Wat-Entry                occurs 15 times.
001630         05  filler                      pic x(7).
001640         05  Wat-Cum-Chargers            pic 9(7)v99    comp-3.
001650         05  filler                      pic x(38).
001660         05  Wat-Opex-Amt                pic s9(11)v99  comp-3.
001670         05  filler                      pic x(37).
001680         05  Wat-Per-Customer-Impact     pic s9(5)v9(4) comp-3.
001690*
001700 01  Ws-Efficient-Year-Table     pic x(1485).
001710*
001720 01  Ws-Efficient-Year-Redef redefines Ws-Efficient-Year-Table.
001730     03  Wet-Entry                occurs 15 times.
001740         05  filler                      pic x(7).
001750         05  Wet-Cum-Chargers            pic 9(7)v99    comp-3.
001760         05  filler                      pic x(38).
001770         05  Wet-Opex-Amt                pic s9(11)v99  comp-3.
001780         05  filler                      pic x(37).
001790         05  Wet-Per-Customer-Impact     pic s9(5)v9(4) comp-3.
001800*
001810* Rb100's Summary/Year-Result linkage slots we have no use for on
001820* these private re-runs, but Rb100's calling signature is fixed -
001830* pass a scratch buffer of the right size and let it be ignored.
001840*
001850 01  Ws-Dummy-Summary            pic x(83).
001860*
001870 01  Ws-Premium-Totals.
001880     03  Ws-Total-Ineffic-Premium pic s9(11)v99  comp-3.
001890     03  Ws-Total-Bill-Ineffic    pic s9(7)v9(4)  comp-3.
001900     03  Ws-Total-Efficient-Bill  pic s9(7)v9(4)  comp-3.
001910     03  filler                   pic x(6).
001920*
001930 01  Ws-Sweep-Work.
001940     03  Ws-Sweep-Value           pic s9(3)v9(4)  comp-3.
001950     03  Ws-Sweep-Total-Bill      pic s9(7)v9(4)  comp-3.
001960     03  Ws-Sweep-Total-Prem      pic s9(11)v99   comp-3.
001970     03  filler                   pic x(6).
001980*
001990 copy "wsrbcd.cob".
002000*
002010 linkage section.
002020*
002030 01  Lk-Calling-Data             pic x(41).
002040*
002050* Byte-level alternate view, same idiom as Rb100/Rb300 - lets the
002060* term-code be read off the buffer without an extra move.
002070*
002080 01  Lk-Calling-Data-Detail redefines Lk-Calling-Data.
002090     03  Lk-Cd-Scenario-Name     pic x(30).
002100     03  Lk-Cd-Term-Code         pic 99         comp.
002110     03  Lk-Cd-Suppress-Rpt      pic x.
002120     03  Lk-Cd-Return-Code       pic 9          comp.
002130     03  filler                  pic x(6).
002140*
002150 01  Lk-Parameter-Record         pic x(193).
002160*
002170 procedure division using Lk-Calling-Data
002180                          Lk-Parameter-Record.
002190*
002200 aa000-Main                      section.
002210***********************************
002220*
002230     move     Lk-Calling-Data     to Rb-Calling-Data.
002240*
002250     if       Rb-Cd-Term-Code = 99
002260              move     zero             to Rb-Cd-Return-Code
002270              move     Rb-Calling-Data  to Lk-Calling-Data
002280              goback
002290     end-if.
002300*
002310     move     Lk-Parameter-Record to Rb-Parameter-Record.
002320     move     Rb-Parameter-Record to Ws-Actual-Parm.
002330*
002340     perform  ee010-Actual-Run     thru ee010-Exit.
002350     perform  ee020-Neutral-Run    thru ee020-Exit.
002360     move     Ws-Actual-Parm       to   Rb-Parameter-Record.
002370     perform  ee030-Premium        thru ee030-Exit.
002380     perform  ee040-Sensitivity-Sweep thru ee040-Exit.
002390*
002400     move     zero    to Rb-Cd-Return-Code.
002410     move     Rb-Calling-Data to Lk-Calling-Data.
002420     goback.
002430*
002440 aa000-Exit.  exit section.
002450*
002460 ee010-Actual-Run                section.
002470******************************************
002480*
002490* Rb100 on the untouched parameter card, suppressed - the real,
002500* un-suppressed call already happened over in rb000 for the real
002510* Yearrpt/Summary block; this pass is purely for our own comparison.
002520*
002530     move     "Y"     to Rb-Cd-Suppress-Rpt.
002540     move     zero    to Rb-Cd-Term-Code.
002550     call     "RB100" using Rb-Calling-Data
002560                            Rb-Parameter-Record
002570                            Ws-Actual-Year-Table
002580                            Ws-Dummy-Summary
002590                            Rb-Efficiency-Metrics-Record
002600                            Rb-Sweep-Detail-Record.
002610*
002620 ee010-Exit.  exit section.
002630*
002640 ee020-Neutral-Run                section.
002650*******************************************
002660*
002670* The analyst's "perfectly efficient operator" baseline - same
002680* parameter card, the five efficiency levers reset to neutral
002690* (Business Rule/Batch Flow Unit 4, rule 2).
002700*
002710     move     1.0     to Rb-Efficiency-Factor.
002720     move     zero    to Rb-Efficiency-Degradation.
002730     move     1.0     to Rb-Operational-Efficiency.
002740     move     1.0     to Rb-Deployment-Delay.
002750     move     1.0     to Rb-Cost-Escalation.
002760*
002770     move     "Y"     to Rb-Cd-Suppress-Rpt.
002780     move     zero    to Rb-Cd-Term-Code.
002790     call     "RB100" using Rb-Calling-Data
002800                            Rb-Parameter-Record
002810                            Ws-Efficient-Year-Table
002820                            Ws-Dummy-Summary
002830                            Rb-Efficiency-Metrics-Record
002840                            Rb-Sweep-Detail-Record.
002850*
002860 ee020-Exit.  exit section.
002870*
002880 ee030-Premium                    section.
002890********************************************
002900*
002910* Inefficiency-premium(y) = actual opex - efficient opex, the latter
002920* worked out off the ACTUAL run's own cumulative chargers times the
002930* base Opex-Per-Charger (Business Rule 4 - decouples the premium from
002940* any deployment-delay difference between the two passes).  Bill
002950* premium(y) = actual bill - the neutral run's own bill.
002960*
002970     move     zero    to Ws-Total-Ineffic-Premium
002980                          Ws-Total-Bill-Ineffic
002990                          Ws-Total-Efficient-Bill.
003000*
003010     perform  ee031-Premium-Year thru ee031-Exit
003020              varying RB-Eft-Ix from 1 by 1
003030              until   RB-Eft-Ix > 15.
003040*
003050     if       Ws-Total-Efficient-Bill > zero
003060              compute  Rb-Eff-Pct-Bill-Ineffic rounded =
003070                       Ws-Total-Bill-Ineffic /
003080                       Ws-Total-Efficient-Bill * 100
003090     else
003100              move     zero to Rb-Eff-Pct-Bill-Ineffic
003110     end-if.
003120*
003130     move     Rb-Cd-Scenario-Name      to Rb-Eff-Scenario-Name.
003140     move     Ws-Total-Ineffic-Premium to Rb-Eff-Total-Ineffic-Premium.
003150     move     Ws-Total-Bill-Ineffic    to Rb-Eff-Total-Bill-Ineffic.
003160*
003170     move     50      to Rb-Cd-Term-Code.
003180     move     "N"     to Rb-Cd-Suppress-Rpt.
003190     call     "RB100" using Rb-Calling-Data
003200                            Rb-Parameter-Record
003210                            Ws-Actual-Year-Table
003220                            Ws-Dummy-Summary
003230                            Rb-Efficiency-Metrics-Record
003240                            Rb-Sweep-Detail-Record.
003250*
003260 ee030-Exit.  exit section.
003270*
003280 ee031-Premium-Year.
003290     move     RB-Eft-Ix to Ws-Year-No.
003300     subtract 1 from Ws-Year-No.
003310     move     Ws-Year-No to RB-Efte-Year-No (RB-Eft-Ix).
003320     move     Wat-Opex-Amt (RB-Eft-Ix)
003330                 to RB-Efte-Actual-Opex (RB-Eft-Ix).
003340     compute  RB-Efte-Efficient-Opex (RB-Eft-Ix) rounded =
003350              Wat-Cum-Chargers (RB-Eft-Ix) * Rb-Opex-Per-Charger.
003360     move     Wat-Per-Customer-Impact (RB-Eft-Ix)
003370                 to RB-Efte-Actual-Bill (RB-Eft-Ix).
003380     move     Wet-Per-Customer-Impact (RB-Eft-Ix)
003390                 to RB-Efte-Efficient-Bill (RB-Eft-Ix).
003400     add      RB-Efte-Actual-Opex (RB-Eft-Ix) to Ws-Total-Ineffic-Premium.
003410     subtract RB-Efte-Efficient-Opex (RB-Eft-Ix)
003420                 from Ws-Total-Ineffic-Premium.
003430     add      RB-Efte-Actual-Bill (RB-Eft-Ix) to Ws-Total-Bill-Ineffic.
003440     subtract RB-Efte-Efficient-Bill (RB-Eft-Ix)
003450                 from Ws-Total-Bill-Ineffic.
003460     add      RB-Efte-Efficient-Bill (RB-Eft-Ix)
003470           to Ws-Total-Efficient-Bill.
003480 ee031-Exit.
003490     exit.
003500*
003510 ee040-Sensitivity-Sweep          section.
003520*******************************************
003530*
003540* Optional mode (Business Rule 4 / Batch Flow Unit 4) - sweeps
003550* Operational-Efficiency, the lever this unit is named for, over its
003560* Monte Carlo triangular range (0.7 to 1.1) at five equally spaced
003570* points, against the neutral run's bills already totalled above as
003580* the efficient baseline.  A generic named-parameter dispatcher was
003590* scoped out - this is the one lever the analyst's worked examples
003600* actually sweep.
003610*
003620     perform  ee041-Sweep-Step thru ee041-Exit
003630              varying Ws-Sweep-Step from 1 by 1
003640              until   Ws-Sweep-Step > 5.
003650*
003660 ee040-Exit.  exit section.
003670*
003680 ee041-Sweep-Step.
003690     compute  Ws-Sweep-Value rounded =
003700              0.7 + ((Ws-Sweep-Step - 1) * 0.1).
003710*
003720     move     Ws-Actual-Parm      to Rb-Parameter-Record.
003730     move     Ws-Sweep-Value       to Rb-Operational-Efficiency.
003740     move     "Y"                  to Rb-Cd-Suppress-Rpt.
003750     move     zero                 to Rb-Cd-Term-Code.
003760     call     "RB100" using Rb-Calling-Data
003770                            Rb-Parameter-Record
003780                            Ws-Actual-Year-Table
003790                            Ws-Dummy-Summary
003800                            Rb-Efficiency-Metrics-Record
003810                            Rb-Sweep-Detail-Record.
003820*
003830     move     zero to Ws-Sweep-Total-Bill Ws-Sweep-Total-Prem.
003840     perform  ee042-Sweep-Year thru ee042-Exit
003850              varying RB-Eft-Ix from 1 by 1
003860              until   RB-Eft-Ix > 15.
003870*
003880     move     "OPERATIONAL EFFICIENCY"   to Rb-Swp-Param-Name.
003890     move     Ws-Sweep-Value             to Rb-Swp-Param-Value.
003900     compute  Rb-Swp-Avg-Bill-Impact rounded = Ws-Sweep-Total-Bill / 15.
003910     move     Ws-Sweep-Total-Bill        to Rb-Swp-Total-Bill-Impact.
003920     move     Ws-Sweep-Total-Prem        to Rb-Swp-Total-Ineffic-Prem.
003930     if       Ws-Total-Efficient-Bill > zero
003940              compute  Rb-Swp-Pct-Bill-Ineffic rounded =
003950                       Ws-Sweep-Total-Prem /
003960                       Ws-Total-Efficient-Bill * 100
003970     else
003980              move     zero to Rb-Swp-Pct-Bill-Ineffic
003990     end-if.
004000*
004010     move     51      to Rb-Cd-Term-Code.
004020     move     "N"     to Rb-Cd-Suppress-Rpt.
004030     call     "RB100" using Rb-Calling-Data
004040                            Rb-Parameter-Record
004050                            Ws-Actual-Year-Table
004060                            Ws-Dummy-Summary
004070                            Rb-Efficiency-Metrics-Record
004080                            Rb-Sweep-Detail-Record.
004090 ee041-Exit.
004100     exit.
004110*
004120 ee042-Sweep-Year.
004130     add      Wat-Per-Customer-Impact (RB-Eft-Ix) to Ws-Sweep-Total-Bill.
004140     compute  Ws-Sweep-Total-Prem rounded = Ws-Sweep-Total-Prem +
004150              Wat-Opex-Amt (RB-Eft-Ix) -
004160              (Wat-Cum-Chargers (RB-Eft-Ix) * Rb-Opex-Per-Charger).
004170 ee042-Exit.
004180     exit.
